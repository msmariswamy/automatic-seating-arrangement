000100 IDENTIFICATION DIVISION.                                         FACAD   
000200 PROGRAM-ID.    FACAD-COB.                                        FACAD   
000300 AUTHOR.        JAMILE.                                           FACAD   
000400 INSTALLATION.  EMPRESA S/A - CENTRO DE PROCESSAMENTO DE DADOS.   FACAD   
000500 DATE-WRITTEN.  10/05/1990.                                       FACAD   
000600 DATE-COMPILED.                                                   FACAD   
000700 SECURITY.      USO INTERNO - ACESSO RESTRITO AO CPD.             FACAD   
000800*---------------------------------------------------------------- FACAD   
000900*    SISTEMAS DE COMPUTACAO                                       FACAD   
001000*    ANALISTA         :JAMILE                                     FACAD   
001100*    PROGRAMADOR(A)   :JAMILE                                     FACAD   
001200*    FINALIDADE       :MENU PRINCIPAL DO SISTEMA DE ALOCACAO DE   FACAD   
001300*                      SALAS DE PROVA                             FACAD   
001400*                      - CADASTROS (ALUNOS/SALAS)                 FACAD   
001500*                      - GERACAO DO MAPA DE PROVA                 FACAD   
001600*                      - RELATORIOS                               FACAD   
001700*---------------------------------------------------------------- FACAD   
001800*    HISTORICO DE ALTERACOES                                      FACAD   
001900*    VRS   DATA        PROGRAMADOR  CHAMADO   DESCRICAO           FACAD   
002000*    1.0  10/05/1990   ENZO         CH-0200   IMPLANTACAO         FACAD   
002100*    1.1  14/02/1993   JAMILE       CH-0289   REFORMULACAO PARA O FACAD   
002200*                                             SISTEMA DE ALOCACAO FACAD   
002300*                                             DE SALAS DE PROVA   FACAD   
002400*    1.2  06/08/1996   ENZO         CH-0412   TROCA O SUBMENU DE  FACAD   
002500*                                             NOTAS PELO DE       FACAD   
002600*                                             GERACAO DE MAPA     FACAD   
002700*    1.3  23/01/1999   JAMILE       CH-0488   AJUSTE ANO 2000 NA  FACAD   
002800*                                             DATA EXIBIDA NO MENUFACAD   
002900*---------------------------------------------------------------- FACAD   
003000                                                                  FACAD   
003100 ENVIRONMENT DIVISION.                                            FACAD   
003200 CONFIGURATION SECTION.                                           FACAD   
003300 SPECIAL-NAMES.                                                   FACAD   
003400     C01 IS TOP-OF-FORM                                           FACAD   
003500     CLASS CLASSE-ALFA IS 'A' THRU 'Z'                            FACAD   
003600     UPSI-0 ON STATUS IS FACAD-MODO-TESTE.                        FACAD   
003700                                                                  FACAD   
003800 DATA DIVISION.                                                   FACAD   
003900 WORKING-STORAGE SECTION.                                         FACAD   
004000 01  FACAD-MODO-TESTE         PIC X(01) VALUE 'N'.                FACAD   
004100                                                                  FACAD   
004200*    CONTA QUANTAS VEZES O MENU FOI REDESENHADO NESTA SESSAO,     FACAD   
004300*    USADO NA CONFERENCIA DE LOTE DO LOG DE OPERACAO              FACAD   
004400 77  WS-QTD-TELAS             PIC 9(04) COMP VALUE ZEROS.         FACAD   
004500                                                                  FACAD   
004600 01  WS-RESPOSTAS.                                                FACAD   
004700     05  WS-OPCAO             PIC X(01) VALUE SPACES.             FACAD   
004800     05  WS-RESP              PIC X(01) VALUE SPACES.             FACAD   
004900     05  FILLER               PIC X(08) VALUE SPACES.             FACAD   
005000                                                                  FACAD   
005100 01  WS-LIMPA-TELA            PIC X(70) VALUE SPACES.             FACAD   
005200                                                                  FACAD   
005300*    DATA DE HOJE, EXIBIDA NO CANTO DO MENU - JANELA DE SECULO    FACAD   
005400*    SOBRE OS 2 DIGITOS DO ANO DEVOLVIDOS PELO RELOGIO DO SISTEMA FACAD   
005500 01  WS-DATA-SISTEMA.                                             FACAD   
005600     05  WS-SIS-ANO           PIC 9(02).                          FACAD   
005700     05  WS-SIS-MES           PIC 9(02).                          FACAD   
005800     05  WS-SIS-DIA           PIC 9(02).                          FACAD   
005900 01  WS-DATA-EXECUCAO         PIC 9(08) VALUE ZEROS.              FACAD   
006000 01  WS-DATA-EXECUCAO-GRP REDEFINES WS-DATA-EXECUCAO.             FACAD   
006100     05  WS-EXEC-SECULO       PIC 9(02).                          FACAD   
006200     05  WS-EXEC-ANO          PIC 9(02).                          FACAD   
006300     05  WS-EXEC-MES          PIC 9(02).                          FACAD   
006400     05  WS-EXEC-DIA          PIC 9(02).                          FACAD   
006500 01  WS-DATA-EDITADA          PIC X(10) VALUE SPACES.             FACAD   
006600                                                                  FACAD   
006700 01  WS-CONTADORES.                                               FACAD   
006800     05  WS-TENTATIVAS        PIC 9(04) COMP VALUE ZEROS.         FACAD   
006900     05  FILLER               PIC X(06) VALUE SPACES.             FACAD   
007000                                                                  FACAD   
007100 SCREEN SECTION.                                                  FACAD   
007200 01  TELA-MENU.                                                   FACAD   
007300     05  BLANK SCREEN.                                            FACAD   
007400     05  LINE 02  COLUMN 02  VALUE 'SISTEMA - FACAD'.             FACAD   
007500     05  LINE 02  COLUMN 29  VALUE 'ALOCACAO DE SALAS DE PROVA'.  FACAD   
007600     05  LINE 02  COLUMN 72  VALUE 'VRS 2.0'.                     FACAD   
007700     05  LINE 05  COLUMN 26  VALUE 'M E N U * P R I N C I P A L'. FACAD   
007800     05  LINE 08  COLUMN 10  VALUE 'C A D A S T R O S ----------- FACAD   
007900-                              '-------------------------[ ]'.    FACAD   
008000     05  LINE 10  COLUMN 10  VALUE 'G E R A C A O  D O  M A P A - FACAD   
008100-                              '-------------------------[ ]'.    FACAD   
008200     05  LINE 12  COLUMN 10  VALUE 'R E L A T O R I O S --------- FACAD   
008300-                              '-------------------------[ ]'.    FACAD   
008400     05  LINE 14  COLUMN 10  VALUE 'S A I R ----------------------FACAD   
008500-                              '-------------------------[ ]'.    FACAD   
008600     05  LINE 20  COLUMN 25  VALUE 'MARQUE COM UM <X> A OPCAO'.   FACAD   
008700                                                                  FACAD   
008800 PROCEDURE DIVISION.                                              FACAD   
008900*---------------------------------------------------------------- FACAD   
009000*    MENU PRINCIPAL - ROTEIA PARA OS SUBMENUS DE CADASTRO,        FACAD   
009100*    GERACAO DE MAPA E RELATORIOS                                 FACAD   
009200*---------------------------------------------------------------- FACAD   
009300 0100-INICIO.                                                     FACAD   
009400     ADD 1 TO WS-QTD-TELAS.                                       FACAD   
009500     PERFORM 0110-OBTEM-DATA THRU 0110-EXIT.                      FACAD   
009600     DISPLAY TELA-MENU.                                           FACAD   
009700     DISPLAY (02 60) WS-DATA-EDITADA.                             FACAD   
009800                                                                  FACAD   
009900*    1.3 23/01/1999 JAMILE CH-0488 - MONTA A DATA DE HOJE JA COM  FACAD   
010000*    O SECULO CORRETO PARA EXIBIR NO CANTO DO MENU                FACAD   
010100 0110-OBTEM-DATA.                                                 FACAD   
010200     ACCEPT WS-DATA-SISTEMA FROM DATE.                            FACAD   
010300     IF WS-SIS-ANO < 50                                           FACAD   
010400        MOVE 20 TO WS-EXEC-SECULO                                 FACAD   
010500     ELSE                                                         FACAD   
010600        MOVE 19 TO WS-EXEC-SECULO.                                FACAD   
010700     MOVE WS-SIS-ANO TO WS-EXEC-ANO.                              FACAD   
010800     MOVE WS-SIS-MES TO WS-EXEC-MES.                              FACAD   
010900     MOVE WS-SIS-DIA TO WS-EXEC-DIA.                              FACAD   
011000     STRING WS-EXEC-DIA '/' WS-EXEC-MES '/'                       FACAD   
011100         WS-EXEC-SECULO WS-EXEC-ANO DELIMITED BY SIZE             FACAD   
011200         INTO WS-DATA-EDITADA.                                    FACAD   
011300 0110-EXIT.                                                       FACAD   
011400     EXIT.                                                        FACAD   
011500                                                                  FACAD   
011600 0200-CADASTROS.                                                  FACAD   
011700     ACCEPT (08 66) WS-OPCAO WITH PROMPT AUTO-SKIP.               FACAD   
011800     DISPLAY (23 03) WS-LIMPA-TELA.                               FACAD   
011900     IF WS-OPCAO = 'X' OR 'x'                                     FACAD   
012000        CHAIN 'mnotas.EXE'.                                       FACAD   
012100     IF WS-OPCAO = SPACES                                         FACAD   
012200        GO TO 0300-ALOCACAO.                                      FACAD   
012300     DISPLAY (23 29) 'RESPOSTA INVALIDA'.                         FACAD   
012400     ADD 1 TO WS-TENTATIVAS.                                      FACAD   
012500     GO TO 0200-CADASTROS.                                        FACAD   
012600                                                                  FACAD   
012700 0300-ALOCACAO.                                                   FACAD   
012800     ACCEPT (10 66) WS-OPCAO WITH PROMPT AUTO-SKIP.               FACAD   
012900     DISPLAY (23 03) WS-LIMPA-TELA.                               FACAD   
013000     IF WS-OPCAO = 'X' OR 'x'                                     FACAD   
013100        CHAIN 'ENTNOTAS.EXE'.                                     FACAD   
013200     IF WS-OPCAO = SPACES                                         FACAD   
013300        GO TO 0400-RELATORIOS.                                    FACAD   
013400     DISPLAY (23 29) 'RESPOSTA INVALIDA'.                         FACAD   
013500     ADD 1 TO WS-TENTATIVAS.                                      FACAD   
013600     GO TO 0300-ALOCACAO.                                         FACAD   
013700                                                                  FACAD   
013800 0400-RELATORIOS.                                                 FACAD   
013900     ACCEPT (12 66) WS-OPCAO WITH PROMPT AUTO-SKIP.               FACAD   
014000     DISPLAY (23 03) WS-LIMPA-TELA.                               FACAD   
014100     IF WS-OPCAO = 'X' OR 'x'                                     FACAD   
014200        CHAIN 'mcursos.EXE'.                                      FACAD   
014300     IF WS-OPCAO = SPACES                                         FACAD   
014400        GO TO 0600-SAIR.                                          FACAD   
014500     DISPLAY (23 29) 'RESPOSTA INVALIDA'.                         FACAD   
014600     ADD 1 TO WS-TENTATIVAS.                                      FACAD   
014700     GO TO 0400-RELATORIOS.                                       FACAD   
014800                                                                  FACAD   
014900 0600-SAIR.                                                       FACAD   
015000     ACCEPT (14 66) WS-OPCAO WITH PROMPT AUTO-SKIP.               FACAD   
015100     DISPLAY (23 03) WS-LIMPA-TELA.                               FACAD   
015200     IF WS-OPCAO = 'X' OR 'x'                                     FACAD   
015300        GO TO 0700-CONFIRMA.                                      FACAD   
015400     IF WS-OPCAO = SPACES                                         FACAD   
015500        GO TO 0100-INICIO.                                        FACAD   
015600     DISPLAY (23 29) 'RESPOSTA INVALIDA'.                         FACAD   
015700     GO TO 0600-SAIR.                                             FACAD   
015800                                                                  FACAD   
015900 0700-CONFIRMA.                                                   FACAD   
016000     DISPLAY (20 20) 'ENTER-CONTINUA     F-FINALIZA  [ ? ]'.      FACAD   
016100                                                                  FACAD   
016200 0800-RESP.                                                       FACAD   
016300     ACCEPT (20 57) WS-RESP WITH PROMPT AUTO-SKIP.                FACAD   
016400     DISPLAY (23 03) WS-LIMPA-TELA.                               FACAD   
016500     IF WS-RESP = SPACES                                          FACAD   
016600        GO TO 0100-INICIO.                                        FACAD   
016700     IF WS-RESP = 'F' OR 'f'                                      FACAD   
016800        STOP RUN.                                                 FACAD   
016900     DISPLAY (23 29) 'RESPOSTA INVALIDA'.                         FACAD   
017000     GO TO 0800-RESP.                                             FACAD   
