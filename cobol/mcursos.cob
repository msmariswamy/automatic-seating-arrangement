000100 IDENTIFICATION DIVISION.                                         MCURSO  
000200 PROGRAM-ID.    MCURSOS-COB.                                      MCURSO  
000300 AUTHOR.        JAMILE.                                           MCURSO  
000400 INSTALLATION.  EMPRESA S/A - CENTRO DE PROCESSAMENTO DE DADOS.   MCURSO  
000500 DATE-WRITTEN.  10/05/1990.                                       MCURSO  
000600 DATE-COMPILED.                                                   MCURSO  
000700 SECURITY.      USO INTERNO - ACESSO RESTRITO AO CPD.             MCURSO  
000800*---------------------------------------------------------------- MCURSO  
000900*    SISTEMAS DE COMPUTACAO                                       MCURSO  
001000*    ANALISTA         :JAMILE                                     MCURSO  
001100*    PROGRAMADOR(A)   :JAMILE                                     MCURSO  
001200*    FINALIDADE       :SUBMENU DE RELATORIOS                      MCURSO  
001300*                      - MAPA CONSOLIDADO DE ALOCACAO             MCURSO  
001400*                      - RELATORIO DE BANCADA POR SALA            MCURSO  
001500*---------------------------------------------------------------- MCURSO  
001600*    HISTORICO DE ALTERACOES                                      MCURSO  
001700*    VRS   DATA        PROGRAMADOR  CHAMADO   DESCRICAO           MCURSO  
001800*    1.0  10/05/1990   ENZO         CH-0200   IMPLANTACAO         MCURSO  
001900*    1.1  14/02/1993   JAMILE       CH-0289   REFORMULACAO PARA O MCURSO  
002000*                                             SISTEMA DE ALOCACAO MCURSO  
002100*                                             DE SALAS DE PROVA   MCURSO  
002200*    1.2  06/08/1996   ENZO         CH-0413   INCLUI A OPCAO DE   MCURSO  
002300*                                             RELATORIO POR SALA  MCURSO  
002400*                                             NO SUBMENU          MCURSO  
002500*---------------------------------------------------------------- MCURSO  
002600                                                                  MCURSO  
002700 ENVIRONMENT DIVISION.                                            MCURSO  
002800 CONFIGURATION SECTION.                                           MCURSO  
002900 SPECIAL-NAMES.                                                   MCURSO  
003000     C01 IS TOP-OF-FORM                                           MCURSO  
003100     CLASS CLASSE-ALFA IS 'A' THRU 'Z'                            MCURSO  
003200     UPSI-0 ON STATUS IS MCURSOS-MODO-TESTE.                      MCURSO  
003300                                                                  MCURSO  
003400 DATA DIVISION.                                                   MCURSO  
003500 WORKING-STORAGE SECTION.                                         MCURSO  
003600 01  MCURSOS-MODO-TESTE       PIC X(01) VALUE 'N'.                MCURSO  
003700                                                                  MCURSO  
003800*    CONTA QUANTAS VEZES O SUBMENU FOI REDESENHADO NESTA SESSAO,  MCURSO  
003900*    USADO NA CONFERENCIA DE LOTE DO LOG DE OPERACAO              MCURSO  
004000 77  WS-QTD-TELAS             PIC 9(04) COMP VALUE ZEROS.         MCURSO  
004100                                                                  MCURSO  
004200 01  WS-RESPOSTAS.                                                MCURSO  
004300     05  WS-OPCAO             PIC X(01) VALUE SPACES.             MCURSO  
004400     05  WS-RESP              PIC X(01) VALUE SPACES.             MCURSO  
004500     05  FILLER               PIC X(08) VALUE SPACES.             MCURSO  
004600                                                                  MCURSO  
004700 01  WS-LIMPA-TELA            PIC X(70) VALUE SPACES.             MCURSO  
004800                                                                  MCURSO  
004900 01  WS-CONTADORES.                                               MCURSO  
005000     05  WS-TENTATIVAS        PIC 9(04) COMP VALUE ZEROS.         MCURSO  
005100     05  FILLER               PIC X(06) VALUE SPACES.             MCURSO  
005200                                                                  MCURSO  
005300*    DATA DE HOJE, EXIBIDA NO CANTO DO MENU - JANELA DE SECULO    MCURSO  
005400*    SOBRE OS 2 DIGITOS DO ANO DEVOLVIDOS PELO RELOGIO DO SISTEMA MCURSO  
005500 01  WS-DATA-SISTEMA.                                             MCURSO  
005600     05  WS-SIS-ANO           PIC 9(02).                          MCURSO  
005700     05  WS-SIS-MES           PIC 9(02).                          MCURSO  
005800     05  WS-SIS-DIA           PIC 9(02).                          MCURSO  
005900 01  WS-DATA-EXECUCAO         PIC 9(08) VALUE ZEROS.              MCURSO  
006000 01  WS-DATA-EXECUCAO-GRP REDEFINES WS-DATA-EXECUCAO.             MCURSO  
006100     05  WS-EXEC-SECULO       PIC 9(02).                          MCURSO  
006200     05  WS-EXEC-ANO          PIC 9(02).                          MCURSO  
006300     05  WS-EXEC-MES          PIC 9(02).                          MCURSO  
006400     05  WS-EXEC-DIA          PIC 9(02).                          MCURSO  
006500 01  WS-DATA-EDITADA          PIC X(10) VALUE SPACES.             MCURSO  
006600                                                                  MCURSO  
006700 SCREEN SECTION.                                                  MCURSO  
006800 01  TELA-MENU.                                                   MCURSO  
006900     05  BLANK SCREEN.                                            MCURSO  
007000     05  LINE 02  COLUMN 02  VALUE 'SISTEMA - FACAD'.             MCURSO  
007100     05  LINE 02  COLUMN 29  VALUE 'ALOCACAO DE SALAS DE PROVA'.  MCURSO  
007200     05  LINE 02  COLUMN 72  VALUE 'VRS 2.0'.                     MCURSO  
007300     05  LINE 05  COLUMN 24  VALUE 'R E L A T O R I O S  D E  P R MCURSO  
007400-                              'O V A'.                           MCURSO  
007500     05  LINE 08  COLUMN 10  VALUE 'M A P A  C O N S O L I D A D OMCURSO  
007600-                              ' --------------[ ]'.              MCURSO  
007700     05  LINE 10  COLUMN 10  VALUE 'B A N C A D A  P O R  S A L A MCURSO  
007800-                              ' --------------[ ]'.              MCURSO  
007900     05  LINE 12  COLUMN 10  VALUE 'V O L T A R ------------------MCURSO  
008000-                              '------------------[ ]'.           MCURSO  
008100     05  LINE 20  COLUMN 25  VALUE 'MARQUE COM UM <X> A OPCAO'.   MCURSO  
008200                                                                  MCURSO  
008300 PROCEDURE DIVISION.                                              MCURSO  
008400*---------------------------------------------------------------- MCURSO  
008500*    SUBMENU DE RELATORIOS - MAPA CONSOLIDADO E BANCADA POR SALA  MCURSO  
008600*---------------------------------------------------------------- MCURSO  
008700 0100-INICIO.                                                     MCURSO  
008800     ADD 1 TO WS-QTD-TELAS.                                       MCURSO  
008900     PERFORM 0110-OBTEM-DATA THRU 0110-EXIT.                      MCURSO  
009000     DISPLAY TELA-MENU.                                           MCURSO  
009100     DISPLAY (02 60) WS-DATA-EDITADA.                             MCURSO  
009200                                                                  MCURSO  
009300 0110-OBTEM-DATA.                                                 MCURSO  
009400     ACCEPT WS-DATA-SISTEMA FROM DATE.                            MCURSO  
009500     IF WS-SIS-ANO < 50                                           MCURSO  
009600        MOVE 20 TO WS-EXEC-SECULO                                 MCURSO  
009700     ELSE                                                         MCURSO  
009800        MOVE 19 TO WS-EXEC-SECULO.                                MCURSO  
009900     MOVE WS-SIS-ANO TO WS-EXEC-ANO.                              MCURSO  
010000     MOVE WS-SIS-MES TO WS-EXEC-MES.                              MCURSO  
010100     MOVE WS-SIS-DIA TO WS-EXEC-DIA.                              MCURSO  
010200     STRING WS-EXEC-DIA '/' WS-EXEC-MES '/'                       MCURSO  
010300         WS-EXEC-SECULO WS-EXEC-ANO DELIMITED BY SIZE             MCURSO  
010400         INTO WS-DATA-EDITADA.                                    MCURSO  
010500 0110-EXIT.                                                       MCURSO  
010600     EXIT.                                                        MCURSO  
010700                                                                  MCURSO  
010800 0200-CONSOLIDADO.                                                MCURSO  
010900     ACCEPT (08 66) WS-OPCAO WITH PROMPT AUTO-SKIP.               MCURSO  
011000     DISPLAY (23 03) WS-LIMPA-TELA.                               MCURSO  
011100     IF WS-OPCAO = 'X' OR 'x'                                     MCURSO  
011200        CHAIN 'RELNOTAS.EXE'.                                     MCURSO  
011300     IF WS-OPCAO = SPACES                                         MCURSO  
011400        GO TO 0300-POR-SALA.                                      MCURSO  
011500     DISPLAY (23 29) 'RESPOSTA INVALIDA'.                         MCURSO  
011600     ADD 1 TO WS-TENTATIVAS.                                      MCURSO  
011700     GO TO 0200-CONSOLIDADO.                                      MCURSO  
011800                                                                  MCURSO  
011900 0300-POR-SALA.                                                   MCURSO  
012000     ACCEPT (10 66) WS-OPCAO WITH PROMPT AUTO-SKIP.               MCURSO  
012100     DISPLAY (23 03) WS-LIMPA-TELA.                               MCURSO  
012200     IF WS-OPCAO = 'X' OR 'x'                                     MCURSO  
012300        CHAIN 'reldisci.EXE'.                                     MCURSO  
012400     IF WS-OPCAO = SPACES                                         MCURSO  
012500        GO TO 0600-SAIR.                                          MCURSO  
012600     DISPLAY (23 29) 'RESPOSTA INVALIDA'.                         MCURSO  
012700     ADD 1 TO WS-TENTATIVAS.                                      MCURSO  
012800     GO TO 0300-POR-SALA.                                         MCURSO  
012900                                                                  MCURSO  
013000 0600-SAIR.                                                       MCURSO  
013100     ACCEPT (12 66) WS-OPCAO WITH PROMPT AUTO-SKIP.               MCURSO  
013200     DISPLAY (23 03) WS-LIMPA-TELA.                               MCURSO  
013300     IF WS-OPCAO = 'X' OR 'x'                                     MCURSO  
013400        CHAIN 'FACAD.EXE'.                                        MCURSO  
013500     IF WS-OPCAO = SPACES                                         MCURSO  
013600        GO TO 0200-CONSOLIDADO.                                   MCURSO  
013700     DISPLAY (23 29) 'RESPOSTA INVALIDA'.                         MCURSO  
013800     GO TO 0600-SAIR.                                             MCURSO  
