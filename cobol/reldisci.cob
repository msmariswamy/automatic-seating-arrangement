000100 IDENTIFICATION DIVISION.                                         RELDIS  
000200 PROGRAM-ID.    RELDISCI-COB.                                     RELDIS  
000300 AUTHOR.        FABIO.                                            RELDIS  
000400 INSTALLATION.  EMPRESA S/A - CENTRO DE PROCESSAMENTO DE DADOS.   RELDIS  
000500 DATE-WRITTEN.  22/05/1990.                                       RELDIS  
000600 DATE-COMPILED.                                                   RELDIS  
000700 SECURITY.      USO INTERNO - ACESSO RESTRITO AO CPD.             RELDIS  
000800*---------------------------------------------------------------- RELDIS  
000900*    SISTEMAS DE COMPUTACAO                                       RELDIS  
001000*    ANALISTA         :FABIO                                      RELDIS  
001100*    PROGRAMADOR(A)   :FABIO                                      RELDIS  
001200*    FINALIDADE       :RELATORIO DO MAPA DE PROVA POR SALA - PARA RELDIS  
001300*                      A DATA INFORMADA NO CARTAO, EMITE UM       RELDIS  
001400*                      QUADRO POR SALA COM OS DEPARTAMENTOS E     RELDIS  
001500*                      DISCIPLINAS PRESENTES E OS TRES QUADROS DE RELDIS  
001600*                      BANCADA (DIREITA/MEIO/ESQUERDA) COM O      RELDIS  
001700*                      ASSENTO E A MATRICULA DE CADA ALUNO.       RELDIS  
001800*---------------------------------------------------------------- RELDIS  
001900*    HISTORICO DE ALTERACOES                                      RELDIS  
002000*    VRS   DATA        PROGRAMADOR  CHAMADO   DESCRICAO           RELDIS  
002100*    1.0  22/05/1990   FABIO        CH-0207   IMPLANTACAO -       RELDIS  
002200*                                             LISTAGEM DE NOTAS   RELDIS  
002300*                                             POR TURMA           RELDIS  
002400*    1.1  09/03/1993   JAMILE       CH-0291   REFORMULACAO - PASSARELDIS  
002500*                                             A EMITIR O QUADRO DERELDIS  
002600*                                             BANCADAS POR SALA   RELDIS  
002700*    1.2  06/08/1996   ENZO         CH-0414   INCLUI A LISTA DE   RELDIS  
002800*                                             DEPARTAMENTOS E     RELDIS  
002900*                                             DISCIPLINAS NO      RELDIS  
003000*                                             CABECALHO DA SALA   RELDIS  
003100*    1.3  23/01/1999   JAMILE       CH-0488   AJUSTE ANO 2000 - A RELDIS  
003200*                                             DATA DO CARTAO PASSARELDIS  
003300*                                             A SER CONFERIDA COM RELDIS  
003400*                                             O SECULO            RELDIS  
003500*---------------------------------------------------------------- RELDIS  
003600                                                                  RELDIS  
003700 ENVIRONMENT DIVISION.                                            RELDIS  
003800 CONFIGURATION SECTION.                                           RELDIS  
003900 SPECIAL-NAMES.                                                   RELDIS  
004000     C01 IS TOP-OF-FORM                                           RELDIS  
004100     CLASS CLASSE-ALFA IS 'A' THRU 'Z'                            RELDIS  
004200     UPSI-0 ON STATUS IS RELDIS-MODO-TESTE.                       RELDIS  
004300 INPUT-OUTPUT SECTION.                                            RELDIS  
004400 FILE-CONTROL.                                                    RELDIS  
004500     SELECT ALUCAD  ASSIGN TO DISK                                RELDIS  
004600                    ORGANIZATION INDEXED                          RELDIS  
004700                    ACCESS MODE DYNAMIC                           RELDIS  
004800                    RECORD KEY ROLL-NO                            RELDIS  
004900                    FILE STATUS STATUS-ALU.                       RELDIS  
005000                                                                  RELDIS  
005100     SELECT ALOCCAD ASSIGN TO DISK                                RELDIS  
005200                    ORGANIZATION LINE SEQUENTIAL                  RELDIS  
005300                    FILE STATUS STATUS-ALOC.                      RELDIS  
005400                                                                  RELDIS  
005500     SELECT CARTDIS ASSIGN TO DISK                                RELDIS  
005600                    ORGANIZATION LINE SEQUENTIAL                  RELDIS  
005700                    FILE STATUS STATUS-CART.                      RELDIS  
005800                                                                  RELDIS  
005900     SELECT RELDISC ASSIGN TO PRINTER.                            RELDIS  
006000                                                                  RELDIS  
006100     SELECT ARQ-ORDENACAO ASSIGN TO DISK.                         RELDIS  
006200                                                                  RELDIS  
006300 DATA DIVISION.                                                   RELDIS  
006400 FILE SECTION.                                                    RELDIS  
006500*---------------------------------------------------------------- RELDIS  
006600*    CADASTRO DE ALUNOS - CHAVE = ROLL-NO. LIDO APENAS PARA       RELDIS  
006700*    OBTER O DEPARTAMENTO DE CADA ALUNO ALOCADO                   RELDIS  
006800*---------------------------------------------------------------- RELDIS  
006900 FD  ALUCAD                                                       RELDIS  
007000     LABEL RECORD STANDARD                                        RELDIS  
007100     VALUE OF FILE-ID 'ALUNO.DAT'                                 RELDIS  
007200     RECORD CONTAINS 506 CHARACTERS.                              RELDIS  
007300                                                                  RELDIS  
007400 01  REG-ALUNO.                                                   RELDIS  
007500     05  ROLL-NO             PIC X(50).                           RELDIS  
007600     05  STUDENT-NAME        PIC X(100).                          RELDIS  
007700     05  DEPARTMENT          PIC X(50).                           RELDIS  
007800     05  CLASS-NAME          PIC X(50).                           RELDIS  
007900     05  SUBJECT-1           PIC X(50).                           RELDIS  
008000     05  SUBJECT-2           PIC X(50).                           RELDIS  
008100     05  SUBJECT-3           PIC X(50).                           RELDIS  
008200     05  SUBJECT-4           PIC X(50).                           RELDIS  
008300     05  SUBJECT-5           PIC X(50).                           RELDIS  
008400     05  IS-ALLOCATED        PIC 9(01).                           RELDIS  
008500     05  FILLER              PIC X(05) VALUE SPACES.              RELDIS  
008600                                                                  RELDIS  
008700*---------------------------------------------------------------- RELDIS  
008800*    MAPA DE PROVA GERADO PELO ENTNOTAS.COB - LIDO POR EXTENSAO,  RELDIS  
008900*    UMA LINHA POR ASSENTO OCUPADO                                RELDIS  
009000*---------------------------------------------------------------- RELDIS  
009100 FD  ALOCCAD                                                      RELDIS  
009200     LABEL RECORD OMITTED.                                        RELDIS  
009300 01  REG-ALOCACAO.                                                RELDIS  
009400     05  ALOC-ROLL-NO        PIC X(50).                           RELDIS  
009500     05  ALOC-ROOM-NO        PIC X(50).                           RELDIS  
009600     05  ALOC-SEAT-NO        PIC X(10).                           RELDIS  
009700     05  ALOC-SUBJECT        PIC X(50).                           RELDIS  
009800     05  ALOC-DATA           PIC 9(08).                           RELDIS  
009900     05  ALOC-NOME-MAPA      PIC X(100).                          RELDIS  
010000     05  FILLER              PIC X(10) VALUE SPACES.              RELDIS  
010100                                                                  RELDIS  
010200*    VISAO NUMERICA DA DATA DO MAPA, USADA PARA CONFERIR O        RELDIS  
010300*    SECULO CONTRA O CARTAO DE PARAMETRO (AJUSTE ANO 2000)        RELDIS  
010400 01  ALOC-DATA-NUMERICA REDEFINES ALOC-DATA.                      RELDIS  
010500     05  ALOC-SECULO         PIC 9(02).                           RELDIS  
010600     05  ALOC-ANO            PIC 9(02).                           RELDIS  
010700     05  ALOC-MES            PIC 9(02).                           RELDIS  
010800     05  ALOC-DIA            PIC 9(02).                           RELDIS  
010900                                                                  RELDIS  
011000*---------------------------------------------------------------- RELDIS  
011100*    CARTAO DE PARAMETRO - UMA UNICA LINHA COM A DATA DO MAPA A   RELDIS  
011200*    SER RELATADO, NO FORMATO SECULO+ANO+MES+DIA (CCYYMMDD)       RELDIS  
011300*---------------------------------------------------------------- RELDIS  
011400 FD  CARTDIS                                                      RELDIS  
011500     LABEL RECORD OMITTED.                                        RELDIS  
011600 01  REG-CARTDIS              PIC X(08).                          RELDIS  
011700                                                                  RELDIS  
011800*---------------------------------------------------------------- RELDIS  
011900*    QUADRO DE BANCADAS IMPRESSO - CABECALHO DA SALA E CORPO DE   RELDIS  
012000*    3 COLUNAS (DIREITA/MEIO/ESQUERDA)                            RELDIS  
012100*---------------------------------------------------------------- RELDIS  
012200 FD  RELDISC                                                      RELDIS  
012300     LABEL RECORD OMITTED.                                        RELDIS  
012400 01  REG-ORELATO              PIC X(132).                         RELDIS  
012500                                                                  RELDIS  
012600 SD  ARQ-ORDENACAO.                                               RELDIS  
012700 01  REG-ORDENACAO.                                               RELDIS  
012800     05  ORD-ROOM-NO         PIC X(50).                           RELDIS  
012900     05  ORD-POSICAO-ORDEM   PIC 9(01).                           RELDIS  
013000     05  ORD-SEAT-NO         PIC X(10).                           RELDIS  
013100     05  ORD-ROLL-NO         PIC X(50).                           RELDIS  
013200     05  ORD-SUBJECT         PIC X(50).                           RELDIS  
013300     05  ORD-DEPARTMENT      PIC X(50).                           RELDIS  
013400     05  FILLER              PIC X(05) VALUE SPACES.              RELDIS  
013500                                                                  RELDIS  
013600*    VISAO NUMERICA DO REGISTRO DE ORDENACAO, USADA NA            RELDIS  
013700*    CONFERENCIA DE LOTE                                          RELDIS  
013800 01  REG-ORDENACAO-NUMERICO REDEFINES REG-ORDENACAO.              RELDIS  
013900     05  FILLER              PIC X(50).                           RELDIS  
014000     05  ORD-POSICAO-NUM     PIC 9(01).                           RELDIS  
014100     05  FILLER              PIC X(165).                          RELDIS  
014200                                                                  RELDIS  
014300 WORKING-STORAGE SECTION.                                         RELDIS  
014400 01  STATUS-ALU              PIC X(02) VALUE SPACES.              RELDIS  
014500 01  STATUS-ALOC             PIC X(02) VALUE SPACES.              RELDIS  
014600 01  STATUS-CART             PIC X(02) VALUE SPACES.              RELDIS  
014700 01  RELDIS-MODO-TESTE       PIC X(01) VALUE 'N'.                 RELDIS  
014800                                                                  RELDIS  
014900*    CONTA LINHAS DE QUADRO GRAVADAS NO RELATORIO, USADO NA       RELDIS  
015000*    CONFERENCIA DE LOTE CONTRA A FOLHA DE CARGA DO CPD           RELDIS  
015100 77  WS-LINHA-IMPRESSA        PIC 9(04) COMP VALUE ZEROS.         RELDIS  
015200                                                                  RELDIS  
015300 01  WS-CONTADORES.                                               RELDIS  
015400     05  CONTLIN             PIC 9(02) COMP VALUE ZEROS.          RELDIS  
015500     05  CONTPAG             PIC 9(05) COMP VALUE ZEROS.          RELDIS  
015600     05  WS-TOT-SALAS        PIC 9(04) COMP VALUE ZEROS.          RELDIS  
015700                                                                  RELDIS  
015800*    DATA-PARAMETRO LIDA DO CARTAO - MESMA QUEBRA DE SECULO       RELDIS  
015900*    USADA NO ENTNOTAS.COB PARA GRAVAR O MAPA                     RELDIS  
016000 01  WS-DATA-PARM             PIC 9(08) VALUE ZEROS.              RELDIS  
016100 01  WS-DATA-PARM-GRP REDEFINES WS-DATA-PARM.                     RELDIS  
016200     05  WS-PARM-SECULO       PIC 9(02).                          RELDIS  
016300     05  WS-PARM-ANO          PIC 9(02).                          RELDIS  
016400     05  WS-PARM-MES          PIC 9(02).                          RELDIS  
016500     05  WS-PARM-DIA          PIC 9(02).                          RELDIS  
016600 01  WS-MENSAGEM              PIC X(10) VALUE SPACES.             RELDIS  
016700                                                                  RELDIS  
016800 01  WS-FLAGS.                                                    RELDIS  
016900     05  WS-SEM-DATA          PIC X(01) VALUE 'N'.                RELDIS  
017000         88  SEM-DATA                  VALUE 'S'.                 RELDIS  
017100     05  WS-FIM-ORDENACAO     PIC X(01) VALUE 'N'.                RELDIS  
017200         88  FIM-ORDENACAO             VALUE 'S'.                 RELDIS  
017300     05  WS-PRIMEIRA-LINHA    PIC X(01) VALUE 'S'.                RELDIS  
017400         88  PRIMEIRA-LINHA            VALUE 'S'.                 RELDIS  
017500                                                                  RELDIS  
017600 01  WS-ROOM-ANT              PIC X(50) VALUE SPACES.             RELDIS  
017700                                                                  RELDIS  
017800*    LISTA DE DEPARTAMENTOS DISTINTOS DA SALA CORRENTE - MESMA    RELDIS  
017900*    GRANULARIDADE DE TABELA USADA NOS FILTROS DO ENTNOTAS.COB    RELDIS  
018000 01  WS-TAB-DEPTO.                                                RELDIS  
018100     05  TD-DEPTO OCCURS 20 TIMES PIC X(50).                      RELDIS  
018200 01  WS-QTD-DEPTO             PIC 9(02) COMP VALUE ZEROS.         RELDIS  
018300                                                                  RELDIS  
018400*    LISTA DE DISCIPLINAS DISTINTAS DA SALA CORRENTE              RELDIS  
018500 01  WS-TAB-MATERIA.                                              RELDIS  
018600     05  TM-MATERIA OCCURS 20 TIMES PIC X(50).                    RELDIS  
018700 01  WS-QTD-MATERIA           PIC 9(02) COMP VALUE ZEROS.         RELDIS  
018800                                                                  RELDIS  
018900*    QUADROS DE BANCADA DA SALA CORRENTE - UM POR POSICAO         RELDIS  
019000 01  WS-TAB-R.                                                    RELDIS  
019100     05  TR-LINHA OCCURS 200 TIMES.                               RELDIS  
019200         10  TR-SEAT-NO       PIC X(10).                          RELDIS  
019300         10  TR-ROLL-NO       PIC X(50).                          RELDIS  
019400 01  WS-QTD-R                 PIC 9(04) COMP VALUE ZEROS.         RELDIS  
019500                                                                  RELDIS  
019600 01  WS-TAB-M.                                                    RELDIS  
019700     05  TM2-LINHA OCCURS 200 TIMES.                              RELDIS  
019800         10  TM2-SEAT-NO      PIC X(10).                          RELDIS  
019900         10  TM2-ROLL-NO      PIC X(50).                          RELDIS  
020000 01  WS-QTD-M                 PIC 9(04) COMP VALUE ZEROS.         RELDIS  
020100                                                                  RELDIS  
020200 01  WS-TAB-L.                                                    RELDIS  
020300     05  TL-LINHA OCCURS 200 TIMES.                               RELDIS  
020400         10  TL-SEAT-NO       PIC X(10).                          RELDIS  
020500         10  TL-ROLL-NO       PIC X(50).                          RELDIS  
020600 01  WS-QTD-L                 PIC 9(04) COMP VALUE ZEROS.         RELDIS  
020700                                                                  RELDIS  
020800 01  WS-SUBSCRITOS.                                               RELDIS  
020900     05  WS-IDX-1             PIC 9(04) COMP VALUE ZEROS.         RELDIS  
021000     05  WS-IDX-LINHA         PIC 9(04) COMP VALUE ZEROS.         RELDIS  
021100     05  WS-MAX-LINHAS        PIC 9(04) COMP VALUE ZEROS.         RELDIS  
021200                                                                  RELDIS  
021300 01  WS-PONT-DEPTO            PIC 9(03) COMP VALUE 1.             RELDIS  
021400 01  WS-PONT-MATERIA          PIC 9(03) COMP VALUE 1.             RELDIS  
021500 01  WS-DEPTO-LISTA           PIC X(200) VALUE SPACES.            RELDIS  
021600 01  WS-MATERIA-LISTA         PIC X(200) VALUE SPACES.            RELDIS  
021700                                                                  RELDIS  
021800 01  CAB1.                                                        RELDIS  
021900     05  FILLER               PIC X(40) VALUE                     RELDIS  
022000         'EMPRESA S/A - QUADRO DE BANCADAS POR SALA'.             RELDIS  
022100     05  FILLER               PIC X(10) VALUE SPACES.             RELDIS  
022200     05  FILLER               PIC X(04) VALUE 'PAG.'.             RELDIS  
022300     05  PAG-CAB1             PIC ZZZZ9.                          RELDIS  
022400                                                                  RELDIS  
022500 01  CAB2.                                                        RELDIS  
022600     05  FILLER               PIC X(06) VALUE 'SALA: '.           RELDIS  
022700     05  ROOM-NO-CAB2         PIC X(50).                          RELDIS  
022800                                                                  RELDIS  
022900 01  CAB3.                                                        RELDIS  
023000     05  FILLER               PIC X(15) VALUE 'DEPARTAMENTOS: '.  RELDIS  
023100     05  DEPTOS-CAB3          PIC X(200).                         RELDIS  
023200                                                                  RELDIS  
023300 01  CAB4.                                                        RELDIS  
023400     05  FILLER               PIC X(14) VALUE 'DISCIPLINAS: '.    RELDIS  
023500     05  MATERIAS-CAB4        PIC X(200).                         RELDIS  
023600                                                                  RELDIS  
023700 01  CAB5.                                                        RELDIS  
023800     05  FILLER               PIC X(20)                           RELDIS  
023900         VALUE 'ASSENTO   MATRICULA'.                             RELDIS  
024000     05  FILLER               PIC X(10) VALUE SPACES.             RELDIS  
024100     05  FILLER               PIC X(20)                           RELDIS  
024200         VALUE 'ASSENTO   MATRICULA'.                             RELDIS  
024300     05  FILLER               PIC X(10) VALUE SPACES.             RELDIS  
024400     05  FILLER               PIC X(20)                           RELDIS  
024500         VALUE 'ASSENTO   MATRICULA'.                             RELDIS  
024600                                                                  RELDIS  
024700 01  DET1.                                                        RELDIS  
024800     05  SEAT-R-DET1          PIC X(10).                          RELDIS  
024900     05  FILLER               PIC X(02) VALUE SPACES.             RELDIS  
025000     05  ROLL-R-DET1          PIC X(18).                          RELDIS  
025100     05  FILLER               PIC X(02) VALUE SPACES.             RELDIS  
025200     05  SEAT-M-DET1          PIC X(10).                          RELDIS  
025300     05  FILLER               PIC X(02) VALUE SPACES.             RELDIS  
025400     05  ROLL-M-DET1          PIC X(18).                          RELDIS  
025500     05  FILLER               PIC X(02) VALUE SPACES.             RELDIS  
025600     05  SEAT-L-DET1          PIC X(10).                          RELDIS  
025700     05  FILLER               PIC X(02) VALUE SPACES.             RELDIS  
025800     05  ROLL-L-DET1          PIC X(18).                          RELDIS  
025900                                                                  RELDIS  
026000 PROCEDURE DIVISION.                                              RELDIS  
026100*---------------------------------------------------------------- RELDIS  
026200*    ROTINA PRINCIPAL - QUADRO DE BANCADAS POR SALA               RELDIS  
026300*---------------------------------------------------------------- RELDIS  
026400 0100-ABRE-ARQUIVOS.                                              RELDIS  
026500     DISPLAY (01 01) ERASE.                                       RELDIS  
026600     DISPLAY (02 02) 'RELDISCI - QUADRO DE BANCADAS POR SALA'.    RELDIS  
026700     OPEN INPUT ALUCAD.                                           RELDIS  
026800     OPEN INPUT ALOCCAD.                                          RELDIS  
026900     OPEN INPUT CARTDIS.                                          RELDIS  
027000     IF STATUS-ALU NOT = '00' OR STATUS-ALOC NOT = '00'           RELDIS  
027100        OR STATUS-CART NOT = '00'                                 RELDIS  
027200        DISPLAY (04 02) 'CADASTROS/CARTDIS.DAT AUSENTES-ABORTADO' RELDIS  
027300        STOP RUN.                                                 RELDIS  
027400     OPEN OUTPUT RELDISC.                                         RELDIS  
027500     PERFORM 0150-LE-CARTAO THRU 0150-EXIT.                       RELDIS  
027600     IF SEM-DATA                                                  RELDIS  
027700        DISPLAY (04 02) 'CARTDIS.DAT SEM DATA - ABORTADO'         RELDIS  
027800        GO TO 0900-TOTAIS.                                        RELDIS  
027900     PERFORM 0300-EMITE-RELATORIO THRU 0300-EXIT.                 RELDIS  
028000     GO TO 0900-TOTAIS.                                           RELDIS  
028100                                                                  RELDIS  
028200*    LE A DATA-PARAMETRO NO CARTAO DE UMA UNICA LINHA             RELDIS  
028300 0150-LE-CARTAO.                                                  RELDIS  
028400     READ CARTDIS                                                 RELDIS  
028500        AT END SET SEM-DATA TO TRUE.                              RELDIS  
028600     IF NOT SEM-DATA                                              RELDIS  
028700        MOVE REG-CARTDIS TO WS-DATA-PARM.                         RELDIS  
028800 0150-EXIT.                                                       RELDIS  
028900     EXIT.                                                        RELDIS  
029000                                                                  RELDIS  
029100*---------------------------------------------------------------- RELDIS  
029200*    ORDENA OS REGISTROS DE ALOCACAO DA DATA POR SALA E POSICAO   RELDIS  
029300*    DE BANCADA (DIREITA/MEIO/ESQUERDA), E DENTRO DA POSICAO      RELDIS  
029400*    PELO NUMERO DO ASSENTO                                       RELDIS  
029500*---------------------------------------------------------------- RELDIS  
029600 0300-EMITE-RELATORIO.                                            RELDIS  
029700     SORT ARQ-ORDENACAO                                           RELDIS  
029800         ASCENDING KEY ORD-ROOM-NO ORD-POSICAO-ORDEM ORD-SEAT-NO  RELDIS  
029900         INPUT PROCEDURE 0400-SELECIONA-ALOC                      RELDIS  
030000         OUTPUT PROCEDURE 0500-IMPRIME-SALAS.                     RELDIS  
030100 0300-EXIT.                                                       RELDIS  
030200     EXIT.                                                        RELDIS  
030300                                                                  RELDIS  
030400*    SELECIONA OS REGISTROS DO MAPA CUJA DATA BATE COM O CARTAO,  RELDIS  
030500*    CLASSIFICA A POSICAO DA BANCADA PELA LETRA DO ASSENTO,       RELDIS  
030600*    BUSCA O DEPARTAMENTO DO ALUNO E LIBERA PARA O SORT           RELDIS  
030700 0400-SELECIONA-ALOC SECTION.                                     RELDIS  
030800 0410-LE-ALOCCAD.                                                 RELDIS  
030900     READ ALOCCAD                                                 RELDIS  
031000        AT END GO TO 0410-FIM.                                    RELDIS  
031100     IF ALOC-DATA NOT = WS-DATA-PARM                              RELDIS  
031200        GO TO 0410-LE-ALOCCAD.                                    RELDIS  
031300     MOVE ALOC-ROLL-NO TO ROLL-NO.                                RELDIS  
031400     READ ALUCAD                                                  RELDIS  
031500        INVALID KEY MOVE SPACES TO DEPARTMENT.                    RELDIS  
031600     MOVE ALOC-ROOM-NO TO ORD-ROOM-NO.                            RELDIS  
031700     MOVE ALOC-SEAT-NO TO ORD-SEAT-NO.                            RELDIS  
031800     MOVE ALOC-ROLL-NO TO ORD-ROLL-NO.                            RELDIS  
031900     MOVE ALOC-SUBJECT TO ORD-SUBJECT.                            RELDIS  
032000     MOVE DEPARTMENT TO ORD-DEPARTMENT.                           RELDIS  
032100     IF ALOC-SEAT-NO(1:1) = 'R'                                   RELDIS  
032200        MOVE 1 TO ORD-POSICAO-ORDEM                               RELDIS  
032300     ELSE                                                         RELDIS  
032400        IF ALOC-SEAT-NO(1:1) = 'M'                                RELDIS  
032500           MOVE 2 TO ORD-POSICAO-ORDEM                            RELDIS  
032600        ELSE                                                      RELDIS  
032700           MOVE 3 TO ORD-POSICAO-ORDEM.                           RELDIS  
032800     RELEASE REG-ORDENACAO.                                       RELDIS  
032900     GO TO 0410-LE-ALOCCAD.                                       RELDIS  
033000 0410-FIM.                                                        RELDIS  
033100     EXIT.                                                        RELDIS  
033200                                                                  RELDIS  
033300*    LE A FILA JA ORDENADA, ACUMULA OS QUADROS DA SALA CORRENTE   RELDIS  
033400*    E IMPRIME O BLOCO COMPLETO A CADA QUEBRA DE SALA             RELDIS  
033500 0500-IMPRIME-SALAS SECTION.                                      RELDIS  
033600 0510-LE-SORT.                                                    RELDIS  
033700     RETURN ARQ-ORDENACAO                                         RELDIS  
033800        AT END SET FIM-ORDENACAO TO TRUE.                         RELDIS  
033900     IF FIM-ORDENACAO                                             RELDIS  
034000        IF NOT PRIMEIRA-LINHA                                     RELDIS  
034100           PERFORM 0560-FECHA-SALA THRU 0560-EXIT                 RELDIS  
034200        END-IF                                                    RELDIS  
034300        GO TO 0510-FIM.                                           RELDIS  
034400     IF PRIMEIRA-LINHA                                            RELDIS  
034500        PERFORM 0520-INICIA-SALA THRU 0520-EXIT                   RELDIS  
034600        PERFORM 0540-ACUMULA THRU 0540-EXIT                       RELDIS  
034700        GO TO 0510-LE-SORT.                                       RELDIS  
034800     IF ORD-ROOM-NO NOT = WS-ROOM-ANT                             RELDIS  
034900        PERFORM 0560-FECHA-SALA THRU 0560-EXIT                    RELDIS  
035000        PERFORM 0520-INICIA-SALA THRU 0520-EXIT                   RELDIS  
035100        PERFORM 0540-ACUMULA THRU 0540-EXIT                       RELDIS  
035200        GO TO 0510-LE-SORT.                                       RELDIS  
035300     PERFORM 0540-ACUMULA THRU 0540-EXIT.                         RELDIS  
035400     GO TO 0510-LE-SORT.                                          RELDIS  
035500 0510-FIM.                                                        RELDIS  
035600     EXIT.                                                        RELDIS  
035700                                                                  RELDIS  
035800*    ABRE UMA NOVA SALA, ZERANDO OS QUADROS E LISTAS ACUMULADAS   RELDIS  
035900 0520-INICIA-SALA.                                                RELDIS  
036000     MOVE ORD-ROOM-NO TO WS-ROOM-ANT.                             RELDIS  
036100     MOVE ZEROS TO WS-QTD-DEPTO WS-QTD-MATERIA.                   RELDIS  
036200     MOVE ZEROS TO WS-QTD-R WS-QTD-M WS-QTD-L.                    RELDIS  
036300     MOVE 'N' TO WS-PRIMEIRA-LINHA.                               RELDIS  
036400 0520-EXIT.                                                       RELDIS  
036500     EXIT.                                                        RELDIS  
036600                                                                  RELDIS  
036700*    ACUMULA O REGISTRO CORRENTE DO SORT NAS LISTAS DE            RELDIS  
036800*    DEPARTAMENTO/DISCIPLINA E NO QUADRO DA SUA POSICAO           RELDIS  
036900 0540-ACUMULA.                                                    RELDIS  
037000     PERFORM 0541-ACUM-DEPTO THRU 0541-EXIT.                      RELDIS  
037100     PERFORM 0542-ACUM-MATERIA THRU 0542-EXIT.                    RELDIS  
037200     IF ORD-POSICAO-ORDEM = 1                                     RELDIS  
037300        ADD 1 TO WS-QTD-R                                         RELDIS  
037400        MOVE ORD-SEAT-NO TO TR-SEAT-NO(WS-QTD-R)                  RELDIS  
037500        MOVE ORD-ROLL-NO TO TR-ROLL-NO(WS-QTD-R)                  RELDIS  
037600     ELSE                                                         RELDIS  
037700        IF ORD-POSICAO-ORDEM = 2                                  RELDIS  
037800           ADD 1 TO WS-QTD-M                                      RELDIS  
037900           MOVE ORD-SEAT-NO TO TM2-SEAT-NO(WS-QTD-M)              RELDIS  
038000           MOVE ORD-ROLL-NO TO TM2-ROLL-NO(WS-QTD-M)              RELDIS  
038100        ELSE                                                      RELDIS  
038200           ADD 1 TO WS-QTD-L                                      RELDIS  
038300           MOVE ORD-SEAT-NO TO TL-SEAT-NO(WS-QTD-L)               RELDIS  
038400           MOVE ORD-ROLL-NO TO TL-ROLL-NO(WS-QTD-L).              RELDIS  
038500 0540-EXIT.                                                       RELDIS  
038600     EXIT.                                                        RELDIS  
038700                                                                  RELDIS  
038800*    ACRESCENTA O DEPARTAMENTO DO REGISTRO CORRENTE A LISTA DA    RELDIS  
038900*    SALA, SE AINDA NAO CONSTAR NELA                              RELDIS  
039000 0541-ACUM-DEPTO.                                                 RELDIS  
039100     MOVE 1 TO WS-IDX-1.                                          RELDIS  
039200 0541-PROCURA.                                                    RELDIS  
039300     IF WS-IDX-1 > WS-QTD-DEPTO                                   RELDIS  
039400        IF WS-QTD-DEPTO < 20                                      RELDIS  
039500           ADD 1 TO WS-QTD-DEPTO                                  RELDIS  
039600           MOVE ORD-DEPARTMENT TO TD-DEPTO(WS-QTD-DEPTO)          RELDIS  
039700        END-IF                                                    RELDIS  
039800        GO TO 0541-EXIT.                                          RELDIS  
039900     IF TD-DEPTO(WS-IDX-1) = ORD-DEPARTMENT                       RELDIS  
040000        GO TO 0541-EXIT.                                          RELDIS  
040100     ADD 1 TO WS-IDX-1.                                           RELDIS  
040200     GO TO 0541-PROCURA.                                          RELDIS  
040300 0541-EXIT.                                                       RELDIS  
040400     EXIT.                                                        RELDIS  
040500                                                                  RELDIS  
040600*    ACRESCENTA A DISCIPLINA DO REGISTRO CORRENTE A LISTA DA      RELDIS  
040700*    SALA, SE AINDA NAO CONSTAR NELA                              RELDIS  
040800 0542-ACUM-MATERIA.                                               RELDIS  
040900     MOVE 1 TO WS-IDX-1.                                          RELDIS  
041000 0542-PROCURA.                                                    RELDIS  
041100     IF WS-IDX-1 > WS-QTD-MATERIA                                 RELDIS  
041200        IF WS-QTD-MATERIA < 20                                    RELDIS  
041300           ADD 1 TO WS-QTD-MATERIA                                RELDIS  
041400           MOVE ORD-SUBJECT TO TM-MATERIA(WS-QTD-MATERIA)         RELDIS  
041500        END-IF                                                    RELDIS  
041600        GO TO 0542-EXIT.                                          RELDIS  
041700     IF TM-MATERIA(WS-IDX-1) = ORD-SUBJECT                        RELDIS  
041800        GO TO 0542-EXIT.                                          RELDIS  
041900     ADD 1 TO WS-IDX-1.                                           RELDIS  
042000     GO TO 0542-PROCURA.                                          RELDIS  
042100 0542-EXIT.                                                       RELDIS  
042200     EXIT.                                                        RELDIS  
042300                                                                  RELDIS  
042400*    FECHA A SALA CORRENTE - MONTA AS LISTAS, IMPRIME O           RELDIS  
042500*    CABECALHO E OS TRES QUADROS DE BANCADA                       RELDIS  
042600 0560-FECHA-SALA.                                                 RELDIS  
042700     PERFORM 0561-MONTA-LISTAS THRU 0561-EXIT.                    RELDIS  
042800     PERFORM 0570-CABECALHO THRU 0570-EXIT.                       RELDIS  
042900     PERFORM 0580-IMPRIME-CORPO THRU 0580-EXIT.                   RELDIS  
043000     ADD 1 TO WS-TOT-SALAS.                                       RELDIS  
043100 0560-EXIT.                                                       RELDIS  
043200     EXIT.                                                        RELDIS  
043300                                                                  RELDIS  
043400*    MONTA AS LISTAS DE DEPARTAMENTOS E DISCIPLINAS SEPARADAS     RELDIS  
043500*    POR VIRGULA, NA ORDEM EM QUE FORAM ENCONTRADAS NA SALA       RELDIS  
043600 0561-MONTA-LISTAS.                                               RELDIS  
043700     MOVE SPACES TO WS-DEPTO-LISTA.                               RELDIS  
043800     MOVE 1 TO WS-PONT-DEPTO.                                     RELDIS  
043900     MOVE 1 TO WS-IDX-1.                                          RELDIS  
044000 0561-LOOP-DEPTO.                                                 RELDIS  
044100     IF WS-IDX-1 > WS-QTD-DEPTO                                   RELDIS  
044200        GO TO 0561-FIM-DEPTO.                                     RELDIS  
044300     IF WS-IDX-1 > 1                                              RELDIS  
044400        STRING ', ' DELIMITED BY SIZE                             RELDIS  
044500            INTO WS-DEPTO-LISTA WITH POINTER WS-PONT-DEPTO.       RELDIS  
044600     STRING TD-DEPTO(WS-IDX-1) DELIMITED BY SPACE                 RELDIS  
044700         INTO WS-DEPTO-LISTA WITH POINTER WS-PONT-DEPTO.          RELDIS  
044800     ADD 1 TO WS-IDX-1.                                           RELDIS  
044900     GO TO 0561-LOOP-DEPTO.                                       RELDIS  
045000 0561-FIM-DEPTO.                                                  RELDIS  
045100     MOVE SPACES TO WS-MATERIA-LISTA.                             RELDIS  
045200     MOVE 1 TO WS-PONT-MATERIA.                                   RELDIS  
045300     MOVE 1 TO WS-IDX-1.                                          RELDIS  
045400 0561-LOOP-MATERIA.                                               RELDIS  
045500     IF WS-IDX-1 > WS-QTD-MATERIA                                 RELDIS  
045600        GO TO 0561-EXIT.                                          RELDIS  
045700     IF WS-IDX-1 > 1                                              RELDIS  
045800        STRING ', ' DELIMITED BY SIZE                             RELDIS  
045900            INTO WS-MATERIA-LISTA WITH POINTER WS-PONT-MATERIA.   RELDIS  
046000     STRING TM-MATERIA(WS-IDX-1) DELIMITED BY SPACE               RELDIS  
046100         INTO WS-MATERIA-LISTA WITH POINTER WS-PONT-MATERIA.      RELDIS  
046200     ADD 1 TO WS-IDX-1.                                           RELDIS  
046300     GO TO 0561-LOOP-MATERIA.                                     RELDIS  
046400 0561-EXIT.                                                       RELDIS  
046500     EXIT.                                                        RELDIS  
046600                                                                  RELDIS  
046700*    IMPRIME O CABECALHO DA SALA - TITULO, NUMERO DA SALA,        RELDIS  
046800*    LISTAS DE DEPARTAMENTO/DISCIPLINA E CABECALHO DOS QUADROS    RELDIS  
046900 0570-CABECALHO.                                                  RELDIS  
047000     ADD 1 TO CONTPAG.                                            RELDIS  
047100     MOVE CONTPAG TO PAG-CAB1.                                    RELDIS  
047200     WRITE REG-ORELATO FROM CAB1 AFTER PAGE.                      RELDIS  
047300     MOVE WS-ROOM-ANT TO ROOM-NO-CAB2.                            RELDIS  
047400     WRITE REG-ORELATO FROM CAB2 AFTER 2.                         RELDIS  
047500     MOVE WS-DEPTO-LISTA TO DEPTOS-CAB3.                          RELDIS  
047600     WRITE REG-ORELATO FROM CAB3 AFTER 1.                         RELDIS  
047700     MOVE WS-MATERIA-LISTA TO MATERIAS-CAB4.                      RELDIS  
047800     WRITE REG-ORELATO FROM CAB4 AFTER 1.                         RELDIS  
047900     WRITE REG-ORELATO FROM CAB5 AFTER 2.                         RELDIS  
048000     MOVE ZEROS TO CONTLIN.                                       RELDIS  
048100 0570-EXIT.                                                       RELDIS  
048200     EXIT.                                                        RELDIS  
048300                                                                  RELDIS  
048400*    IMPRIME OS TRES QUADROS LADO A LADO, UMA LINHA POR ASSENTO   RELDIS  
048500*    DA MAIOR DAS TRES LISTAS, DEIXANDO EM BRANCO A COLUNA CUJA   RELDIS  
048600*    LISTA JA SE ESGOTOU                                          RELDIS  
048700 0580-IMPRIME-CORPO.                                              RELDIS  
048800     MOVE WS-QTD-R TO WS-MAX-LINHAS.                              RELDIS  
048900     IF WS-QTD-M > WS-MAX-LINHAS                                  RELDIS  
049000        MOVE WS-QTD-M TO WS-MAX-LINHAS.                           RELDIS  
049100     IF WS-QTD-L > WS-MAX-LINHAS                                  RELDIS  
049200        MOVE WS-QTD-L TO WS-MAX-LINHAS.                           RELDIS  
049300     MOVE 1 TO WS-IDX-LINHA.                                      RELDIS  
049400 0580-LOOP.                                                       RELDIS  
049500     IF WS-IDX-LINHA > WS-MAX-LINHAS                              RELDIS  
049600        GO TO 0580-EXIT.                                          RELDIS  
049700     IF CONTLIN > 50                                              RELDIS  
049800        PERFORM 0570-CABECALHO THRU 0570-EXIT.                    RELDIS  
049900     MOVE SPACES TO DET1.                                         RELDIS  
050000     IF WS-IDX-LINHA <= WS-QTD-R                                  RELDIS  
050100        MOVE TR-SEAT-NO(WS-IDX-LINHA) TO SEAT-R-DET1              RELDIS  
050200        MOVE TR-ROLL-NO(WS-IDX-LINHA) TO ROLL-R-DET1.             RELDIS  
050300     IF WS-IDX-LINHA <= WS-QTD-M                                  RELDIS  
050400        MOVE TM2-SEAT-NO(WS-IDX-LINHA) TO SEAT-M-DET1             RELDIS  
050500        MOVE TM2-ROLL-NO(WS-IDX-LINHA) TO ROLL-M-DET1.            RELDIS  
050600     IF WS-IDX-LINHA <= WS-QTD-L                                  RELDIS  
050700        MOVE TL-SEAT-NO(WS-IDX-LINHA) TO SEAT-L-DET1              RELDIS  
050800        MOVE TL-ROLL-NO(WS-IDX-LINHA) TO ROLL-L-DET1.             RELDIS  
050900     WRITE REG-ORELATO FROM DET1 AFTER 1.                         RELDIS  
051000     ADD 1 TO CONTLIN.                                            RELDIS  
051100     ADD 1 TO WS-LINHA-IMPRESSA.                                  RELDIS  
051200     ADD 1 TO WS-IDX-LINHA.                                       RELDIS  
051300     GO TO 0580-LOOP.                                             RELDIS  
051400 0580-EXIT.                                                       RELDIS  
051500     EXIT.                                                        RELDIS  
051600                                                                  RELDIS  
051700*---------------------------------------------------------------- RELDIS  
051800*    ENCERRAMENTO                                                 RELDIS  
051900*---------------------------------------------------------------- RELDIS  
052000 0900-TOTAIS.                                                     RELDIS  
052100     CLOSE ALUCAD ALOCCAD CARTDIS RELDISC.                        RELDIS  
052200     DISPLAY (14 02) 'QUADROS DE BANCADA EMITIDOS'.               RELDIS  
052300     DISPLAY (15 02) 'SALAS RELATADAS : ' WS-TOT-SALAS.           RELDIS  
052400     DISPLAY (16 02) 'LINHAS IMPRESSAS: ' WS-LINHA-IMPRESSA.      RELDIS  
052500     DISPLAY (17 02) '[ENTER] PARA VOLTAR AO MENU'.               RELDIS  
052600     ACCEPT (17 30) WS-MENSAGEM.                                  RELDIS  
052700     CHAIN 'mcursos.EXE'.                                         RELDIS  
052800 0900-EXIT.                                                       RELDIS  
052900     EXIT.                                                        RELDIS  
