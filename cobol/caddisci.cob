000100 IDENTIFICATION DIVISION.                                         CADDIS  
000200 PROGRAM-ID.    CADDISCI-COB.                                     CADDIS  
000300 AUTHOR.        FABIO.                                            CADDIS  
000400 INSTALLATION.  EMPRESA S/A - CENTRO DE PROCESSAMENTO DE DADOS.   CADDIS  
000500 DATE-WRITTEN.  29/03/1988.                                       CADDIS  
000600 DATE-COMPILED.                                                   CADDIS  
000700 SECURITY.      USO INTERNO - ACESSO RESTRITO AO CPD.             CADDIS  
000800*---------------------------------------------------------------- CADDIS  
000900*    SISTEMAS DE COMPUTACAO                                       CADDIS  
001000*    ANALISTA         :FABIO                                      CADDIS  
001100*    PROGRAMADOR(A)   :FABIO                                      CADDIS  
001200*    FINALIDADE       :CARGA EM LOTE DO CADASTRO DE SALAS A       CADDIS  
001300*                      PARTIR DA PLANILHA DE SALAS (IMPSALA.DAT)  CADDIS  
001400*                      PARA O ARQUIVO INDEXADO SALA.DAT, GERANDO  CADDIS  
001500*                      EM SEGUIDA O INVENTARIO DE ASSENTOS        CADDIS  
001600*                      (ASSENTO.DAT) DE CADA SALA CARREGADA.      CADDIS  
001700*---------------------------------------------------------------- CADDIS  
001800*    HISTORICO DE ALTERACOES                                      CADDIS  
001900*    VRS   DATA        PROGRAMADOR  CHAMADO   DESCRICAO           CADDIS  
002000*    1.0  29/03/1988   FABIO        CH-0115   IMPLANTACAO -       CADDIS  
002100*                                             CADASTRO DE         CADDIS  
002200*                                             DISCIPLINA VIA TELA CADDIS  
002300*    1.1  14/07/1989   FABIO        CH-0178   VINCULO COM CURSO   CADDIS  
002400*    1.2  19/09/1992   JAMILE       CH-0299   REFORMULACAO - PASSACADDIS  
002500*                                             A SALA/BANCADA/     CADDIS  
002600*                                             ASSENTO, CARGA POR  CADDIS  
002700*                                             LOTE (PLANILHA)     CADDIS  
002800*    1.3  25/03/1995   ENZO         CH-0367   GERACAO AUTOMATICA  CADDIS  
002900*                                             DO INVENTARIO DE    CADDIS  
003000*                                             ASSENTOS R/M/L NA   CADDIS  
003100*                                             CARGA DA SALA       CADDIS  
003200*    1.4  06/08/1996   ENZO         CH-0413   ADVERTENCIA (NAO    CADDIS  
003300*                                             FATAL) QUANDO       CADDIS  
003400*                                             CAPACIDADE NAO      CADDIS  
003500*                                             BATE COM R+M+L      CADDIS  
003600*    1.5  23/01/1999   JAMILE       CH-0488   AJUSTE ANO 2000     CADDIS  
003700*    1.6  30/11/2001   ENZO         CH-0531   TOTALIZADOR DE      CADDIS  
003800*                                             SALAS GRAVADAS E    CADDIS  
003900*                                             REJEITADAS          CADDIS  
004000*    1.7  17/06/2003   JAMILE       CH-0559   ROOM-NO CHEGAVA DA  CADDIS  
004100*                                             PLANILHA COM        CADDIS  
004200*                                             BRANCOS A ESQ.      CADDIS  
004300*                                             COMPARACAO DE       CADDIS  
004400*                                             DUPLICIDADE         CADDIS  
004500*---------------------------------------------------------------- CADDIS  
004600                                                                  CADDIS  
004700 ENVIRONMENT DIVISION.                                            CADDIS  
004800 CONFIGURATION SECTION.                                           CADDIS  
004900 SPECIAL-NAMES.                                                   CADDIS  
005000     C01 IS TOP-OF-FORM                                           CADDIS  
005100     CLASS CLASSE-ALFA IS 'A' THRU 'Z'                            CADDIS  
005200     UPSI-0 ON STATUS IS CADDIS-MODO-TESTE.                       CADDIS  
005300 INPUT-OUTPUT SECTION.                                            CADDIS  
005400 FILE-CONTROL.                                                    CADDIS  
005500     SELECT SALACAD ASSIGN TO DISK                                CADDIS  
005600                    ORGANIZATION INDEXED                          CADDIS  
005700                    ACCESS MODE DYNAMIC                           CADDIS  
005800                    RECORD KEY ROOM-NO                            CADDIS  
005900                    FILE STATUS STATUS-SALA.                      CADDIS  
006000                                                                  CADDIS  
006100     SELECT ASSCAD  ASSIGN TO DISK                                CADDIS  
006200                    ORGANIZATION INDEXED                          CADDIS  
006300                    ACCESS MODE DYNAMIC                           CADDIS  
006400                    RECORD KEY CHAVE-ASSENTO                      CADDIS  
006500                    FILE STATUS STATUS-ASS.                       CADDIS  
006600                                                                  CADDIS  
006700     SELECT IMPSALA ASSIGN TO DISK                                CADDIS  
006800                    ORGANIZATION LINE SEQUENTIAL                  CADDIS  
006900                    FILE STATUS STATUS-IMP.                       CADDIS  
007000                                                                  CADDIS  
007100 DATA DIVISION.                                                   CADDIS  
007200 FILE SECTION.                                                    CADDIS  
007300*---------------------------------------------------------------- CADDIS  
007400*    ARQ MESTRE DE SALAS - CHAVE = ROOM-NO                        CADDIS  
007500*---------------------------------------------------------------- CADDIS  
007600 FD  SALACAD                                                      CADDIS  
007700     LABEL RECORD STANDARD                                        CADDIS  
007800     VALUE OF FILE-ID 'SALA.DAT'                                  CADDIS  
007900     RECORD CONTAINS 75 CHARACTERS.                               CADDIS  
008000                                                                  CADDIS  
008100 01  REG-SALA.                                                    CADDIS  
008200     05  ROOM-NO             PIC X(50).                           CADDIS  
008300     05  TOTAL-BENCHES       PIC 9(04).                           CADDIS  
008400     05  CAPACITY            PIC 9(04).                           CADDIS  
008500     05  R-COUNT             PIC 9(04).                           CADDIS  
008600     05  M-COUNT             PIC 9(04).                           CADDIS  
008700     05  L-COUNT             PIC 9(04).                           CADDIS  
008800     05  FILLER              PIC X(05) VALUE SPACES.              CADDIS  
008900                                                                  CADDIS  
009000*---------------------------------------------------------------- CADDIS  
009100*    ARQ DE ASSENTOS - GERADO NA CARGA DA SALA - CHAVE ROOM-NO    CADDIS  
009200*    + SEAT-NO (POSICAO CONCATENADA COM O NUMERO DA BANCADA)      CADDIS  
009300*---------------------------------------------------------------- CADDIS  
009400 FD  ASSCAD                                                       CADDIS  
009500     LABEL RECORD STANDARD                                        CADDIS  
009600     VALUE OF FILE-ID 'ASSENTO.DAT'                               CADDIS  
009700     RECORD CONTAINS 71 CHARACTERS.                               CADDIS  
009800                                                                  CADDIS  
009900 01  REG-ASSENTO.                                                 CADDIS  
010000     05  CHAVE-ASSENTO.                                           CADDIS  
010100         10  ROOM-NO-A       PIC X(50).                           CADDIS  
010200         10  SEAT-NO         PIC X(10).                           CADDIS  
010300     05  POSITION-CODE       PIC X(01).                           CADDIS  
010400     05  BENCH-NO            PIC 9(04).                           CADDIS  
010500     05  IS-OCCUPIED         PIC 9(01).                           CADDIS  
010600     05  FILLER              PIC X(05) VALUE SPACES.              CADDIS  
010700                                                                  CADDIS  
010800*---------------------------------------------------------------- CADDIS  
010900*    PLANILHA DE SALAS (STAND-IN DA IMPORTACAO DE PLANILHA)       CADDIS  
011000*    LINHA 1 = CABECALHO, DESCARTADA NA LEITURA                   CADDIS  
011100*---------------------------------------------------------------- CADDIS  
011200 FD  IMPSALA                                                      CADDIS  
011300     LABEL RECORD OMITTED.                                        CADDIS  
011400 01  REG-IMPSALA                   PIC X(90).                     CADDIS  
011500                                                                  CADDIS  
011600 WORKING-STORAGE SECTION.                                         CADDIS  
011700 01  STATUS-SALA             PIC X(02) VALUE SPACES.              CADDIS  
011800 01  STATUS-ASS              PIC X(02) VALUE SPACES.              CADDIS  
011900 01  STATUS-IMP              PIC X(02) VALUE SPACES.              CADDIS  
012000 01  CADDIS-MODO-TESTE       PIC X(01) VALUE 'N'.                 CADDIS  
012100                                                                  CADDIS  
012200*    CONTA LINHAS GRAVADAS COM CAPACITY DIFERENTE DE R+M+L,       CADDIS  
012300*    ADVERTENCIA NAO FATAL (VRS 1.4)                              CADDIS  
012400 77  WS-TOT-ADVERTENCIAS     PIC 9(06) COMP VALUE ZEROS.          CADDIS  
012500                                                                  CADDIS  
012600 01  WS-CONTADORES.                                               CADDIS  
012700     05  WS-LINHA-NUM        PIC 9(06) COMP VALUE ZEROS.          CADDIS  
012800     05  WS-TOT-GRAVADAS     PIC 9(06) COMP VALUE ZEROS.          CADDIS  
012900     05  WS-TOT-REJEITADAS   PIC 9(06) COMP VALUE ZEROS.          CADDIS  
013000     05  WS-INDICE-BANCADA   PIC 9(04) COMP VALUE ZEROS.          CADDIS  
013100     05  WS-SOMA-RML         PIC 9(06) COMP VALUE ZEROS.          CADDIS  
013200                                                                  CADDIS  
013300*    VISAO DA LINHA IMPORTADA DECOMPOSTA POR COLUNA FIXA          CADDIS  
013400 01  WS-REG-IMPSALA-COLUNAS REDEFINES REG-IMPSALA.                CADDIS  
013500     05  WS-COL-ROOM-NO      PIC X(50).                           CADDIS  
013600     05  WS-COL-TOTAL-B      PIC X(04).                           CADDIS  
013700     05  WS-COL-CAPACITY     PIC X(04).                           CADDIS  
013800     05  WS-COL-R-COUNT      PIC X(04).                           CADDIS  
013900     05  WS-COL-M-COUNT      PIC X(04).                           CADDIS  
014000     05  WS-COL-L-COUNT      PIC X(04).                           CADDIS  
014100                                                                  CADDIS  
014200 01  WS-CAMPOS-LINHA.                                             CADDIS  
014300     05  WS-ROOM-NO          PIC X(50).                           CADDIS  
014400     05  WS-TOTAL-BENCHES    PIC 9(04).                           CADDIS  
014500     05  WS-CAPACITY         PIC 9(04).                           CADDIS  
014600     05  WS-R-COUNT          PIC 9(04).                           CADDIS  
014700     05  WS-M-COUNT          PIC 9(04).                           CADDIS  
014800     05  WS-L-COUNT          PIC 9(04).                           CADDIS  
014900                                                                  CADDIS  
015000*    VISAO ALFANUMERICA DOS CAMPOS NUMERICOS P/ TESTE DE FORMATO  CADDIS  
015100 01  WS-CAMPOS-ALFA REDEFINES WS-CAMPOS-LINHA.                    CADDIS  
015200     05  FILLER              PIC X(50).                           CADDIS  
015300     05  WS-ALFA-TOTAL-B     PIC X(04).                           CADDIS  
015400     05  WS-ALFA-CAPACITY    PIC X(04).                           CADDIS  
015500     05  WS-ALFA-R-COUNT     PIC X(04).                           CADDIS  
015600     05  WS-ALFA-M-COUNT     PIC X(04).                           CADDIS  
015700     05  WS-ALFA-L-COUNT     PIC X(04).                           CADDIS  
015800                                                                  CADDIS  
015900 01  WS-LINHA-NUM-DISPLAY.                                        CADDIS  
016000     05  WS-LINHA-NUM-Z      PIC ZZZZZ9.                          CADDIS  
016100                                                                  CADDIS  
016200 01  WS-FLAGS.                                                    CADDIS  
016300     05  WS-FIM-IMPSALA      PIC X(01) VALUE 'N'.                 CADDIS  
016400         88  FIM-IMPSALA              VALUE 'S'.                  CADDIS  
016500     05  WS-LINHA-VALIDA     PIC X(01) VALUE 'S'.                 CADDIS  
016600         88  LINHA-VALIDA             VALUE 'S'.                  CADDIS  
016700                                                                  CADDIS  
016800 01  WS-MENSAGEM             PIC X(60) VALUE SPACES.              CADDIS  
016900 01  WS-SEAT-NO-GERADO       PIC X(10) VALUE SPACES.              CADDIS  
017000 01  WS-BENCH-NO-ED          PIC 9999.                            CADDIS  
017100 01  WS-POSICAO-PARM         PIC X(01) VALUE SPACES.              CADDIS  
017200                                                                  CADDIS  
017300*    CAMPOS DE TRABALHO DA ROTINA DE AJUSTE DO ROOM-NO - VER 1.7  CADDIS  
017400*    NO HISTORICO DE ALTERACOES                                   CADDIS  
017500 01  WS-CAMPO-BRUTO           PIC X(50) VALUE SPACES.             CADDIS  
017600 01  WS-CAMPO-LIMPO           PIC X(50) VALUE SPACES.             CADDIS  
017700 01  WS-QTD-BRANCOS           PIC 9(03) COMP VALUE ZEROS.         CADDIS  
017800                                                                  CADDIS  
017900 PROCEDURE DIVISION.                                              CADDIS  
018000*---------------------------------------------------------------- CADDIS  
018100*    ROTINA PRINCIPAL - CARGA EM LOTE DO CADASTRO DE SALAS        CADDIS  
018200*---------------------------------------------------------------- CADDIS  
018300 0100-ABRE-ARQUIVOS.                                              CADDIS  
018400     DISPLAY (01 01) ERASE.                                       CADDIS  
018500     DISPLAY (02 02) 'CADDISCI - CARGA DO CADASTRO DE SALAS'.     CADDIS  
018600     OPEN I-O SALACAD.                                            CADDIS  
018700     IF STATUS-SALA = '05' OR '35'                                CADDIS  
018800        OPEN OUTPUT SALACAD                                       CADDIS  
018900        CLOSE SALACAD                                             CADDIS  
019000        OPEN I-O SALACAD.                                         CADDIS  
019100     OPEN I-O ASSCAD.                                             CADDIS  
019200     IF STATUS-ASS = '05' OR '35'                                 CADDIS  
019300        OPEN OUTPUT ASSCAD                                        CADDIS  
019400        CLOSE ASSCAD                                              CADDIS  
019500        OPEN I-O ASSCAD.                                          CADDIS  
019600     IF STATUS-SALA NOT = '00' OR STATUS-ASS NOT = '00'           CADDIS  
019700        DISPLAY (04 02) 'SALA.DAT/ASSENTO.DAT COM PROBLEMA'       CADDIS  
019800        STOP RUN.                                                 CADDIS  
019900     OPEN INPUT IMPSALA.                                          CADDIS  
020000     IF STATUS-IMP NOT = '00'                                     CADDIS  
020100        DISPLAY (04 02) 'IMPSALA.DAT INEXISTENTE - ABORTADO'      CADDIS  
020200        CLOSE SALACAD ASSCAD                                      CADDIS  
020300        STOP RUN.                                                 CADDIS  
020400*    DESCARTA A LINHA DE CABECALHO DA PLANILHA                    CADDIS  
020500     READ IMPSALA                                                 CADDIS  
020600        AT END SET FIM-IMPSALA TO TRUE.                           CADDIS  
020700                                                                  CADDIS  
020800 0200-LE-IMPORTACAO.                                              CADDIS  
020900     IF FIM-IMPSALA                                               CADDIS  
021000        GO TO 0900-TOTAIS.                                        CADDIS  
021100     ADD 1 TO WS-LINHA-NUM.                                       CADDIS  
021200     IF REG-IMPSALA = SPACES                                      CADDIS  
021300        GO TO 0250-LE-PROXIMA.                                    CADDIS  
021400     PERFORM 0300-VALIDA-LINHA THRU 0300-EXIT.                    CADDIS  
021500     IF NOT LINHA-VALIDA                                          CADDIS  
021600        ADD 1 TO WS-TOT-REJEITADAS                                CADDIS  
021700        GO TO 0250-LE-PROXIMA.                                    CADDIS  
021800     PERFORM 0400-VERIFICA-DUPLICADO THRU 0400-EXIT.              CADDIS  
021900     IF NOT LINHA-VALIDA                                          CADDIS  
022000        ADD 1 TO WS-TOT-REJEITADAS                                CADDIS  
022100        GO TO 0250-LE-PROXIMA.                                    CADDIS  
022200     PERFORM 0500-GRAVA-SALA THRU 0500-EXIT.                      CADDIS  
022300     PERFORM 0600-GERA-ASSENTOS THRU 0600-EXIT.                   CADDIS  
022400                                                                  CADDIS  
022500 0250-LE-PROXIMA.                                                 CADDIS  
022600     READ IMPSALA                                                 CADDIS  
022700        AT END SET FIM-IMPSALA TO TRUE.                           CADDIS  
022800     GO TO 0200-LE-IMPORTACAO.                                    CADDIS  
022900                                                                  CADDIS  
023000*---------------------------------------------------------------- CADDIS  
023100*    VALIDA CAMPOS OBRIGATORIOS E FORMATO NUMERICO DOS 5 CAMPOS.  CADDIS  
023200*    SE CAPACITY <> R-COUNT+M-COUNT+L-COUNT, GRAVA ADVERTENCIA    CADDIS  
023300*    MAS NAO REJEITA A LINHA (REGRA DA PLANILHA - NAO FATAL).     CADDIS  
023400*---------------------------------------------------------------- CADDIS  
023500 0300-VALIDA-LINHA.                                               CADDIS  
023600     MOVE 'S' TO WS-LINHA-VALIDA.                                 CADDIS  
023700     MOVE WS-LINHA-NUM TO WS-LINHA-NUM-Z.                         CADDIS  
023800     MOVE WS-COL-ROOM-NO TO WS-CAMPO-BRUTO.                       CADDIS  
023900     PERFORM 0305-TIRA-BRANCOS-ESQ THRU 0305-EXIT.                CADDIS  
024000     MOVE WS-CAMPO-LIMPO TO WS-ROOM-NO.                           CADDIS  
024100     IF WS-ROOM-NO = SPACES                                       CADDIS  
024200        MOVE 'N' TO WS-LINHA-VALIDA                               CADDIS  
024300        STRING 'LINHA ' WS-LINHA-NUM-Z                            CADDIS  
024400               ' REJEITADA - ROOM-NO EM BRANCO'                   CADDIS  
024500               DELIMITED BY SIZE INTO WS-MENSAGEM                 CADDIS  
024600        DISPLAY (10 02) WS-MENSAGEM                               CADDIS  
024700        GO TO 0300-EXIT.                                          CADDIS  
024800     MOVE WS-COL-TOTAL-B TO WS-ALFA-TOTAL-B.                      CADDIS  
024900     MOVE WS-COL-CAPACITY TO WS-ALFA-CAPACITY.                    CADDIS  
025000     MOVE WS-COL-R-COUNT TO WS-ALFA-R-COUNT.                      CADDIS  
025100     MOVE WS-COL-M-COUNT TO WS-ALFA-M-COUNT.                      CADDIS  
025200     MOVE WS-COL-L-COUNT TO WS-ALFA-L-COUNT.                      CADDIS  
025300     IF WS-ALFA-TOTAL-B NOT NUMERIC OR WS-ALFA-CAPACITY NOT       CADDIS  
025400        NUMERIC OR WS-ALFA-R-COUNT NOT NUMERIC OR                 CADDIS  
025500        WS-ALFA-M-COUNT NOT NUMERIC OR WS-ALFA-L-COUNT NOT        CADDIS  
025600        NUMERIC                                                   CADDIS  
025700        MOVE 'N' TO WS-LINHA-VALIDA                               CADDIS  
025800        STRING 'LINHA ' WS-LINHA-NUM-Z                            CADDIS  
025900               ' REJEITADA - CAMPO NUMERICO INVALIDO'             CADDIS  
026000               DELIMITED BY SIZE INTO WS-MENSAGEM                 CADDIS  
026100        DISPLAY (10 02) WS-MENSAGEM                               CADDIS  
026200        GO TO 0300-EXIT.                                          CADDIS  
026300     MOVE WS-COL-TOTAL-B  TO WS-TOTAL-BENCHES.                    CADDIS  
026400     MOVE WS-COL-CAPACITY TO WS-CAPACITY.                         CADDIS  
026500     MOVE WS-COL-R-COUNT  TO WS-R-COUNT.                          CADDIS  
026600     MOVE WS-COL-M-COUNT  TO WS-M-COUNT.                          CADDIS  
026700     MOVE WS-COL-L-COUNT  TO WS-L-COUNT.                          CADDIS  
026800     COMPUTE WS-SOMA-RML = WS-R-COUNT + WS-M-COUNT + WS-L-COUNT.  CADDIS  
026900     IF WS-CAPACITY NOT = WS-SOMA-RML                             CADDIS  
027000        ADD 1 TO WS-TOT-ADVERTENCIAS                              CADDIS  
027100        STRING 'LINHA ' WS-LINHA-NUM-Z                            CADDIS  
027200               ' ADVERTENCIA - CAPACITY DIFERE DE R+M+L'          CADDIS  
027300               DELIMITED BY SIZE INTO WS-MENSAGEM                 CADDIS  
027400        DISPLAY (11 02) WS-MENSAGEM.                              CADDIS  
027500 0300-EXIT.                                                       CADDIS  
027600     EXIT.                                                        CADDIS  
027700                                                                  CADDIS  
027800*---------------------------------------------------------------- CADDIS  
027900*    DESLOCA WS-CAMPO-BRUTO PARA A ESQUERDA, ELIMINANDO OS        CADDIS  
028000*    BRANCOS INICIAIS, E DEVOLVE O RESULTADO EM WS-CAMPO-LIMPO    CADDIS  
028100*    (VRS 1.7 - CH-0559)                                          CADDIS  
028200*---------------------------------------------------------------- CADDIS  
028300 0305-TIRA-BRANCOS-ESQ.                                           CADDIS  
028400     MOVE SPACES TO WS-CAMPO-LIMPO.                               CADDIS  
028500     MOVE ZEROS TO WS-QTD-BRANCOS.                                CADDIS  
028600     INSPECT WS-CAMPO-BRUTO TALLYING WS-QTD-BRANCOS               CADDIS  
028700         FOR LEADING SPACE.                                       CADDIS  
028800     IF WS-QTD-BRANCOS < 50                                       CADDIS  
028900        MOVE WS-CAMPO-BRUTO (WS-QTD-BRANCOS + 1 :                 CADDIS  
029000            50 - WS-QTD-BRANCOS)                                  CADDIS  
029100            TO WS-CAMPO-LIMPO (1 : 50 - WS-QTD-BRANCOS).          CADDIS  
029200 0305-EXIT.                                                       CADDIS  
029300     EXIT.                                                        CADDIS  
029400                                                                  CADDIS  
029500*---------------------------------------------------------------- CADDIS  
029600*    REJEITA ROOM-NO JA CADASTRADO                                CADDIS  
029700*---------------------------------------------------------------- CADDIS  
029800 0400-VERIFICA-DUPLICADO.                                         CADDIS  
029900     MOVE 'S' TO WS-LINHA-VALIDA.                                 CADDIS  
030000     MOVE WS-ROOM-NO TO ROOM-NO.                                  CADDIS  
030100     READ SALACAD                                                 CADDIS  
030200         INVALID KEY GO TO 0400-EXIT.                             CADDIS  
030300     MOVE 'N' TO WS-LINHA-VALIDA.                                 CADDIS  
030400     STRING 'LINHA ' WS-LINHA-NUM-Z                               CADDIS  
030500            ' REJEITADA - SALA JA CADASTRADA'                     CADDIS  
030600            DELIMITED BY SIZE INTO WS-MENSAGEM                    CADDIS  
030700     DISPLAY (10 02) WS-MENSAGEM.                                 CADDIS  
030800 0400-EXIT.                                                       CADDIS  
030900     EXIT.                                                        CADDIS  
031000                                                                  CADDIS  
031100*---------------------------------------------------------------- CADDIS  
031200*    GRAVA O NOVO REGISTRO DE SALA                                CADDIS  
031300*---------------------------------------------------------------- CADDIS  
031400 0500-GRAVA-SALA.                                                 CADDIS  
031500     MOVE SPACES TO REG-SALA.                                     CADDIS  
031600     MOVE WS-ROOM-NO       TO ROOM-NO.                            CADDIS  
031700     MOVE WS-TOTAL-BENCHES TO TOTAL-BENCHES.                      CADDIS  
031800     MOVE WS-CAPACITY      TO CAPACITY.                           CADDIS  
031900     MOVE WS-R-COUNT       TO R-COUNT.                            CADDIS  
032000     MOVE WS-M-COUNT       TO M-COUNT.                            CADDIS  
032100     MOVE WS-L-COUNT       TO L-COUNT.                            CADDIS  
032200     WRITE REG-SALA                                               CADDIS  
032300         INVALID KEY                                              CADDIS  
032400            DISPLAY (10 02) 'SALA.DAT CHEIO - LOTE ABORTADO'      CADDIS  
032500            PERFORM 0900-TOTAIS THRU 0900-EXIT                    CADDIS  
032600            STOP RUN.                                             CADDIS  
032700     ADD 1 TO WS-TOT-GRAVADAS.                                    CADDIS  
032800 0500-EXIT.                                                       CADDIS  
032900     EXIT.                                                        CADDIS  
033000                                                                  CADDIS  
033100*---------------------------------------------------------------- CADDIS  
033200*    GERA O INVENTARIO DE ASSENTOS DA SALA: PARA CADA BANCADA     CADDIS  
033300*    I = 0 ATE TOTAL-BENCHES-1, GRAVA R SE R-COUNT>0 E I<R-COUNT, CADDIS  
033400*    M SE M-COUNT>0 E I<M-COUNT, L SE L-COUNT>0 E I<L-COUNT.      CADDIS  
033500*    (R/M/L-COUNT SAO UM CORTE SOBRE OS PRIMEIROS INDICES DE      CADDIS  
033600*    BANCADA, NAO UMA QUANTIDADE POR BANCADA - CONFORME PLANILHA) CADDIS  
033700*---------------------------------------------------------------- CADDIS  
033800 0600-GERA-ASSENTOS.                                              CADDIS  
033900     PERFORM 0610-GERA-UMA-BANCADA THRU 0610-EXIT                 CADDIS  
034000         VARYING WS-INDICE-BANCADA FROM 0 BY 1                    CADDIS  
034100         UNTIL WS-INDICE-BANCADA NOT < WS-TOTAL-BENCHES.          CADDIS  
034200     GO TO 0600-EXIT.                                             CADDIS  
034300                                                                  CADDIS  
034400 0610-GERA-UMA-BANCADA.                                           CADDIS  
034500     MOVE WS-INDICE-BANCADA TO WS-BENCH-NO-ED.                    CADDIS  
034600     ADD 1 TO WS-BENCH-NO-ED.                                     CADDIS  
034700     IF WS-R-COUNT > ZEROS AND WS-INDICE-BANCADA < WS-R-COUNT     CADDIS  
034800        STRING 'R' WS-BENCH-NO-ED DELIMITED BY SIZE               CADDIS  
034900               INTO WS-SEAT-NO-GERADO                             CADDIS  
035000        MOVE 'R' TO WS-POSICAO-PARM                               CADDIS  
035100        PERFORM 0620-GRAVA-ASSENTO THRU 0620-EXIT.                CADDIS  
035200     IF WS-M-COUNT > ZEROS AND WS-INDICE-BANCADA < WS-M-COUNT     CADDIS  
035300        STRING 'M' WS-BENCH-NO-ED DELIMITED BY SIZE               CADDIS  
035400               INTO WS-SEAT-NO-GERADO                             CADDIS  
035500        MOVE 'M' TO WS-POSICAO-PARM                               CADDIS  
035600        PERFORM 0620-GRAVA-ASSENTO THRU 0620-EXIT.                CADDIS  
035700     IF WS-L-COUNT > ZEROS AND WS-INDICE-BANCADA < WS-L-COUNT     CADDIS  
035800        STRING 'L' WS-BENCH-NO-ED DELIMITED BY SIZE               CADDIS  
035900               INTO WS-SEAT-NO-GERADO                             CADDIS  
036000        MOVE 'L' TO WS-POSICAO-PARM                               CADDIS  
036100        PERFORM 0620-GRAVA-ASSENTO THRU 0620-EXIT.                CADDIS  
036200 0610-EXIT.                                                       CADDIS  
036300     EXIT.                                                        CADDIS  
036400                                                                  CADDIS  
036500 0620-GRAVA-ASSENTO.                                              CADDIS  
036600     MOVE SPACES TO REG-ASSENTO.                                  CADDIS  
036700     MOVE WS-ROOM-NO        TO ROOM-NO-A.                         CADDIS  
036800     MOVE WS-SEAT-NO-GERADO TO SEAT-NO.                           CADDIS  
036900     MOVE WS-POSICAO-PARM   TO POSITION-CODE.                     CADDIS  
037000     MOVE WS-BENCH-NO-ED    TO BENCH-NO.                          CADDIS  
037100     MOVE ZEROS             TO IS-OCCUPIED.                       CADDIS  
037200     WRITE REG-ASSENTO                                            CADDIS  
037300         INVALID KEY                                              CADDIS  
037400            DISPLAY (10 02) 'ASSENTO.DAT CHEIO - LOTE ABORTADO'   CADDIS  
037500            PERFORM 0900-TOTAIS THRU 0900-EXIT                    CADDIS  
037600            STOP RUN.                                             CADDIS  
037700 0620-EXIT.                                                       CADDIS  
037800     EXIT.                                                        CADDIS  
037900 0600-EXIT.                                                       CADDIS  
038000     EXIT.                                                        CADDIS  
038100                                                                  CADDIS  
038200*---------------------------------------------------------------- CADDIS  
038300*    ENCERRAMENTO - TOTAIS DE SALAS GRAVADAS E REJEITADAS         CADDIS  
038400*---------------------------------------------------------------- CADDIS  
038500 0900-TOTAIS.                                                     CADDIS  
038600     CLOSE SALACAD ASSCAD IMPSALA.                                CADDIS  
038700     DISPLAY (14 02) 'SALAS GRAVADAS   : ' WS-TOT-GRAVADAS.       CADDIS  
038800     DISPLAY (15 02) 'LINHAS REJEITADAS: ' WS-TOT-REJEITADAS.     CADDIS  
038900     DISPLAY (16 02) 'ADVERTENCIAS     : ' WS-TOT-ADVERTENCIAS.   CADDIS  
039000     DISPLAY (17 02) '[ENTER] PARA VOLTAR AO MENU'.               CADDIS  
039100     ACCEPT (17 30) WS-MENSAGEM.                                  CADDIS  
039200     CHAIN 'mnotas.EXE'.                                          CADDIS  
039300 0900-EXIT.                                                       CADDIS  
039400     EXIT.                                                        CADDIS  
