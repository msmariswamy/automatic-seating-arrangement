000100 IDENTIFICATION DIVISION.                                         ENTNOT  
000200 PROGRAM-ID.    ENTNOTAS-COB.                                     ENTNOT  
000300 AUTHOR.        FABIO.                                            ENTNOT  
000400 INSTALLATION.  EMPRESA S/A - CENTRO DE PROCESSAMENTO DE DADOS.   ENTNOT  
000500 DATE-WRITTEN.  02/04/1988.                                       ENTNOT  
000600 DATE-COMPILED.                                                   ENTNOT  
000700 SECURITY.      USO INTERNO - ACESSO RESTRITO AO CPD.             ENTNOT  
000800*---------------------------------------------------------------- ENTNOT  
000900*    SISTEMAS DE COMPUTACAO                                       ENTNOT  
001000*    ANALISTA         :FABIO                                      ENTNOT  
001100*    PROGRAMADOR(A)   :FABIO                                      ENTNOT  
001200*    FINALIDADE       :GERACAO DO MAPA DE PROVA - DISTRIBUI OS    ENTNOT  
001300*                      ALUNOS SELECIONADOS (DEPTO/TURMA/MATERIA)  ENTNOT  
001400*                      NAS BANCADAS DAS SALAS DISPONIVEIS, DE     ENTNOT  
001500*                      FORMA QUE ASSENTOS VIZINHOS NA MESMA       ENTNOT  
001600*                      BANCADA NAO FIQUEM, PREFERENCIALMENTE, COM ENTNOT  
001700*                      A MESMA MATERIA. GRAVA O MAPA NO ARQUIVO   ENTNOT  
001800*                      DE ALOCACAO.                               ENTNOT  
001900*---------------------------------------------------------------- ENTNOT  
002000*    HISTORICO DE ALTERACOES                                      ENTNOT  
002100*    VRS   DATA        PROGRAMADOR  CHAMADO   DESCRICAO           ENTNOT  
002200*    1.0  02/04/1988   FABIO        CH-0121   IMPLANTACAO -       ENTNOT  
002300*                                             ENTRADA DE NOTAS    ENTNOT  
002400*                                             POR ALUNO/DISCIPLINAENTNOT  
002500*    1.1  20/08/1989   FABIO        CH-0182   VALIDACAO DE FAIXA  ENTNOT  
002600*                                             DE NOTA             ENTNOT  
002700*    1.2  05/10/1992   JAMILE       CH-0301   REFORMULACAO - PASSAENTNOT  
002800*                                             A GERAR MAPA DE     ENTNOT  
002900*                                             PROVA (SALA/BANCADA)ENTNOT  
003000*                                             POR CARTAO DE       ENTNOT  
003100*                                             SELECAO DEPTO/TURMA/ENTNOT  
003200*                                             MATERIA             ENTNOT  
003300*    1.3  12/02/1994   JAMILE       CH-0344   INCLUSAO DO RESET   ENTNOT  
003400*                                             AUTOMATICO DE ALUNO ENTNOT  
003500*                                             E ASSENTO ANTES DE  ENTNOT  
003600*                                             CADA GERACAO        ENTNOT  
003700*    1.4  25/03/1995   ENZO         CH-0367   FILA POR MATERIA VIAENTNOT  
003800*                                             SORT, REGRA DE      ENTNOT  
003900*                                             RESERVA (FALLBACK)  ENTNOT  
004000*                                             QUANDO A MATERIA    ENTNOT  
004100*                                             PREFERENCIAL ESGOTA ENTNOT  
004200*    1.5  06/08/1996   ENZO         CH-0413   PULA BANCADA COM    ENTNOT  
004300*                                             MENOS DE 3 ASSENTOS ENTNOT  
004400*                                             LIVRES (D/M/E)      ENTNOT  
004500*    1.6  23/01/1999   JAMILE       CH-0488   AJUSTE ANO 2000 -   ENTNOT  
004600*                                             DATA DE GERACAO COM ENTNOT  
004700*                                             SECULO              ENTNOT  
004800*    1.7  30/11/2001   ENZO         CH-0531   MENSAGEM DE ABORTO  ENTNOT  
004900*                                             QUANDO NENHUM ALUNO ENTNOT  
005000*                                             E ALOCADO           ENTNOT  
005100*---------------------------------------------------------------- ENTNOT  
005200                                                                  ENTNOT  
005300 ENVIRONMENT DIVISION.                                            ENTNOT  
005400 CONFIGURATION SECTION.                                           ENTNOT  
005500 SPECIAL-NAMES.                                                   ENTNOT  
005600     C01 IS TOP-OF-FORM                                           ENTNOT  
005700     CLASS CLASSE-ALFA IS 'A' THRU 'Z'                            ENTNOT  
005800     UPSI-0 ON STATUS IS ENTNOT-MODO-TESTE.                       ENTNOT  
005900 INPUT-OUTPUT SECTION.                                            ENTNOT  
006000 FILE-CONTROL.                                                    ENTNOT  
006100     SELECT ALUCAD  ASSIGN TO DISK                                ENTNOT  
006200                    ORGANIZATION INDEXED                          ENTNOT  
006300                    ACCESS MODE DYNAMIC                           ENTNOT  
006400                    RECORD KEY ROLL-NO                            ENTNOT  
006500                    FILE STATUS STATUS-ALU.                       ENTNOT  
006600                                                                  ENTNOT  
006700     SELECT SALACAD ASSIGN TO DISK                                ENTNOT  
006800                    ORGANIZATION INDEXED                          ENTNOT  
006900                    ACCESS MODE DYNAMIC                           ENTNOT  
007000                    RECORD KEY ROOM-NO                            ENTNOT  
007100                    FILE STATUS STATUS-SALA.                      ENTNOT  
007200                                                                  ENTNOT  
007300     SELECT ASSCAD  ASSIGN TO DISK                                ENTNOT  
007400                    ORGANIZATION INDEXED                          ENTNOT  
007500                    ACCESS MODE DYNAMIC                           ENTNOT  
007600                    RECORD KEY CHAVE-ASSENTO                      ENTNOT  
007700                    FILE STATUS STATUS-ASS.                       ENTNOT  
007800                                                                  ENTNOT  
007900     SELECT ALOCCAD ASSIGN TO DISK                                ENTNOT  
008000                    ORGANIZATION LINE SEQUENTIAL                  ENTNOT  
008100                    FILE STATUS STATUS-ALOC.                      ENTNOT  
008200                                                                  ENTNOT  
008300     SELECT CARTOES ASSIGN TO DISK                                ENTNOT  
008400                    ORGANIZATION LINE SEQUENTIAL                  ENTNOT  
008500                    FILE STATUS STATUS-CART.                      ENTNOT  
008600                                                                  ENTNOT  
008700     SELECT ARQ-ORDENACAO ASSIGN TO DISK.                         ENTNOT  
008800                                                                  ENTNOT  
008900 DATA DIVISION.                                                   ENTNOT  
009000 FILE SECTION.                                                    ENTNOT  
009100*---------------------------------------------------------------- ENTNOT  
009200*    CADASTRO DE ALUNOS - CHAVE = ROLL-NO                         ENTNOT  
009300*---------------------------------------------------------------- ENTNOT  
009400 FD  ALUCAD                                                       ENTNOT  
009500     LABEL RECORD STANDARD                                        ENTNOT  
009600     VALUE OF FILE-ID 'ALUNO.DAT'                                 ENTNOT  
009700     RECORD CONTAINS 506 CHARACTERS.                              ENTNOT  
009800                                                                  ENTNOT  
009900 01  REG-ALUNO.                                                   ENTNOT  
010000     05  ROLL-NO             PIC X(50).                           ENTNOT  
010100     05  STUDENT-NAME        PIC X(100).                          ENTNOT  
010200     05  DEPARTMENT          PIC X(50).                           ENTNOT  
010300     05  CLASS-NAME          PIC X(50).                           ENTNOT  
010400     05  SUBJECT-1           PIC X(50).                           ENTNOT  
010500     05  SUBJECT-2           PIC X(50).                           ENTNOT  
010600     05  SUBJECT-3           PIC X(50).                           ENTNOT  
010700     05  SUBJECT-4           PIC X(50).                           ENTNOT  
010800     05  SUBJECT-5           PIC X(50).                           ENTNOT  
010900     05  IS-ALLOCATED        PIC 9(01).                           ENTNOT  
011000     05  FILLER              PIC X(05) VALUE SPACES.              ENTNOT  
011100                                                                  ENTNOT  
011200*    VISAO EM TABELA DAS 5 MATERIAS DO ALUNO, PARA VARREDURA      ENTNOT  
011300*    POR SUBSCRITO NA HORA DE MONTAR A FILA DE ENFILEIRAMENTO     ENTNOT  
011400 01  TAB-MATERIA-ALUNO REDEFINES REG-ALUNO.                       ENTNOT  
011500     05  FILLER              PIC X(250).                          ENTNOT  
011600     05  TMA-MATERIA         OCCURS 5 TIMES PIC X(50).            ENTNOT  
011700     05  FILLER              PIC X(06).                           ENTNOT  
011800                                                                  ENTNOT  
011900*---------------------------------------------------------------- ENTNOT  
012000*    CADASTRO DE SALAS - CHAVE = ROOM-NO                          ENTNOT  
012100*---------------------------------------------------------------- ENTNOT  
012200 FD  SALACAD                                                      ENTNOT  
012300     LABEL RECORD STANDARD                                        ENTNOT  
012400     VALUE OF FILE-ID 'SALA.DAT'                                  ENTNOT  
012500     RECORD CONTAINS 75 CHARACTERS.                               ENTNOT  
012600                                                                  ENTNOT  
012700 01  REG-SALA.                                                    ENTNOT  
012800     05  ROOM-NO             PIC X(50).                           ENTNOT  
012900     05  TOTAL-BENCHES       PIC 9(04).                           ENTNOT  
013000     05  CAPACITY            PIC 9(04).                           ENTNOT  
013100     05  R-COUNT             PIC 9(04).                           ENTNOT  
013200     05  M-COUNT             PIC 9(04).                           ENTNOT  
013300     05  L-COUNT             PIC 9(04).                           ENTNOT  
013400     05  FILLER              PIC X(05) VALUE SPACES.              ENTNOT  
013500                                                                  ENTNOT  
013600*---------------------------------------------------------------- ENTNOT  
013700*    CADASTRO DE ASSENTOS - CHAVE = ROOM-NO + SEAT-NO             ENTNOT  
013800*---------------------------------------------------------------- ENTNOT  
013900 FD  ASSCAD                                                       ENTNOT  
014000     LABEL RECORD STANDARD                                        ENTNOT  
014100     VALUE OF FILE-ID 'ASSENTO.DAT'                               ENTNOT  
014200     RECORD CONTAINS 71 CHARACTERS.                               ENTNOT  
014300                                                                  ENTNOT  
014400 01  REG-ASSENTO.                                                 ENTNOT  
014500     05  CHAVE-ASSENTO.                                           ENTNOT  
014600         10  ROOM-NO-A       PIC X(50).                           ENTNOT  
014700         10  SEAT-NO         PIC X(10).                           ENTNOT  
014800     05  POSITION-CODE       PIC X(01).                           ENTNOT  
014900     05  BENCH-NO            PIC 9(04).                           ENTNOT  
015000     05  IS-OCCUPIED         PIC 9(01).                           ENTNOT  
015100     05  FILLER              PIC X(05) VALUE SPACES.              ENTNOT  
015200                                                                  ENTNOT  
015300*---------------------------------------------------------------- ENTNOT  
015400*    MAPA DE PROVA GERADO - UMA LINHA POR ASSENTO OCUPADO,        ENTNOT  
015500*    GRAVACAO SEQUENCIAL POR EXTENSAO (NUNCA REGRAVA O ARQUIVO)   ENTNOT  
015600*---------------------------------------------------------------- ENTNOT  
015700 FD  ALOCCAD                                                      ENTNOT  
015800     LABEL RECORD OMITTED.                                        ENTNOT  
015900 01  REG-ALOCACAO.                                                ENTNOT  
016000     05  ALOC-ROLL-NO        PIC X(50).                           ENTNOT  
016100     05  ALOC-ROOM-NO        PIC X(50).                           ENTNOT  
016200     05  ALOC-SEAT-NO        PIC X(10).                           ENTNOT  
016300     05  ALOC-SUBJECT        PIC X(50).                           ENTNOT  
016400     05  ALOC-DATA           PIC 9(08).                           ENTNOT  
016500     05  ALOC-NOME-MAPA      PIC X(100).                          ENTNOT  
016600     05  FILLER              PIC X(10) VALUE SPACES.              ENTNOT  
016700                                                                  ENTNOT  
016800*---------------------------------------------------------------- ENTNOT  
016900*    CARTAO DE SELECAO - SUBSTITUI A TELA DE FILTRO. UMA LINHA    ENTNOT  
017000*    POR VALOR, TAG NA COLUNA 1: D=DEPTO C=TURMA S=MATERIA        ENTNOT  
017100*    N=NOME DO MAPA (LIVRE, OPCIONAL, NO MAXIMO UMA LINHA)        ENTNOT  
017200*---------------------------------------------------------------- ENTNOT  
017300 FD  CARTOES                                                      ENTNOT  
017400     LABEL RECORD OMITTED.                                        ENTNOT  
017500 01  REG-CARTAO.                                                  ENTNOT  
017600     05  CART-TAG            PIC X(01).                           ENTNOT  
017700     05  CART-VALOR          PIC X(100).                          ENTNOT  
017800                                                                  ENTNOT  
017900 SD  ARQ-ORDENACAO.                                               ENTNOT  
018000 01  REG-ORDENACAO.                                               ENTNOT  
018100     05  ORD-MATERIA         PIC X(50).                           ENTNOT  
018200     05  ORD-ROLL-NO         PIC X(50).                           ENTNOT  
018300                                                                  ENTNOT  
018400 WORKING-STORAGE SECTION.                                         ENTNOT  
018500 01  STATUS-ALU              PIC X(02) VALUE SPACES.              ENTNOT  
018600 01  STATUS-SALA             PIC X(02) VALUE SPACES.              ENTNOT  
018700 01  STATUS-ASS              PIC X(02) VALUE SPACES.              ENTNOT  
018800 01  STATUS-ALOC             PIC X(02) VALUE SPACES.              ENTNOT  
018900 01  STATUS-CART             PIC X(02) VALUE SPACES.              ENTNOT  
019000 01  ENTNOT-MODO-TESTE       PIC X(01) VALUE 'N'.                 ENTNOT  
019100                                                                  ENTNOT  
019200*    CONTA QUANTOS ASSENTOS SO FORAM PREENCHIDOS NA SEGUNDA       ENTNOT  
019300*    PASSAGEM, ADMITINDO CANDIDATOS COM MATERIA JA USADA NA FILA  ENTNOT  
019400 77  WS-TOT-2A-PASSAGEM  PIC 9(04) COMP VALUE ZEROS.              ENTNOT  
019500                                                                  ENTNOT  
019600 01  WS-CONTADORES.                                               ENTNOT  
019700     05  WS-TOT-ALOCADOS     PIC 9(06) COMP VALUE ZEROS.          ENTNOT  
019800     05  WS-TOT-SALAS-USADAS PIC 9(04) COMP VALUE ZEROS.          ENTNOT  
019900     05  WS-QTD-DEPTO        PIC 9(04) COMP VALUE ZEROS.          ENTNOT  
020000     05  WS-QTD-CLASSE       PIC 9(04) COMP VALUE ZEROS.          ENTNOT  
020100     05  WS-QTD-MATFILTRO    PIC 9(04) COMP VALUE ZEROS.          ENTNOT  
020200     05  WS-QTD-CANDIDATOS   PIC 9(04) COMP VALUE ZEROS.          ENTNOT  
020300     05  WS-QTD-SALAS        PIC 9(04) COMP VALUE ZEROS.          ENTNOT  
020400     05  WS-QTD-FILA         PIC 9(04) COMP VALUE ZEROS.          ENTNOT  
020500     05  WS-QTD-MAT-DIST     PIC 9(04) COMP VALUE ZEROS.          ENTNOT  
020600     05  WS-QTD-USADA        PIC 9(04) COMP VALUE ZEROS.          ENTNOT  
020700                                                                  ENTNOT  
020800*    CARTOES DE SELECAO CARREGADOS EM TABELA                      ENTNOT  
020900 01  TAB-FILTRO-DEPTO.                                            ENTNOT  
021000     05  FILTRO-DEPTO OCCURS 20 TIMES PIC X(50).                  ENTNOT  
021100 01  TAB-FILTRO-CLASSE.                                           ENTNOT  
021200     05  FILTRO-CLASSE OCCURS 20 TIMES PIC X(50).                 ENTNOT  
021300 01  TAB-FILTRO-MATERIA.                                          ENTNOT  
021400     05  FILTRO-MATERIA OCCURS 20 TIMES PIC X(50).                ENTNOT  
021500 01  WS-NOME-MAPA             PIC X(100) VALUE SPACES.            ENTNOT  
021600                                                                  ENTNOT  
021700*    ALUNOS CANDIDATOS (BATEM COM DEPTO+TURMA+MATERIA DO FILTRO)  ENTNOT  
021800 01  TAB-ALUNO-CAND.                                              ENTNOT  
021900     05  CAND-OCORR OCCURS 500 TIMES.                             ENTNOT  
022000         10  CAND-ROLL-NO     PIC X(50).                          ENTNOT  
022100         10  CAND-MATERIA-ENF PIC X(50).                          ENTNOT  
022200         10  CAND-ALOCADO     PIC 9(01).                          ENTNOT  
022300                                                                  ENTNOT  
022400*    SALAS LIDAS, NA ORDEM DE LEITURA DO CADASTRO                 ENTNOT  
022500 01  TAB-SALA.                                                    ENTNOT  
022600     05  SALA-OCORR OCCURS 50 TIMES.                              ENTNOT  
022700         10  TSA-ROOM-NO      PIC X(50).                          ENTNOT  
022800         10  TSA-TOTAL-BENCH  PIC 9(04) COMP.                     ENTNOT  
022900         10  TSA-USADA        PIC X(01) VALUE 'N'.                ENTNOT  
023000                                                                  ENTNOT  
023100*    FILA POR MATERIA - CARREGADA APOS O SORT, JA EM ORDEM        ENTNOT  
023200*    MATERIA/ROLL-NO (FIFO CONTIGUO POR MATERIA)                  ENTNOT  
023300 01  TAB-FILA-MATERIA.                                            ENTNOT  
023400     05  FILA-OCORR OCCURS 500 TIMES.                             ENTNOT  
023500         10  FILA-ROLL-NO     PIC X(50).                          ENTNOT  
023600         10  FILA-MATERIA     PIC X(50).                          ENTNOT  
023700         10  FILA-ALOCADO     PIC 9(01).                          ENTNOT  
023800                                                                  ENTNOT  
023900*    LISTA DE MATERIAS DISTINTAS, COM FAIXA E CURSOR NA FILA      ENTNOT  
024000 01  TAB-MATERIA-DIST.                                            ENTNOT  
024100     05  MATDIST-OCORR OCCURS 20 TIMES.                           ENTNOT  
024200         10  MD-MATERIA       PIC X(50).                          ENTNOT  
024300         10  MD-INICIO        PIC 9(04) COMP.                     ENTNOT  
024400         10  MD-FIM           PIC 9(04) COMP.                     ENTNOT  
024500         10  MD-CURSOR        PIC 9(04) COMP.                     ENTNOT  
024600                                                                  ENTNOT  
024700*    MATERIAS JA UTILIZADAS NA BANCADA CORRENTE                   ENTNOT  
024800 01  TAB-MATERIA-USADA.                                           ENTNOT  
024900     05  USADA-OCORR OCCURS 20 TIMES PIC X(50).                   ENTNOT  
025000                                                                  ENTNOT  
025100 01  WS-SUBSCRITOS.                                               ENTNOT  
025200     05  WS-IDX-1             PIC 9(04) COMP VALUE ZEROS.         ENTNOT  
025300     05  WS-IDX-2             PIC 9(04) COMP VALUE ZEROS.         ENTNOT  
025400     05  WS-IDX-SALA          PIC 9(04) COMP VALUE ZEROS.         ENTNOT  
025500     05  WS-IDX-BANCADA       PIC 9(04) COMP VALUE ZEROS.         ENTNOT  
025600     05  WS-IDX-MATERIA       PIC 9(04) COMP VALUE ZEROS.         ENTNOT  
025700     05  WS-IDX-FILA          PIC 9(04) COMP VALUE ZEROS.         ENTNOT  
025800                                                                  ENTNOT  
025900*    CAMPO EDITADO (DISPLAY) PARA COMPOR O NUMERO DO ASSENTO -    ENTNOT  
026000*    NAO E SUBSCRITO, POR ISSO FICA FORA DO GRUPO COMP ACIMA      ENTNOT  
026100 01  WS-BENCH-NO-ED           PIC 9(04) VALUE ZEROS.              ENTNOT  
026200                                                                  ENTNOT  
026300 01  WS-FLAGS.                                                    ENTNOT  
026400     05  WS-FIM-ALUCAD        PIC X(01) VALUE 'N'.                ENTNOT  
026500         88  FIM-ALUCAD                VALUE 'S'.                 ENTNOT  
026600     05  WS-FIM-SALACAD       PIC X(01) VALUE 'N'.                ENTNOT  
026700         88  FIM-SALACAD               VALUE 'S'.                 ENTNOT  
026800     05  WS-FIM-ASSCAD        PIC X(01) VALUE 'N'.                ENTNOT  
026900         88  FIM-ASSCAD                VALUE 'S'.                 ENTNOT  
027000     05  WS-FIM-CARTOES       PIC X(01) VALUE 'N'.                ENTNOT  
027100         88  FIM-CARTOES               VALUE 'S'.                 ENTNOT  
027200     05  WS-FIM-ORDENACAO     PIC X(01) VALUE 'N'.                ENTNOT  
027300         88  FIM-ORDENACAO             VALUE 'S'.                 ENTNOT  
027400     05  WS-FILTRO-OK         PIC X(01) VALUE 'S'.                ENTNOT  
027500         88  FILTRO-OK                 VALUE 'S'.                 ENTNOT  
027600     05  WS-BANCADA-VALIDA    PIC X(01) VALUE 'S'.                ENTNOT  
027700         88  BANCADA-VALIDA            VALUE 'S'.                 ENTNOT  
027800     05  WS-ACHOU-CANDIDATO   PIC X(01) VALUE 'N'.                ENTNOT  
027900         88  ACHOU-CANDIDATO           VALUE 'S'.                 ENTNOT  
028000     05  WS-CONSIDERA-USADAS  PIC X(01) VALUE 'N'.                ENTNOT  
028100         88  CONSIDERA-USADAS          VALUE 'S'.                 ENTNOT  
028200     05  WS-MATERIA-JA-USADA  PIC X(01) VALUE 'N'.                ENTNOT  
028300         88  MATERIA-JA-USADA          VALUE 'S'.                 ENTNOT  
028400     05  WS-ACHOU-DEPTO       PIC X(01) VALUE 'N'.                ENTNOT  
028500         88  ACHOU-DEPTO               VALUE 'S'.                 ENTNOT  
028600     05  WS-ACHOU-CLASSE      PIC X(01) VALUE 'N'.                ENTNOT  
028700         88  ACHOU-CLASSE              VALUE 'S'.                 ENTNOT  
028800                                                                  ENTNOT  
028900 01  WS-SEAT-NO-R             PIC X(10) VALUE SPACES.             ENTNOT  
029000 01  WS-SEAT-NO-M             PIC X(10) VALUE SPACES.             ENTNOT  
029100 01  WS-SEAT-NO-L             PIC X(10) VALUE SPACES.             ENTNOT  
029200 01  WS-MATERIA-ESCOLHIDA     PIC X(50) VALUE SPACES.             ENTNOT  
029300 01  WS-ROLL-NO-ESCOLHIDO     PIC X(50) VALUE SPACES.             ENTNOT  
029400 01  WS-MENSAGEM              PIC X(60) VALUE SPACES.             ENTNOT  
029500                                                                  ENTNOT  
029600*    DATA DE GERACAO - CCYYMMDD - JANELA DE SECULO SOBRE OS 2     ENTNOT  
029700*    DIGITOS DO ANO DEVOLVIDOS PELO RELOGIO DO SISTEMA            ENTNOT  
029800 01  WS-DATA-SISTEMA.                                             ENTNOT  
029900     05  WS-SIS-ANO           PIC 9(02).                          ENTNOT  
030000     05  WS-SIS-MES           PIC 9(02).                          ENTNOT  
030100     05  WS-SIS-DIA           PIC 9(02).                          ENTNOT  
030200 01  WS-DATA-EXECUCAO         PIC 9(08) VALUE ZEROS.              ENTNOT  
030300 01  WS-DATA-EXECUCAO-GRP REDEFINES WS-DATA-EXECUCAO.             ENTNOT  
030400     05  WS-EXEC-SECULO       PIC 9(02).                          ENTNOT  
030500     05  WS-EXEC-ANO          PIC 9(02).                          ENTNOT  
030600     05  WS-EXEC-MES          PIC 9(02).                          ENTNOT  
030700     05  WS-EXEC-DIA          PIC 9(02).                          ENTNOT  
030800                                                                  ENTNOT  
030900 PROCEDURE DIVISION.                                              ENTNOT  
031000*---------------------------------------------------------------- ENTNOT  
031100*    ROTINA PRINCIPAL - GERACAO DO MAPA DE PROVA                  ENTNOT  
031200*---------------------------------------------------------------- ENTNOT  
031300 0100-ABRE-ARQUIVOS.                                              ENTNOT  
031400     DISPLAY (01 01) ERASE.                                       ENTNOT  
031500     DISPLAY (02 02) 'ENTNOTAS - GERACAO DO MAPA DE PROVA'.       ENTNOT  
031600     OPEN I-O ALUCAD.                                             ENTNOT  
031700     OPEN I-O SALACAD.                                            ENTNOT  
031800     OPEN I-O ASSCAD.                                             ENTNOT  
031900     IF STATUS-ALU NOT = '00' OR STATUS-SALA NOT = '00'           ENTNOT  
032000        OR STATUS-ASS NOT = '00'                                  ENTNOT  
032100        DISPLAY (04 02) 'CADASTROS BASICOS AUSENTES - ABORTADO'   ENTNOT  
032200        STOP RUN.                                                 ENTNOT  
032300     OPEN INPUT CARTOES.                                          ENTNOT  
032400     IF STATUS-CART NOT = '00'                                    ENTNOT  
032500        DISPLAY (04 02) 'CARTOES.DAT INEXISTENTE - ABORTADO'      ENTNOT  
032600        CLOSE ALUCAD SALACAD ASSCAD                               ENTNOT  
032700        STOP RUN.                                                 ENTNOT  
032800     OPEN EXTEND ALOCCAD.                                         ENTNOT  
032900     IF STATUS-ALOC = '05' OR STATUS-ALOC = '35'                  ENTNOT  
033000        OPEN OUTPUT ALOCCAD.                                      ENTNOT  
033100     PERFORM 0110-OBTEM-DATA THRU 0110-EXIT.                      ENTNOT  
033200     PERFORM 0150-LE-CARTOES THRU 0150-EXIT.                      ENTNOT  
033300     PERFORM 0200-VALIDA-FILTRO THRU 0200-EXIT.                   ENTNOT  
033400     IF NOT FILTRO-OK                                             ENTNOT  
033500        GO TO 0900-TOTAIS.                                        ENTNOT  
033600     PERFORM 0250-SELECIONA-ALUNOS THRU 0250-EXIT.                ENTNOT  
033700     IF WS-QTD-CANDIDATOS = ZEROS                                 ENTNOT  
033800        DISPLAY (10 02) 'NENHUM ALUNO ATENDE O FILTRO - ABORTADO' ENTNOT  
033900        GO TO 0900-TOTAIS.                                        ENTNOT  
034000     PERFORM 0270-LE-SALAS THRU 0270-EXIT.                        ENTNOT  
034100     IF WS-QTD-SALAS = ZEROS                                      ENTNOT  
034200        DISPLAY (10 02) 'NENHUMA SALA CADASTRADA - ABORTADO'      ENTNOT  
034300        GO TO 0900-TOTAIS.                                        ENTNOT  
034400     PERFORM 0300-RESET-ALOCACAO THRU 0300-EXIT.                  ENTNOT  
034500     PERFORM 0400-MONTA-FILA-MATERIA THRU 0400-EXIT.              ENTNOT  
034600     PERFORM 0500-ALOCA-BANCADAS THRU 0500-EXIT.                  ENTNOT  
034700     IF WS-TOT-ALOCADOS = ZEROS                                   ENTNOT  
034800        DISPLAY (10 02) 'NAO FOI POSSIVEL ALOCAR NENHUM ALUNO'    ENTNOT  
034900        DISPLAY (11 02) 'VERIFIQUE A CAPACIDADE DAS SALAS'.       ENTNOT  
035000     GO TO 0900-TOTAIS.                                           ENTNOT  
035100                                                                  ENTNOT  
035200*---------------------------------------------------------------- ENTNOT  
035300*    1.6 23/01/1999 JAMILE CH-0488 - MONTA A DATA DE GERACAO DO   ENTNOT  
035400*    MAPA JA COM O SECULO CORRETO, SEM DEPENDER DO CLOCK DO       ENTNOT  
035500*    EQUIPAMENTO TRAZER O ANO EM 4 POSICOES                       ENTNOT  
035600*---------------------------------------------------------------- ENTNOT  
035700 0110-OBTEM-DATA.                                                 ENTNOT  
035800     ACCEPT WS-DATA-SISTEMA FROM DATE.                            ENTNOT  
035900     IF WS-SIS-ANO < 50                                           ENTNOT  
036000        MOVE 20 TO WS-EXEC-SECULO                                 ENTNOT  
036100     ELSE                                                         ENTNOT  
036200        MOVE 19 TO WS-EXEC-SECULO.                                ENTNOT  
036300     MOVE WS-SIS-ANO TO WS-EXEC-ANO.                              ENTNOT  
036400     MOVE WS-SIS-MES TO WS-EXEC-MES.                              ENTNOT  
036500     MOVE WS-SIS-DIA TO WS-EXEC-DIA.                              ENTNOT  
036600 0110-EXIT.                                                       ENTNOT  
036700     EXIT.                                                        ENTNOT  
036800                                                                  ENTNOT  
036900*---------------------------------------------------------------- ENTNOT  
037000*    CARREGA O CARTAO DE SELECAO EM TABELA (DEPTO/TURMA/MATERIA/  ENTNOT  
037100*    NOME DO MAPA)                                                ENTNOT  
037200*---------------------------------------------------------------- ENTNOT  
037300 0150-LE-CARTOES.                                                 ENTNOT  
037400     READ CARTOES                                                 ENTNOT  
037500        AT END SET FIM-CARTOES TO TRUE.                           ENTNOT  
037600 0150-LOOP.                                                       ENTNOT  
037700     IF FIM-CARTOES                                               ENTNOT  
037800        GO TO 0150-EXIT.                                          ENTNOT  
037900     EVALUATE CART-TAG                                            ENTNOT  
038000         WHEN 'D'                                                 ENTNOT  
038100             ADD 1 TO WS-QTD-DEPTO                                ENTNOT  
038200             MOVE CART-VALOR(1:50) TO FILTRO-DEPTO(WS-QTD-DEPTO)  ENTNOT  
038300         WHEN 'C'                                                 ENTNOT  
038400             ADD 1 TO WS-QTD-CLASSE                               ENTNOT  
038500             MOVE CART-VALOR(1:50) TO FILTRO-CLASSE(WS-QTD-CLASSE)ENTNOT  
038600         WHEN 'S'                                                 ENTNOT  
038700             ADD 1 TO WS-QTD-MATFILTRO                            ENTNOT  
038800             MOVE CART-VALOR(1:50)                                ENTNOT  
038900                 TO FILTRO-MATERIA(WS-QTD-MATFILTRO)              ENTNOT  
039000         WHEN 'N'                                                 ENTNOT  
039100             MOVE CART-VALOR(1:100) TO WS-NOME-MAPA               ENTNOT  
039200         WHEN OTHER                                               ENTNOT  
039300             CONTINUE                                             ENTNOT  
039400     END-EVALUATE.                                                ENTNOT  
039500     READ CARTOES                                                 ENTNOT  
039600        AT END SET FIM-CARTOES TO TRUE.                           ENTNOT  
039700     GO TO 0150-LOOP.                                             ENTNOT  
039800 0150-EXIT.                                                       ENTNOT  
039900     EXIT.                                                        ENTNOT  
040000                                                                  ENTNOT  
040100*---------------------------------------------------------------- ENTNOT  
040200*    O FILTRO SO E VALIDO SE DEPTO, TURMA E MATERIA TIVEREM,      ENTNOT  
040300*    CADA UM, PELO MENOS UM VALOR SELECIONADO                     ENTNOT  
040400*---------------------------------------------------------------- ENTNOT  
040500 0200-VALIDA-FILTRO.                                              ENTNOT  
040600     MOVE 'S' TO WS-FILTRO-OK.                                    ENTNOT  
040700     IF WS-QTD-DEPTO = ZEROS OR WS-QTD-CLASSE = ZEROS             ENTNOT  
040800        OR WS-QTD-MATFILTRO = ZEROS                               ENTNOT  
040900        MOVE 'N' TO WS-FILTRO-OK                                  ENTNOT  
041000        DISPLAY (08 02) 'SELECIONE DEPARTAMENTO, TURMA E MATERIA'.ENTNOT  
041100 0200-EXIT.                                                       ENTNOT  
041200     EXIT.                                                        ENTNOT  
041300                                                                  ENTNOT  
041400*---------------------------------------------------------------- ENTNOT  
041500*    VARRE O CADASTRO DE ALUNOS INTEIRO, SELECIONANDO OS QUE      ENTNOT  
041600*    BATEM COM DEPTO/TURMA/MATERIA DO FILTRO. A MATERIA DE        ENTNOT  
041700*    ENFILEIRAMENTO E A PRIMEIRA DAS 5 DO ALUNO QUE CONSTAR NO    ENTNOT  
041800*    FILTRO DE MATERIAS (ORDEM DAS COLUNAS SUBJECT-1..5).         ENTNOT  
041900*---------------------------------------------------------------- ENTNOT  
042000 0250-SELECIONA-ALUNOS.                                           ENTNOT  
042100     MOVE LOW-VALUES TO ROLL-NO.                                  ENTNOT  
042200     START ALUCAD KEY NOT LESS THAN ROLL-NO                       ENTNOT  
042300         INVALID KEY SET FIM-ALUCAD TO TRUE.                      ENTNOT  
042400     IF NOT FIM-ALUCAD                                            ENTNOT  
042500        READ ALUCAD NEXT RECORD                                   ENTNOT  
042600            AT END SET FIM-ALUCAD TO TRUE.                        ENTNOT  
042700 0250-LOOP.                                                       ENTNOT  
042800     IF FIM-ALUCAD                                                ENTNOT  
042900        GO TO 0250-EXIT.                                          ENTNOT  
043000     PERFORM 0260-TESTA-DEPTO-TURMA THRU 0260-EXIT.               ENTNOT  
043100     IF FILTRO-OK                                                 ENTNOT  
043200        MOVE SPACES TO WS-MATERIA-ESCOLHIDA                       ENTNOT  
043300        PERFORM 0265-PROCURA-MATERIA THRU 0265-EXIT               ENTNOT  
043400            VARYING WS-IDX-1 FROM 1 BY 1 UNTIL WS-IDX-1 > 5       ENTNOT  
043500            OR WS-MATERIA-ESCOLHIDA NOT = SPACES                  ENTNOT  
043600        IF WS-MATERIA-ESCOLHIDA NOT = SPACES                      ENTNOT  
043700           ADD 1 TO WS-QTD-CANDIDATOS                             ENTNOT  
043800           MOVE ROLL-NO TO CAND-ROLL-NO(WS-QTD-CANDIDATOS)        ENTNOT  
043900           MOVE WS-MATERIA-ESCOLHIDA                              ENTNOT  
044000               TO CAND-MATERIA-ENF(WS-QTD-CANDIDATOS)             ENTNOT  
044100           MOVE ZEROS TO CAND-ALOCADO(WS-QTD-CANDIDATOS)          ENTNOT  
044200     END-IF.                                                      ENTNOT  
044300     READ ALUCAD NEXT RECORD                                      ENTNOT  
044400         AT END SET FIM-ALUCAD TO TRUE.                           ENTNOT  
044500     GO TO 0250-LOOP.                                             ENTNOT  
044600 0250-EXIT.                                                       ENTNOT  
044700     EXIT.                                                        ENTNOT  
044800                                                                  ENTNOT  
044900*    DEPTO E TURMA DO REGISTRO CORRENTE PRECISAM CONSTAR, CADA    ENTNOT  
045000*    UM, NA RESPECTIVA TABELA DO FILTRO                           ENTNOT  
045100 0260-TESTA-DEPTO-TURMA.                                          ENTNOT  
045200     MOVE 'N' TO WS-FILTRO-OK.                                    ENTNOT  
045300     MOVE 'N' TO WS-ACHOU-DEPTO.                                  ENTNOT  
045400     MOVE 'N' TO WS-ACHOU-CLASSE.                                 ENTNOT  
045500     PERFORM 0261-TESTA-UM-DEPTO                                  ENTNOT  
045600         VARYING WS-IDX-2 FROM 1 BY 1                             ENTNOT  
045700         UNTIL WS-IDX-2 > WS-QTD-DEPTO.                           ENTNOT  
045800     PERFORM 0262-TESTA-UMA-CLASSE                                ENTNOT  
045900         VARYING WS-IDX-2 FROM 1 BY 1                             ENTNOT  
046000         UNTIL WS-IDX-2 > WS-QTD-CLASSE.                          ENTNOT  
046100     IF ACHOU-DEPTO AND ACHOU-CLASSE                              ENTNOT  
046200        MOVE 'S' TO WS-FILTRO-OK.                                 ENTNOT  
046300 0260-EXIT.                                                       ENTNOT  
046400     EXIT.                                                        ENTNOT  
046500                                                                  ENTNOT  
046600 0261-TESTA-UM-DEPTO.                                             ENTNOT  
046700     IF DEPARTMENT = FILTRO-DEPTO(WS-IDX-2)                       ENTNOT  
046800        MOVE 'S' TO WS-ACHOU-DEPTO                                ENTNOT  
046900        MOVE WS-QTD-DEPTO TO WS-IDX-2.                            ENTNOT  
047000 0261-EXIT.                                                       ENTNOT  
047100     EXIT.                                                        ENTNOT  
047200                                                                  ENTNOT  
047300 0262-TESTA-UMA-CLASSE.                                           ENTNOT  
047400     IF CLASS-NAME = FILTRO-CLASSE(WS-IDX-2)                      ENTNOT  
047500        MOVE 'S' TO WS-ACHOU-CLASSE                               ENTNOT  
047600        MOVE WS-QTD-CLASSE TO WS-IDX-2.                           ENTNOT  
047700 0262-EXIT.                                                       ENTNOT  
047800     EXIT.                                                        ENTNOT  
047900                                                                  ENTNOT  
048000 0265-PROCURA-MATERIA.                                            ENTNOT  
048100     IF TMA-MATERIA(WS-IDX-1) = SPACES                            ENTNOT  
048200        GO TO 0265-EXIT.                                          ENTNOT  
048300     PERFORM 0266-TESTA-UMA-MATERIA                               ENTNOT  
048400         VARYING WS-IDX-2 FROM 1 BY 1                             ENTNOT  
048500         UNTIL WS-IDX-2 > WS-QTD-MATFILTRO.                       ENTNOT  
048600 0265-EXIT.                                                       ENTNOT  
048700     EXIT.                                                        ENTNOT  
048800                                                                  ENTNOT  
048900 0266-TESTA-UMA-MATERIA.                                          ENTNOT  
049000     IF TMA-MATERIA(WS-IDX-1) = FILTRO-MATERIA(WS-IDX-2)          ENTNOT  
049100        MOVE TMA-MATERIA(WS-IDX-1) TO WS-MATERIA-ESCOLHIDA        ENTNOT  
049200        MOVE WS-QTD-MATFILTRO TO WS-IDX-2.                        ENTNOT  
049300 0266-EXIT.                                                       ENTNOT  
049400     EXIT.                                                        ENTNOT  
049500                                                                  ENTNOT  
049600*---------------------------------------------------------------- ENTNOT  
049700*    CARREGA A TABELA DE SALAS NA ORDEM DE LEITURA DO CADASTRO    ENTNOT  
049800*---------------------------------------------------------------- ENTNOT  
049900 0270-LE-SALAS.                                                   ENTNOT  
050000     MOVE LOW-VALUES TO ROOM-NO.                                  ENTNOT  
050100     START SALACAD KEY NOT LESS THAN ROOM-NO                      ENTNOT  
050200         INVALID KEY SET FIM-SALACAD TO TRUE.                     ENTNOT  
050300     IF NOT FIM-SALACAD                                           ENTNOT  
050400        READ SALACAD NEXT RECORD                                  ENTNOT  
050500            AT END SET FIM-SALACAD TO TRUE.                       ENTNOT  
050600 0270-LOOP.                                                       ENTNOT  
050700     IF FIM-SALACAD                                               ENTNOT  
050800        GO TO 0270-EXIT.                                          ENTNOT  
050900     ADD 1 TO WS-QTD-SALAS.                                       ENTNOT  
051000     MOVE ROOM-NO TO TSA-ROOM-NO(WS-QTD-SALAS).                   ENTNOT  
051100     MOVE TOTAL-BENCHES TO TSA-TOTAL-BENCH(WS-QTD-SALAS).         ENTNOT  
051200     READ SALACAD NEXT RECORD                                     ENTNOT  
051300         AT END SET FIM-SALACAD TO TRUE.                          ENTNOT  
051400     GO TO 0270-LOOP.                                             ENTNOT  
051500 0270-EXIT.                                                       ENTNOT  
051600     EXIT.                                                        ENTNOT  
051700                                                                  ENTNOT  
051800*---------------------------------------------------------------- ENTNOT  
051900*    RESET INCONDICIONAL - ZERA IS-ALLOCATED DE TODOS OS ALUNOS   ENTNOT  
052000*    E IS-OCCUPIED DE TODOS OS ASSENTOS ANTES DE CADA GERACAO.    ENTNOT  
052100*    A MESMA LOGICA E REPETIDA NO PROGRAMA altcur.cob, JA QUE A   ENTNOT  
052200*    CASA NAO USA COPY.                                           ENTNOT  
052300*---------------------------------------------------------------- ENTNOT  
052400 0300-RESET-ALOCACAO.                                             ENTNOT  
052500     MOVE 'N' TO WS-FIM-ALUCAD.                                   ENTNOT  
052600     MOVE LOW-VALUES TO ROLL-NO.                                  ENTNOT  
052700     START ALUCAD KEY NOT LESS THAN ROLL-NO                       ENTNOT  
052800         INVALID KEY SET FIM-ALUCAD TO TRUE.                      ENTNOT  
052900     IF NOT FIM-ALUCAD                                            ENTNOT  
053000        READ ALUCAD NEXT RECORD                                   ENTNOT  
053100            AT END SET FIM-ALUCAD TO TRUE.                        ENTNOT  
053200 0300-LOOP-ALUNO.                                                 ENTNOT  
053300     IF FIM-ALUCAD                                                ENTNOT  
053400        GO TO 0300-ASSENTOS.                                      ENTNOT  
053500     MOVE ZEROS TO IS-ALLOCATED.                                  ENTNOT  
053600     REWRITE REG-ALUNO.                                           ENTNOT  
053700     READ ALUCAD NEXT RECORD                                      ENTNOT  
053800         AT END SET FIM-ALUCAD TO TRUE.                           ENTNOT  
053900     GO TO 0300-LOOP-ALUNO.                                       ENTNOT  
054000 0300-ASSENTOS.                                                   ENTNOT  
054100     MOVE LOW-VALUES TO CHAVE-ASSENTO.                            ENTNOT  
054200     MOVE 'N' TO WS-FIM-ASSCAD.                                   ENTNOT  
054300     START ASSCAD KEY NOT LESS THAN CHAVE-ASSENTO                 ENTNOT  
054400         INVALID KEY SET FIM-ASSCAD TO TRUE.                      ENTNOT  
054500     IF FIM-ASSCAD                                                ENTNOT  
054600        GO TO 0300-EXIT.                                          ENTNOT  
054700     READ ASSCAD NEXT RECORD                                      ENTNOT  
054800         AT END SET FIM-ASSCAD TO TRUE.                           ENTNOT  
054900 0300-LOOP-ASSENTO.                                               ENTNOT  
055000     IF FIM-ASSCAD                                                ENTNOT  
055100        GO TO 0300-EXIT.                                          ENTNOT  
055200     MOVE ZEROS TO IS-OCCUPIED.                                   ENTNOT  
055300     REWRITE REG-ASSENTO.                                         ENTNOT  
055400     READ ASSCAD NEXT RECORD                                      ENTNOT  
055500         AT END SET FIM-ASSCAD TO TRUE.                           ENTNOT  
055600     GO TO 0300-LOOP-ASSENTO.                                     ENTNOT  
055700 0300-EXIT.                                                       ENTNOT  
055800     EXIT.                                                        ENTNOT  
055900                                                                  ENTNOT  
056000*---------------------------------------------------------------- ENTNOT  
056100*    ORDENA OS CANDIDATOS POR MATERIA-DE-ENFILEIRAMENTO E         ENTNOT  
056200*    ROLL-NO (SORT), DE MODO QUE CADA MATERIA VIRE UMA FAIXA      ENTNOT  
056300*    CONTIGUA JA EM ORDEM DE CHEGADA (FILA FIFO POR MATERIA).     ENTNOT  
056400*    EM SEGUIDA MONTA A TABELA DE MATERIAS DISTINTAS COM O        ENTNOT  
056500*    INICIO/FIM/CURSOR DE CADA FAIXA.                             ENTNOT  
056600*---------------------------------------------------------------- ENTNOT  
056700 0400-MONTA-FILA-MATERIA.                                         ENTNOT  
056800     SORT ARQ-ORDENACAO                                           ENTNOT  
056900         ASCENDING KEY ORD-MATERIA ORD-ROLL-NO                    ENTNOT  
057000         INPUT PROCEDURE 0410-LIBERA-CANDIDATOS                   ENTNOT  
057100         OUTPUT PROCEDURE 0420-CARREGA-FILA.                      ENTNOT  
057200     PERFORM 0430-MONTA-DISTINTAS THRU 0430-EXIT.                 ENTNOT  
057300     GO TO 0400-EXIT.                                             ENTNOT  
057400                                                                  ENTNOT  
057500 0410-LIBERA-CANDIDATOS.                                          ENTNOT  
057600     PERFORM 0411-LIBERA-UM                                       ENTNOT  
057700         VARYING WS-IDX-1 FROM 1 BY 1                             ENTNOT  
057800         UNTIL WS-IDX-1 > WS-QTD-CANDIDATOS.                      ENTNOT  
057900 0410-EXIT.                                                       ENTNOT  
058000     EXIT.                                                        ENTNOT  
058100                                                                  ENTNOT  
058200 0411-LIBERA-UM.                                                  ENTNOT  
058300     MOVE CAND-MATERIA-ENF(WS-IDX-1) TO ORD-MATERIA.              ENTNOT  
058400     MOVE CAND-ROLL-NO(WS-IDX-1) TO ORD-ROLL-NO.                  ENTNOT  
058500     RELEASE REG-ORDENACAO.                                       ENTNOT  
058600 0411-EXIT.                                                       ENTNOT  
058700     EXIT.                                                        ENTNOT  
058800                                                                  ENTNOT  
058900 0420-CARREGA-FILA.                                               ENTNOT  
059000     MOVE 'N' TO WS-FIM-ORDENACAO.                                ENTNOT  
059100     RETURN ARQ-ORDENACAO                                         ENTNOT  
059200         AT END SET FIM-ORDENACAO TO TRUE.                        ENTNOT  
059300 0420-LOOP.                                                       ENTNOT  
059400     IF FIM-ORDENACAO                                             ENTNOT  
059500        GO TO 0420-EXIT.                                          ENTNOT  
059600     ADD 1 TO WS-QTD-FILA.                                        ENTNOT  
059700     MOVE ORD-ROLL-NO TO FILA-ROLL-NO(WS-QTD-FILA).               ENTNOT  
059800     MOVE ORD-MATERIA TO FILA-MATERIA(WS-QTD-FILA).               ENTNOT  
059900     MOVE ZEROS TO FILA-ALOCADO(WS-QTD-FILA).                     ENTNOT  
060000     RETURN ARQ-ORDENACAO                                         ENTNOT  
060100         AT END SET FIM-ORDENACAO TO TRUE.                        ENTNOT  
060200     GO TO 0420-LOOP.                                             ENTNOT  
060300 0420-EXIT.                                                       ENTNOT  
060400     EXIT.                                                        ENTNOT  
060500                                                                  ENTNOT  
060600*    A FILA JA ESTA EM ORDEM DE MATERIA - BASTA DETECTAR AS       ENTNOT  
060700*    QUEBRAS PARA MONTAR INICIO/FIM DE CADA FAIXA                 ENTNOT  
060800 0430-MONTA-DISTINTAS.                                            ENTNOT  
060900     PERFORM 0431-MONTA-UMA THRU 0431-EXIT                        ENTNOT  
061000         VARYING WS-IDX-1 FROM 1 BY 1                             ENTNOT  
061100         UNTIL WS-IDX-1 > WS-QTD-FILA.                            ENTNOT  
061200 0430-EXIT.                                                       ENTNOT  
061300     EXIT.                                                        ENTNOT  
061400                                                                  ENTNOT  
061500 0431-MONTA-UMA.                                                  ENTNOT  
061600     IF WS-IDX-1 = 1                                              ENTNOT  
061700        ADD 1 TO WS-QTD-MAT-DIST                                  ENTNOT  
061800        MOVE FILA-MATERIA(WS-IDX-1) TO MD-MATERIA(WS-QTD-MAT-DIST)ENTNOT  
061900        MOVE WS-IDX-1 TO MD-INICIO(WS-QTD-MAT-DIST)               ENTNOT  
062000        MOVE WS-IDX-1 TO MD-CURSOR(WS-QTD-MAT-DIST)               ENTNOT  
062100        GO TO 0431-EXIT.                                          ENTNOT  
062200     IF FILA-MATERIA(WS-IDX-1) NOT = MD-MATERIA(WS-QTD-MAT-DIST)  ENTNOT  
062300        COMPUTE WS-IDX-2 = WS-IDX-1 - 1                           ENTNOT  
062400        MOVE WS-IDX-2 TO MD-FIM(WS-QTD-MAT-DIST)                  ENTNOT  
062500        ADD 1 TO WS-QTD-MAT-DIST                                  ENTNOT  
062600        MOVE FILA-MATERIA(WS-IDX-1) TO MD-MATERIA(WS-QTD-MAT-DIST)ENTNOT  
062700        MOVE WS-IDX-1 TO MD-INICIO(WS-QTD-MAT-DIST)               ENTNOT  
062800        MOVE WS-IDX-1 TO MD-CURSOR(WS-QTD-MAT-DIST).              ENTNOT  
062900     IF WS-IDX-1 = WS-QTD-FILA                                    ENTNOT  
063000        MOVE WS-IDX-1 TO MD-FIM(WS-QTD-MAT-DIST).                 ENTNOT  
063100 0431-EXIT.                                                       ENTNOT  
063200     EXIT.                                                        ENTNOT  
063300                                                                  ENTNOT  
063400*---------------------------------------------------------------- ENTNOT  
063500*    PERCORRE SALA A SALA, BANCADA A BANCADA. UMA BANCADA SO      ENTNOT  
063600*    ENTRA NA GERACAO SE TIVER OS TRES ASSENTOS (D/M/E) LIVRES;   ENTNOT  
063700*    CASO CONTRARIO E TOTALMENTE IGNORADA NESTA RODADA.           ENTNOT  
063800*---------------------------------------------------------------- ENTNOT  
063900 0500-ALOCA-BANCADAS.                                             ENTNOT  
064000     PERFORM 0510-PROCESSA-SALA THRU 0510-EXIT                    ENTNOT  
064100         VARYING WS-IDX-SALA FROM 1 BY 1                          ENTNOT  
064200         UNTIL WS-IDX-SALA > WS-QTD-SALAS.                        ENTNOT  
064300 0500-EXIT.                                                       ENTNOT  
064400     EXIT.                                                        ENTNOT  
064500                                                                  ENTNOT  
064600 0510-PROCESSA-SALA.                                              ENTNOT  
064700     PERFORM 0520-PROCESSA-BANCADA THRU 0520-EXIT                 ENTNOT  
064800         VARYING WS-IDX-BANCADA FROM 1 BY 1                       ENTNOT  
064900         UNTIL WS-IDX-BANCADA > TSA-TOTAL-BENCH(WS-IDX-SALA).     ENTNOT  
065000 0510-EXIT.                                                       ENTNOT  
065100     EXIT.                                                        ENTNOT  
065200                                                                  ENTNOT  
065300*    MONTA AS 3 CHAVES DE ASSENTO E CONFERE SE AS TRES EXISTEM    ENTNOT  
065400*    E ESTAO LIVRES; SE ALGUMA FALTAR, PULA A BANCADA INTEIRA     ENTNOT  
065500 0520-PROCESSA-BANCADA.                                           ENTNOT  
065600     MOVE WS-IDX-BANCADA TO WS-BENCH-NO-ED.                       ENTNOT  
065700     STRING 'R' WS-BENCH-NO-ED DELIMITED BY SIZE                  ENTNOT  
065800         INTO WS-SEAT-NO-R.                                       ENTNOT  
065900     STRING 'M' WS-BENCH-NO-ED DELIMITED BY SIZE                  ENTNOT  
066000         INTO WS-SEAT-NO-M.                                       ENTNOT  
066100     STRING 'L' WS-BENCH-NO-ED DELIMITED BY SIZE                  ENTNOT  
066200         INTO WS-SEAT-NO-L.                                       ENTNOT  
066300     MOVE 'S' TO WS-BANCADA-VALIDA.                               ENTNOT  
066400     MOVE TSA-ROOM-NO(WS-IDX-SALA) TO ROOM-NO-A.                  ENTNOT  
066500     MOVE WS-SEAT-NO-R TO SEAT-NO.                                ENTNOT  
066600     READ ASSCAD                                                  ENTNOT  
066700         INVALID KEY MOVE 'N' TO WS-BANCADA-VALIDA.               ENTNOT  
066800     IF WS-BANCADA-VALIDA = 'S' AND IS-OCCUPIED NOT = ZEROS       ENTNOT  
066900        MOVE 'N' TO WS-BANCADA-VALIDA.                            ENTNOT  
067000     IF WS-BANCADA-VALIDA = 'S'                                   ENTNOT  
067100        MOVE WS-SEAT-NO-M TO SEAT-NO                              ENTNOT  
067200        READ ASSCAD                                               ENTNOT  
067300            INVALID KEY MOVE 'N' TO WS-BANCADA-VALIDA             ENTNOT  
067400        IF WS-BANCADA-VALIDA = 'S' AND IS-OCCUPIED NOT = ZEROS    ENTNOT  
067500           MOVE 'N' TO WS-BANCADA-VALIDA                          ENTNOT  
067600        END-IF                                                    ENTNOT  
067700     END-IF.                                                      ENTNOT  
067800     IF WS-BANCADA-VALIDA = 'S'                                   ENTNOT  
067900        MOVE WS-SEAT-NO-L TO SEAT-NO                              ENTNOT  
068000        READ ASSCAD                                               ENTNOT  
068100            INVALID KEY MOVE 'N' TO WS-BANCADA-VALIDA             ENTNOT  
068200        IF WS-BANCADA-VALIDA = 'S' AND IS-OCCUPIED NOT = ZEROS    ENTNOT  
068300           MOVE 'N' TO WS-BANCADA-VALIDA                          ENTNOT  
068400        END-IF                                                    ENTNOT  
068500     END-IF.                                                      ENTNOT  
068600     IF NOT BANCADA-VALIDA                                        ENTNOT  
068700        GO TO 0520-EXIT.                                          ENTNOT  
068800     MOVE ZEROS TO WS-QTD-USADA.                                  ENTNOT  
068900     MOVE TSA-ROOM-NO(WS-IDX-SALA) TO ROOM-NO-A.                  ENTNOT  
069000     MOVE WS-SEAT-NO-R TO SEAT-NO.                                ENTNOT  
069100     READ ASSCAD                                                  ENTNOT  
069200         INVALID KEY CONTINUE.                                    ENTNOT  
069300     PERFORM 0530-PREENCHE-ASSENTO THRU 0530-EXIT.                ENTNOT  
069400     MOVE WS-SEAT-NO-M TO SEAT-NO.                                ENTNOT  
069500     READ ASSCAD                                                  ENTNOT  
069600         INVALID KEY CONTINUE.                                    ENTNOT  
069700     PERFORM 0530-PREENCHE-ASSENTO THRU 0530-EXIT.                ENTNOT  
069800     MOVE WS-SEAT-NO-L TO SEAT-NO.                                ENTNOT  
069900     READ ASSCAD                                                  ENTNOT  
070000         INVALID KEY CONTINUE.                                    ENTNOT  
070100     PERFORM 0530-PREENCHE-ASSENTO THRU 0530-EXIT.                ENTNOT  
070200 0520-EXIT.                                                       ENTNOT  
070300     EXIT.                                                        ENTNOT  
070400                                                                  ENTNOT  
070500*---------------------------------------------------------------- ENTNOT  
070600*    PREENCHE UM ASSENTO DA BANCADA CORRENTE: PROCURA PRIMEIRO    ENTNOT  
070700*    ENTRE AS MATERIAS AINDA NAO USADAS NESTA BANCADA; SE NENHUMA ENTNOT  
070800*    TIVER CANDIDATO ELEGIVEL, CAI NA RESERVA (QUALQUER MATERIA,  ENTNOT  
070900*    USADA OU NAO). SE MESMO ASSIM NAO HOUVER CANDIDATO, O        ENTNOT  
071000*    ASSENTO FICA VAZIO NESTA RODADA.                             ENTNOT  
071100*---------------------------------------------------------------- ENTNOT  
071200 0530-PREENCHE-ASSENTO.                                           ENTNOT  
071300     MOVE 'N' TO WS-ACHOU-CANDIDATO.                              ENTNOT  
071400     MOVE 'N' TO WS-CONSIDERA-USADAS.                             ENTNOT  
071500     PERFORM 0540-PROCURA-MATERIA THRU 0540-EXIT                  ENTNOT  
071600         VARYING WS-IDX-MATERIA FROM 1 BY 1                       ENTNOT  
071700         UNTIL WS-IDX-MATERIA > WS-QTD-MAT-DIST                   ENTNOT  
071800         OR ACHOU-CANDIDATO.                                      ENTNOT  
071900     IF NOT ACHOU-CANDIDATO                                       ENTNOT  
072000        MOVE 'S' TO WS-CONSIDERA-USADAS                           ENTNOT  
072100        PERFORM 0540-PROCURA-MATERIA THRU 0540-EXIT               ENTNOT  
072200            VARYING WS-IDX-MATERIA FROM 1 BY 1                    ENTNOT  
072300            UNTIL WS-IDX-MATERIA > WS-QTD-MAT-DIST                ENTNOT  
072400            OR ACHOU-CANDIDATO.                                   ENTNOT  
072500     IF NOT ACHOU-CANDIDATO                                       ENTNOT  
072600        GO TO 0530-EXIT.                                          ENTNOT  
072700     IF CONSIDERA-USADAS                                          ENTNOT  
072800        ADD 1 TO WS-TOT-2A-PASSAGEM.                              ENTNOT  
072900     PERFORM 0550-GRAVA-COLOCACAO THRU 0550-EXIT.                 ENTNOT  
073000 0530-EXIT.                                                       ENTNOT  
073100     EXIT.                                                        ENTNOT  
073200                                                                  ENTNOT  
073300*    TESTA UMA MATERIA DISTINTA: PULA SE JA USADA NESTA BANCADA   ENTNOT  
073400*    (SALVO NA RESERVA) E AVANCA O CURSOR DA FAIXA ATE ACHAR UM   ENTNOT  
073500*    ALUNO AINDA NAO ALOCADO OU ESGOTAR A FAIXA                   ENTNOT  
073600 0540-PROCURA-MATERIA.                                            ENTNOT  
073700     IF NOT CONSIDERA-USADAS                                      ENTNOT  
073800        MOVE 'N' TO WS-MATERIA-JA-USADA                           ENTNOT  
073900        PERFORM 0541-TESTA-USADA                                  ENTNOT  
074000            VARYING WS-IDX-2 FROM 1 BY 1                          ENTNOT  
074100            UNTIL WS-IDX-2 > WS-QTD-USADA                         ENTNOT  
074200        IF MATERIA-JA-USADA                                       ENTNOT  
074300           GO TO 0540-EXIT                                        ENTNOT  
074400        END-IF.                                                   ENTNOT  
074500     MOVE MD-CURSOR(WS-IDX-MATERIA) TO WS-IDX-FILA.               ENTNOT  
074600 0540-AVANCA.                                                     ENTNOT  
074700     IF WS-IDX-FILA > MD-FIM(WS-IDX-MATERIA)                      ENTNOT  
074800        MOVE WS-IDX-FILA TO MD-CURSOR(WS-IDX-MATERIA)             ENTNOT  
074900        GO TO 0540-EXIT.                                          ENTNOT  
075000     IF FILA-ALOCADO(WS-IDX-FILA) NOT = ZEROS                     ENTNOT  
075100        ADD 1 TO WS-IDX-FILA                                      ENTNOT  
075200        GO TO 0540-AVANCA.                                        ENTNOT  
075300     MOVE WS-IDX-FILA TO MD-CURSOR(WS-IDX-MATERIA).               ENTNOT  
075400     MOVE 'S' TO WS-ACHOU-CANDIDATO.                              ENTNOT  
075500     MOVE FILA-ROLL-NO(WS-IDX-FILA) TO WS-ROLL-NO-ESCOLHIDO.      ENTNOT  
075600     MOVE MD-MATERIA(WS-IDX-MATERIA) TO WS-MATERIA-ESCOLHIDA.     ENTNOT  
075700     MOVE 1 TO FILA-ALOCADO(WS-IDX-FILA).                         ENTNOT  
075800     IF NOT CONSIDERA-USADAS                                      ENTNOT  
075900        ADD 1 TO WS-QTD-USADA                                     ENTNOT  
076000        MOVE MD-MATERIA(WS-IDX-MATERIA)                           ENTNOT  
076100            TO USADA-OCORR(WS-QTD-USADA).                         ENTNOT  
076200 0540-EXIT.                                                       ENTNOT  
076300     EXIT.                                                        ENTNOT  
076400                                                                  ENTNOT  
076500 0541-TESTA-USADA.                                                ENTNOT  
076600     IF USADA-OCORR(WS-IDX-2) = MD-MATERIA(WS-IDX-MATERIA)        ENTNOT  
076700        MOVE 'S' TO WS-MATERIA-JA-USADA                           ENTNOT  
076800        MOVE WS-QTD-USADA TO WS-IDX-2.                            ENTNOT  
076900 0541-EXIT.                                                       ENTNOT  
077000     EXIT.                                                        ENTNOT  
077100                                                                  ENTNOT  
077200*    GRAVA A COLOCACAO: REGISTRO DE ALOCACAO, MARCA O ASSENTO     ENTNOT  
077300*    OCUPADO E O ALUNO ALOCADO                                    ENTNOT  
077400 0550-GRAVA-COLOCACAO.                                            ENTNOT  
077500     MOVE SPACES TO REG-ALOCACAO.                                 ENTNOT  
077600     MOVE WS-ROLL-NO-ESCOLHIDO TO ALOC-ROLL-NO.                   ENTNOT  
077700     MOVE TSA-ROOM-NO(WS-IDX-SALA) TO ALOC-ROOM-NO.               ENTNOT  
077800     MOVE SEAT-NO TO ALOC-SEAT-NO.                                ENTNOT  
077900     MOVE WS-MATERIA-ESCOLHIDA TO ALOC-SUBJECT.                   ENTNOT  
078000     MOVE WS-DATA-EXECUCAO TO ALOC-DATA.                          ENTNOT  
078100     MOVE WS-NOME-MAPA TO ALOC-NOME-MAPA.                         ENTNOT  
078200     WRITE REG-ALOCACAO.                                          ENTNOT  
078300     ADD 1 TO WS-TOT-ALOCADOS.                                    ENTNOT  
078400     IF TSA-USADA(WS-IDX-SALA) NOT = 'S'                          ENTNOT  
078500        MOVE 'S' TO TSA-USADA(WS-IDX-SALA)                        ENTNOT  
078600        ADD 1 TO WS-TOT-SALAS-USADAS.                             ENTNOT  
078700     MOVE ZEROS TO IS-OCCUPIED.                                   ENTNOT  
078800     ADD 1 TO IS-OCCUPIED.                                        ENTNOT  
078900     REWRITE REG-ASSENTO.                                         ENTNOT  
079000     MOVE WS-ROLL-NO-ESCOLHIDO TO ROLL-NO.                        ENTNOT  
079100     READ ALUCAD                                                  ENTNOT  
079200         INVALID KEY GO TO 0550-EXIT.                             ENTNOT  
079300     MOVE ZEROS TO IS-ALLOCATED.                                  ENTNOT  
079400     ADD 1 TO IS-ALLOCATED.                                       ENTNOT  
079500     REWRITE REG-ALUNO.                                           ENTNOT  
079600 0550-EXIT.                                                       ENTNOT  
079700     EXIT.                                                        ENTNOT  
079800                                                                  ENTNOT  
079900*---------------------------------------------------------------- ENTNOT  
080000*    ENCERRAMENTO - TOTAIS DO MAPA GERADO                         ENTNOT  
080100*---------------------------------------------------------------- ENTNOT  
080200 0900-TOTAIS.                                                     ENTNOT  
080300     CLOSE ALUCAD SALACAD ASSCAD ALOCCAD CARTOES.                 ENTNOT  
080400     DISPLAY (14 02) 'ALUNOS ALOCADOS  : ' WS-TOT-ALOCADOS.       ENTNOT  
080500     DISPLAY (15 02) 'SALAS UTILIZADAS : ' WS-TOT-SALAS-USADAS.   ENTNOT  
080600     DISPLAY (16 02) '2A PASSAGEM      : ' WS-TOT-2A-PASSAGEM.    ENTNOT  
080700     DISPLAY (17 02) 'DATA DE GERACAO  : ' WS-DATA-EXECUCAO.      ENTNOT  
080800     DISPLAY (18 02) '[ENTER] PARA VOLTAR AO MENU'.               ENTNOT  
080900     ACCEPT (18 30) WS-MENSAGEM.                                  ENTNOT  
081000     CHAIN 'FACAD.EXE'.                                           ENTNOT  
081100 0900-EXIT.                                                       ENTNOT  
081200     EXIT.                                                        ENTNOT  
