000100 IDENTIFICATION DIVISION.                                         INCALU  
000200 PROGRAM-ID.    INCALU-COB.                                       INCALU  
000300 AUTHOR.        JAMILE.                                           INCALU  
000400 INSTALLATION.  EMPRESA S/A - CENTRO DE PROCESSAMENTO DE DADOS.   INCALU  
000500 DATE-WRITTEN.  29/03/1988.                                       INCALU  
000600 DATE-COMPILED.                                                   INCALU  
000700 SECURITY.      USO INTERNO - ACESSO RESTRITO AO CPD.             INCALU  
000800*---------------------------------------------------------------- INCALU  
000900*    SISTEMAS DE COMPUTACAO                                       INCALU  
001000*    ANALISTA         :JAMILE                                     INCALU  
001100*    PROGRAMADOR(A)   :JAMILE                                     INCALU  
001200*    FINALIDADE       :CARGA EM LOTE DO CADASTRO DE ALUNOS        INCALU  
001300*                      A PARTIR DA PLANILHA DE MATRICULA          INCALU  
001400*                      (IMPALU.DAT) PARA O ARQUIVO INDEXADO       INCALU  
001500*                      ALUNO.DAT - REJEITA LINHA COM CAMPO        INCALU  
001600*                      OBRIGATORIO EM BRANCO, SEM MATERIA OU      INCALU  
001700*                      COM MATRICULA JA CADASTRADA.               INCALU  
001800*---------------------------------------------------------------- INCALU  
001900*    HISTORICO DE ALTERACOES                                      INCALU  
002000*    VRS   DATA        PROGRAMADOR  CHAMADO   DESCRICAO           INCALU  
002100*    1.0  29/03/1988   ENZO         CH-0114   IMPLANTACAO -       INCALU  
002200*                                             CADASTRO VIA TELA   INCALU  
002300*    1.1  14/07/1989   ENZO         CH-0177   INCLUI CHECAGEM DE  INCALU  
002400*                                             CURSO DO ALUNO      INCALU  
002500*    1.2  02/02/1991   JAMILE       CH-0233   AJUSTA MENSAGEM DE  INCALU  
002600*                                             DUPLICIDADE         INCALU  
002700*    1.3  19/09/1992   JAMILE       CH-0298   REFORMULACAO - CARGAINCALU  
002800*                                             PASSA A SER POR LOTEINCALU  
002900*                                             (PLANILHA) NO LUGAR INCALU  
003000*                                             DE TELA             INCALU  
003100*    1.4  11/03/1994   ENZO         CH-0355   SUPORTE A ATE 5     INCALU  
003200*                                             MATERIAS POR ALUNO  INCALU  
003300*    1.5  06/08/1996   ENZO         CH-0412   ELIMINA MATERIA     INCALU  
003400*                                             REPETIDA NA MESMA   INCALU  
003500*                                             LINHA DA PLANILHA   INCALU  
003600*    1.6  23/01/1999   JAMILE       CH-0487   AJUSTE ANO 2000 -   INCALU  
003700*                                             CHAVE DE CONTROLE   INCALU  
003800*    1.7  30/11/2001   ENZO         CH-0530   TOTALIZADOR DE      INCALU  
003900*                                             LINHAS REJEITADAS   INCALU  
004000*                                             NO FIM DO LOTE      INCALU  
004100*    1.8  17/06/2003   JAMILE       CH-0559   ROLL-NO/NOME/DEPTO/ INCALU  
004200*                                             TURMA/MATERIA COM   INCALU  
004300*                                             BRANCOS A ESQUERDA  INCALU  
004400*                                             NA PLANILHA QUEBRAM INCALU  
004500*                                             OS FILTROS DO MAPA  INCALU  
004600*---------------------------------------------------------------- INCALU  
004700                                                                  INCALU  
004800 ENVIRONMENT DIVISION.                                            INCALU  
004900 CONFIGURATION SECTION.                                           INCALU  
005000 SPECIAL-NAMES.                                                   INCALU  
005100     C01 IS TOP-OF-FORM                                           INCALU  
005200     CLASS CLASSE-ALFA IS 'A' THRU 'Z'                            INCALU  
005300     UPSI-0 ON STATUS IS INCALU-MODO-TESTE.                       INCALU  
005400 INPUT-OUTPUT SECTION.                                            INCALU  
005500 FILE-CONTROL.                                                    INCALU  
005600     SELECT ALUCAD  ASSIGN TO DISK                                INCALU  
005700                    ORGANIZATION INDEXED                          INCALU  
005800                    ACCESS MODE DYNAMIC                           INCALU  
005900                    RECORD KEY ROLL-NO                            INCALU  
006000                    FILE STATUS STATUS-ALU.                       INCALU  
006100                                                                  INCALU  
006200     SELECT IMPALU  ASSIGN TO DISK                                INCALU  
006300                    ORGANIZATION LINE SEQUENTIAL                  INCALU  
006400                    FILE STATUS STATUS-IMP.                       INCALU  
006500                                                                  INCALU  
006600 DATA DIVISION.                                                   INCALU  
006700 FILE SECTION.                                                    INCALU  
006800*---------------------------------------------------------------- INCALU  
006900*    ARQ MESTRE DE ALUNOS - CHAVE = MATRICULA (ROLL-NO)           INCALU  
007000*---------------------------------------------------------------- INCALU  
007100 FD  ALUCAD                                                       INCALU  
007200     LABEL RECORD STANDARD                                        INCALU  
007300     VALUE OF FILE-ID 'ALUNO.DAT'                                 INCALU  
007400     RECORD CONTAINS 506 CHARACTERS.                              INCALU  
007500                                                                  INCALU  
007600 01  REG-ALUNO.                                                   INCALU  
007700     05  ROLL-NO             PIC X(50).                           INCALU  
007800     05  STUDENT-NAME        PIC X(100).                          INCALU  
007900     05  DEPARTMENT          PIC X(50).                           INCALU  
008000     05  CLASS-NAME          PIC X(50).                           INCALU  
008100     05  SUBJECT-1           PIC X(50).                           INCALU  
008200     05  SUBJECT-2           PIC X(50).                           INCALU  
008300     05  SUBJECT-3           PIC X(50).                           INCALU  
008400     05  SUBJECT-4           PIC X(50).                           INCALU  
008500     05  SUBJECT-5           PIC X(50).                           INCALU  
008600     05  IS-ALLOCATED        PIC 9(01).                           INCALU  
008700     05  FILLER              PIC X(05) VALUE SPACES.              INCALU  
008800                                                                  INCALU  
008900*---------------------------------------------------------------- INCALU  
009000*    PLANILHA DE MATRICULA (STAND-IN DA IMPORTACAO DE PLANILHA)   INCALU  
009100*    LINHA 1 = CABECALHO, DESCARTADA NA LEITURA                   INCALU  
009200*---------------------------------------------------------------- INCALU  
009300 FD  IMPALU                                                       INCALU  
009400     LABEL RECORD OMITTED.                                        INCALU  
009500 01  REG-IMPALU                    PIC X(360).                    INCALU  
009600*    VISAO DE DUMP DA LINHA CRUA, USADA NA DEPURACAO DO LOTE      INCALU  
009700 01  WS-REG-IMPALU-DUMP REDEFINES REG-IMPALU.                     INCALU  
009800     05  WS-DUMP-LINHA       PIC X(360).                          INCALU  
009900                                                                  INCALU  
010000 WORKING-STORAGE SECTION.                                         INCALU  
010100 01  STATUS-ALU              PIC X(02) VALUE SPACES.              INCALU  
010200 01  STATUS-IMP              PIC X(02) VALUE SPACES.              INCALU  
010300 01  INCALU-MODO-TESTE       PIC X(01) VALUE 'N'.                 INCALU  
010400                                                                  INCALU  
010500*    CONTA LINHAS REJEITADAS POR MATRICULA JA CADASTRADA,         INCALU  
010600*    A PARTE DO TOTAL GERAL DE REJEITADOS (VRS 1.7)               INCALU  
010700 77  WS-TOT-DUPLICADOS       PIC 9(06) COMP VALUE ZEROS.          INCALU  
010800                                                                  INCALU  
010900 01  WS-CONTADORES.                                               INCALU  
011000     05  WS-LINHA-NUM        PIC 9(06) COMP VALUE ZEROS.          INCALU  
011100     05  WS-TOT-GRAVADOS     PIC 9(06) COMP VALUE ZEROS.          INCALU  
011200     05  WS-TOT-REJEITADOS   PIC 9(06) COMP VALUE ZEROS.          INCALU  
011300     05  WS-SUBSCRITO        PIC 9(02) COMP VALUE ZEROS.          INCALU  
011400     05  WS-SUBSCRITO-2      PIC 9(02) COMP VALUE ZEROS.          INCALU  
011500                                                                  INCALU  
011600 01  WS-CAMPOS-LINHA.                                             INCALU  
011700     05  WS-ROLL-NO          PIC X(50).                           INCALU  
011800     05  WS-STUDENT-NAME     PIC X(100).                          INCALU  
011900     05  WS-DEPARTMENT       PIC X(50).                           INCALU  
012000     05  WS-CLASS-NAME       PIC X(50).                           INCALU  
012100     05  WS-SUBJ-TAB OCCURS 5 TIMES PIC X(50).                    INCALU  
012200                                                                  INCALU  
012300*    VISAO DA LINHA IMPORTADA DECOMPOSTA POR COLUNA FIXA          INCALU  
012400 01  WS-REG-IMPALU-COLUNAS REDEFINES REG-IMPALU.                  INCALU  
012500     05  WS-COL-ROLL-NO      PIC X(50).                           INCALU  
012600     05  WS-COL-NAME         PIC X(100).                          INCALU  
012700     05  WS-COL-DEPT         PIC X(50).                           INCALU  
012800     05  WS-COL-CLASS        PIC X(50).                           INCALU  
012900     05  WS-COL-SUBJ OCCURS 5 TIMES PIC X(50).                    INCALU  
013000                                                                  INCALU  
013100*    VISAO NUMERICA DO CONTADOR DE LINHA REDEFINIDA P/ EDICAO     INCALU  
013200 01  WS-LINHA-NUM-ED REDEFINES WS-LINHA-NUM PIC 9(06) COMP.       INCALU  
013300 01  WS-LINHA-NUM-DISPLAY.                                        INCALU  
013400     05  WS-LINHA-NUM-Z      PIC ZZZZZ9.                          INCALU  
013500                                                                  INCALU  
013600 01  WS-FLAGS.                                                    INCALU  
013700     05  WS-FIM-IMPALU       PIC X(01) VALUE 'N'.                 INCALU  
013800         88  FIM-IMPALU               VALUE 'S'.                  INCALU  
013900     05  WS-LINHA-VALIDA     PIC X(01) VALUE 'S'.                 INCALU  
014000         88  LINHA-VALIDA             VALUE 'S'.                  INCALU  
014100     05  WS-QTD-MATERIAS     PIC 9(01) COMP VALUE ZEROS.          INCALU  
014200                                                                  INCALU  
014300 01  WS-MENSAGEM             PIC X(60) VALUE SPACES.              INCALU  
014400                                                                  INCALU  
014500*    CAMPOS DE TRABALHO DA ROTINA DE AJUSTE DE BRANCOS - VER 1.8  INCALU  
014600*    NO HISTORICO DE ALTERACOES                                   INCALU  
014700 01  WS-CAMPO-BRUTO           PIC X(100) VALUE SPACES.            INCALU  
014800 01  WS-CAMPO-LIMPO           PIC X(100) VALUE SPACES.            INCALU  
014900 01  WS-QTD-BRANCOS           PIC 9(03) COMP VALUE ZEROS.         INCALU  
015000 01  WS-MATERIA-LIMPA         PIC X(50)  VALUE SPACES.            INCALU  
015100                                                                  INCALU  
015200 PROCEDURE DIVISION.                                              INCALU  
015300*---------------------------------------------------------------- INCALU  
015400*    ROTINA PRINCIPAL - CARGA EM LOTE DO CADASTRO DE ALUNOS       INCALU  
015500*---------------------------------------------------------------- INCALU  
015600 0100-ABRE-ARQUIVOS.                                              INCALU  
015700     DISPLAY (01 01) ERASE.                                       INCALU  
015800     DISPLAY (02 02) 'INCALU - CARGA DO CADASTRO DE ALUNOS'.      INCALU  
015900     OPEN I-O ALUCAD.                                             INCALU  
016000     IF STATUS-ALU = '05' OR '35'                                 INCALU  
016100        OPEN OUTPUT ALUCAD                                        INCALU  
016200        CLOSE ALUCAD                                              INCALU  
016300        OPEN I-O ALUCAD.                                          INCALU  
016400     IF STATUS-ALU NOT = '00'                                     INCALU  
016500        DISPLAY (04 02) 'ALUNO.DAT COM PROBLEMA - ' STATUS-ALU    INCALU  
016600        STOP RUN.                                                 INCALU  
016700     OPEN INPUT IMPALU.                                           INCALU  
016800     IF STATUS-IMP NOT = '00'                                     INCALU  
016900        DISPLAY (04 02) 'IMPALU.DAT INEXISTENTE - ABORTADO'       INCALU  
017000        CLOSE ALUCAD                                              INCALU  
017100        STOP RUN.                                                 INCALU  
017200*    DESCARTA A LINHA DE CABECALHO DA PLANILHA                    INCALU  
017300     READ IMPALU                                                  INCALU  
017400        AT END SET FIM-IMPALU TO TRUE.                            INCALU  
017500                                                                  INCALU  
017600 0200-LE-IMPORTACAO.                                              INCALU  
017700     IF FIM-IMPALU                                                INCALU  
017800        GO TO 0900-TOTAIS.                                        INCALU  
017900     ADD 1 TO WS-LINHA-NUM.                                       INCALU  
018000     IF REG-IMPALU = SPACES                                       INCALU  
018100        GO TO 0250-LE-PROXIMA.                                    INCALU  
018200     PERFORM 0300-EXTRAI-CAMPOS THRU 0300-EXIT.                   INCALU  
018300     PERFORM 0400-VALIDA-LINHA THRU 0400-EXIT.                    INCALU  
018400     IF NOT LINHA-VALIDA                                          INCALU  
018500        ADD 1 TO WS-TOT-REJEITADOS                                INCALU  
018600        GO TO 0250-LE-PROXIMA.                                    INCALU  
018700     PERFORM 0500-VERIFICA-DUPLICADO THRU 0500-EXIT.              INCALU  
018800     IF NOT LINHA-VALIDA                                          INCALU  
018900        ADD 1 TO WS-TOT-REJEITADOS                                INCALU  
019000        GO TO 0250-LE-PROXIMA.                                    INCALU  
019100     PERFORM 0600-GRAVA-ALUNO THRU 0600-EXIT.                     INCALU  
019200                                                                  INCALU  
019300 0250-LE-PROXIMA.                                                 INCALU  
019400     READ IMPALU                                                  INCALU  
019500        AT END SET FIM-IMPALU TO TRUE.                            INCALU  
019600     GO TO 0200-LE-IMPORTACAO.                                    INCALU  
019700                                                                  INCALU  
019800*---------------------------------------------------------------- INCALU  
019900*    EXTRAI ROLL-NO/NOME/DEPTO/TURMA E ATE 5 MATERIAS DA LINHA    INCALU  
020000*    ELIMINACAO DE MATERIA REPETIDA (VRS 1.5)                     INCALU  
020100*---------------------------------------------------------------- INCALU  
020200 0300-EXTRAI-CAMPOS.                                              INCALU  
020300     MOVE SPACES TO WS-CAMPO-BRUTO.                               INCALU  
020400     MOVE WS-COL-ROLL-NO TO WS-CAMPO-BRUTO (1 : 50).              INCALU  
020500     PERFORM 0305-TIRA-BRANCOS-ESQ THRU 0305-EXIT.                INCALU  
020600     MOVE WS-CAMPO-LIMPO (1 : 50) TO WS-ROLL-NO.                  INCALU  
020700     MOVE SPACES TO WS-CAMPO-BRUTO.                               INCALU  
020800     MOVE WS-COL-NAME TO WS-CAMPO-BRUTO (1 : 100).                INCALU  
020900     PERFORM 0305-TIRA-BRANCOS-ESQ THRU 0305-EXIT.                INCALU  
021000     MOVE WS-CAMPO-LIMPO TO WS-STUDENT-NAME.                      INCALU  
021100     MOVE SPACES TO WS-CAMPO-BRUTO.                               INCALU  
021200     MOVE WS-COL-DEPT TO WS-CAMPO-BRUTO (1 : 50).                 INCALU  
021300     PERFORM 0305-TIRA-BRANCOS-ESQ THRU 0305-EXIT.                INCALU  
021400     MOVE WS-CAMPO-LIMPO (1 : 50) TO WS-DEPARTMENT.               INCALU  
021500     MOVE SPACES TO WS-CAMPO-BRUTO.                               INCALU  
021600     MOVE WS-COL-CLASS TO WS-CAMPO-BRUTO (1 : 50).                INCALU  
021700     PERFORM 0305-TIRA-BRANCOS-ESQ THRU 0305-EXIT.                INCALU  
021800     MOVE WS-CAMPO-LIMPO (1 : 50) TO WS-CLASS-NAME.               INCALU  
021900     MOVE SPACES TO WS-SUBJ-TAB (1) WS-SUBJ-TAB (2)               INCALU  
022000         WS-SUBJ-TAB (3) WS-SUBJ-TAB (4) WS-SUBJ-TAB (5).         INCALU  
022100     MOVE ZEROS TO WS-QTD-MATERIAS.                               INCALU  
022200     MOVE 1 TO WS-SUBSCRITO.                                      INCALU  
022300 0300-LOOP-MATERIA.                                               INCALU  
022400     IF WS-SUBSCRITO > 5                                          INCALU  
022500        GO TO 0300-EXIT.                                          INCALU  
022600     PERFORM 0310-TESTA-MATERIA THRU 0310-EXIT.                   INCALU  
022700     ADD 1 TO WS-SUBSCRITO.                                       INCALU  
022800     GO TO 0300-LOOP-MATERIA.                                     INCALU  
022900                                                                  INCALU  
023000*    TESTA UMA COLUNA DE MATERIA DA LINHA IMPORTADA - DESCARTA A  INCALU  
023100*    MATERIA SE FICAR EM BRANCO APOS O AJUSTE DE BRANCOS (VRS 1.8)INCALU  
023200 0310-TESTA-MATERIA.                                              INCALU  
023300     IF WS-COL-SUBJ (WS-SUBSCRITO) = SPACES                       INCALU  
023400        GO TO 0310-EXIT.                                          INCALU  
023500     MOVE SPACES TO WS-CAMPO-BRUTO.                               INCALU  
023600     MOVE WS-COL-SUBJ (WS-SUBSCRITO) TO WS-CAMPO-BRUTO (1 : 50).  INCALU  
023700     PERFORM 0305-TIRA-BRANCOS-ESQ THRU 0305-EXIT.                INCALU  
023800     MOVE WS-CAMPO-LIMPO (1 : 50) TO WS-MATERIA-LIMPA.            INCALU  
023900     IF WS-MATERIA-LIMPA = SPACES                                 INCALU  
024000        GO TO 0310-EXIT.                                          INCALU  
024100     PERFORM 0320-INCLUI-MATERIA THRU 0320-EXIT.                  INCALU  
024200 0310-EXIT.                                                       INCALU  
024300     EXIT.                                                        INCALU  
024400                                                                  INCALU  
024500*    INSERE A MATERIA NA LISTA SE AINDA NAO PRESENTE (SET)        INCALU  
024600 0320-INCLUI-MATERIA.                                             INCALU  
024700     MOVE ZEROS TO WS-SUBSCRITO-2.                                INCALU  
024800 0320-PROCURA.                                                    INCALU  
024900     ADD 1 TO WS-SUBSCRITO-2.                                     INCALU  
025000     IF WS-SUBSCRITO-2 > WS-QTD-MATERIAS                          INCALU  
025100        GO TO 0320-INSERE.                                        INCALU  
025200     IF WS-SUBJ-TAB (WS-SUBSCRITO-2) = WS-MATERIA-LIMPA           INCALU  
025300        GO TO 0320-EXIT.                                          INCALU  
025400     GO TO 0320-PROCURA.                                          INCALU  
025500 0320-INSERE.                                                     INCALU  
025600     ADD 1 TO WS-QTD-MATERIAS.                                    INCALU  
025700     MOVE WS-MATERIA-LIMPA TO WS-SUBJ-TAB (WS-QTD-MATERIAS).      INCALU  
025800 0320-EXIT.                                                       INCALU  
025900     EXIT.                                                        INCALU  
026000 0300-EXIT.                                                       INCALU  
026100     EXIT.                                                        INCALU  
026200                                                                  INCALU  
026300*---------------------------------------------------------------- INCALU  
026400*    DESLOCA WS-CAMPO-BRUTO PARA A ESQUERDA, ELIMINANDO OS        INCALU  
026500*    BRANCOS INICIAIS, E DEVOLVE O RESULTADO EM WS-CAMPO-LIMPO    INCALU  
026600*    (VRS 1.8 - CH-0559)                                          INCALU  
026700*---------------------------------------------------------------- INCALU  
026800 0305-TIRA-BRANCOS-ESQ.                                           INCALU  
026900     MOVE SPACES TO WS-CAMPO-LIMPO.                               INCALU  
027000     MOVE ZEROS TO WS-QTD-BRANCOS.                                INCALU  
027100     INSPECT WS-CAMPO-BRUTO TALLYING WS-QTD-BRANCOS               INCALU  
027200         FOR LEADING SPACE.                                       INCALU  
027300     IF WS-QTD-BRANCOS < 100                                      INCALU  
027400        MOVE WS-CAMPO-BRUTO (WS-QTD-BRANCOS + 1 :                 INCALU  
027500            100 - WS-QTD-BRANCOS)                                 INCALU  
027600            TO WS-CAMPO-LIMPO (1 : 100 - WS-QTD-BRANCOS).         INCALU  
027700 0305-EXIT.                                                       INCALU  
027800     EXIT.                                                        INCALU  
027900                                                                  INCALU  
028000*---------------------------------------------------------------- INCALU  
028100*    VALIDACAO: CAMPOS OBRIGATORIOS E AO MENOS UMA MATERIA        INCALU  
028200*---------------------------------------------------------------- INCALU  
028300 0400-VALIDA-LINHA.                                               INCALU  
028400     MOVE 'S' TO WS-LINHA-VALIDA.                                 INCALU  
028500     MOVE WS-LINHA-NUM TO WS-LINHA-NUM-Z.                         INCALU  
028600     IF WS-ROLL-NO = SPACES OR WS-STUDENT-NAME = SPACES           INCALU  
028700        OR WS-DEPARTMENT = SPACES OR WS-CLASS-NAME = SPACES       INCALU  
028800        MOVE 'N' TO WS-LINHA-VALIDA                               INCALU  
028900        STRING 'LINHA ' WS-LINHA-NUM-Z                            INCALU  
029000               ' REJEITADA - CAMPO OBRIGATORIO EM BRANCO'         INCALU  
029100               DELIMITED BY SIZE INTO WS-MENSAGEM                 INCALU  
029200        DISPLAY (10 02) WS-MENSAGEM                               INCALU  
029300        GO TO 0400-EXIT.                                          INCALU  
029400     IF WS-QTD-MATERIAS = ZEROS                                   INCALU  
029500        MOVE 'N' TO WS-LINHA-VALIDA                               INCALU  
029600        STRING 'LINHA ' WS-LINHA-NUM-Z                            INCALU  
029700               ' REJEITADA - NENHUMA MATERIA INFORMADA'           INCALU  
029800               DELIMITED BY SIZE INTO WS-MENSAGEM                 INCALU  
029900        DISPLAY (10 02) WS-MENSAGEM.                              INCALU  
030000 0400-EXIT.                                                       INCALU  
030100     EXIT.                                                        INCALU  
030200                                                                  INCALU  
030300*---------------------------------------------------------------- INCALU  
030400*    REJEITA MATRICULA JA CADASTRADA (CHAVE DUPLICADA)            INCALU  
030500*---------------------------------------------------------------- INCALU  
030600 0500-VERIFICA-DUPLICADO.                                         INCALU  
030700     MOVE 'S' TO WS-LINHA-VALIDA.                                 INCALU  
030800     MOVE WS-ROLL-NO TO ROLL-NO.                                  INCALU  
030900     READ ALUCAD                                                  INCALU  
031000         INVALID KEY GO TO 0500-EXIT.                             INCALU  
031100     MOVE 'N' TO WS-LINHA-VALIDA.                                 INCALU  
031200     ADD 1 TO WS-TOT-DUPLICADOS.                                  INCALU  
031300     MOVE WS-LINHA-NUM TO WS-LINHA-NUM-Z.                         INCALU  
031400     STRING 'LINHA ' WS-LINHA-NUM-Z                               INCALU  
031500            ' REJEITADA - MATRICULA JA CADASTRADA'                INCALU  
031600            DELIMITED BY SIZE INTO WS-MENSAGEM                    INCALU  
031700     DISPLAY (10 02) WS-MENSAGEM.                                 INCALU  
031800 0500-EXIT.                                                       INCALU  
031900     EXIT.                                                        INCALU  
032000                                                                  INCALU  
032100*---------------------------------------------------------------- INCALU  
032200*    GRAVA O NOVO REGISTRO DE ALUNO, IS-ALLOCATED = 0             INCALU  
032300*---------------------------------------------------------------- INCALU  
032400 0600-GRAVA-ALUNO.                                                INCALU  
032500     MOVE SPACES TO REG-ALUNO.                                    INCALU  
032600     MOVE WS-ROLL-NO      TO ROLL-NO.                             INCALU  
032700     MOVE WS-STUDENT-NAME TO STUDENT-NAME.                        INCALU  
032800     MOVE WS-DEPARTMENT   TO DEPARTMENT.                          INCALU  
032900     MOVE WS-CLASS-NAME   TO CLASS-NAME.                          INCALU  
033000     MOVE SPACES TO SUBJECT-1 SUBJECT-2 SUBJECT-3 SUBJECT-4       INCALU  
033100         SUBJECT-5.                                               INCALU  
033200     IF WS-QTD-MATERIAS NOT < 1                                   INCALU  
033300        MOVE WS-SUBJ-TAB (1) TO SUBJECT-1.                        INCALU  
033400     IF WS-QTD-MATERIAS NOT < 2                                   INCALU  
033500        MOVE WS-SUBJ-TAB (2) TO SUBJECT-2.                        INCALU  
033600     IF WS-QTD-MATERIAS NOT < 3                                   INCALU  
033700        MOVE WS-SUBJ-TAB (3) TO SUBJECT-3.                        INCALU  
033800     IF WS-QTD-MATERIAS NOT < 4                                   INCALU  
033900        MOVE WS-SUBJ-TAB (4) TO SUBJECT-4.                        INCALU  
034000     IF WS-QTD-MATERIAS NOT < 5                                   INCALU  
034100        MOVE WS-SUBJ-TAB (5) TO SUBJECT-5.                        INCALU  
034200     MOVE ZEROS TO IS-ALLOCATED.                                  INCALU  
034300     WRITE REG-ALUNO                                              INCALU  
034400         INVALID KEY                                              INCALU  
034500            DISPLAY (10 02) 'ALUNO.DAT CHEIO - LOTE ABORTADO'     INCALU  
034600            PERFORM 0900-TOTAIS THRU 0900-EXIT                    INCALU  
034700            STOP RUN.                                             INCALU  
034800     ADD 1 TO WS-TOT-GRAVADOS.                                    INCALU  
034900 0600-EXIT.                                                       INCALU  
035000     EXIT.                                                        INCALU  
035100                                                                  INCALU  
035200*---------------------------------------------------------------- INCALU  
035300*    ENCERRAMENTO - TOTAIS DE GRAVADOS E REJEITADOS               INCALU  
035400*---------------------------------------------------------------- INCALU  
035500 0900-TOTAIS.                                                     INCALU  
035600     CLOSE ALUCAD IMPALU.                                         INCALU  
035700     DISPLAY (14 02) 'ALUNOS GRAVADOS   : ' WS-TOT-GRAVADOS.      INCALU  
035800     DISPLAY (15 02) 'LINHAS REJEITADAS : ' WS-TOT-REJEITADOS.    INCALU  
035900     DISPLAY (16 02) 'MATRICULAS REPET. : ' WS-TOT-DUPLICADOS.    INCALU  
036000     DISPLAY (17 02) '[ENTER] PARA VOLTAR AO MENU'.               INCALU  
036100     ACCEPT (17 30) WS-MENSAGEM.                                  INCALU  
036200     CHAIN 'mnotas.EXE'.                                          INCALU  
036300 0900-EXIT.                                                       INCALU  
036400     EXIT.                                                        INCALU  
