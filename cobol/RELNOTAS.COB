000100 IDENTIFICATION DIVISION.                                         RELNOT  
000200 PROGRAM-ID.    RELNOTAS-COB.                                     RELNOT  
000300 AUTHOR.        FABIO.                                            RELNOT  
000400 INSTALLATION.  EMPRESA S/A - CENTRO DE PROCESSAMENTO DE DADOS.   RELNOT  
000500 DATE-WRITTEN.  10/05/1990.                                       RELNOT  
000600 DATE-COMPILED.                                                   RELNOT  
000700 SECURITY.      USO INTERNO - ACESSO RESTRITO AO CPD.             RELNOT  
000800*---------------------------------------------------------------- RELNOT  
000900*    SISTEMAS DE COMPUTACAO                                       RELNOT  
001000*    ANALISTA         :FABIO                                      RELNOT  
001100*    PROGRAMADOR(A)   :FABIO                                      RELNOT  
001200*    FINALIDADE       :RELATORIO CONSOLIDADO DO MAPA DE PROVA -   RELNOT  
001300*                      PARA A DATA INFORMADA NO CARTAO, AGRUPA OS RELNOT  
001400*                      REGISTROS DE ALOCACAO POR SALA/DEPARTAMENTORELNOT  
001500*                      E EMITE A FAIXA DE ASSENTOS (DE/ATE) E A   RELNOT  
001600*                      QUANTIDADE DE ALUNOS DE CADA GRUPO.        RELNOT  
001700*---------------------------------------------------------------- RELNOT  
001800*    HISTORICO DE ALTERACOES                                      RELNOT  
001900*    VRS   DATA        PROGRAMADOR  CHAMADO   DESCRICAO           RELNOT  
002000*    1.0  10/05/1990   FABIO        CH-0201   IMPLANTACAO -       RELNOT  
002100*                                             LISTAGEM DE NOTAS   RELNOT  
002200*                                             POR CURSO/DISCIPLINARELNOT  
002300*    1.1  14/02/1993   JAMILE       CH-0288   REFORMULACAO - PASSARELNOT  
002400*                                             A EMITIR O MAPA     RELNOT  
002500*                                             CONSOLIDADO POR     RELNOT  
002600*                                             SALA/DEPARTAMENTO   RELNOT  
002700*    1.2  06/08/1996   ENZO         CH-0413   FAIXA DE ASSENTOS   RELNOT  
002800*                                             (DE/ATE) POR GRUPO, RELNOT  
002900*                                             VIA SORT            RELNOT  
003000*    1.3  23/01/1999   JAMILE       CH-0488   AJUSTE ANO 2000 - A RELNOT  
003100*                                             DATA DO CARTAO PASSARELNOT  
003200*                                             A SER CONFERIDA COM RELNOT  
003300*                                             O SECULO            RELNOT  
003400*    1.4  30/11/2001   ENZO         CH-0531   LINHA DE TOTAL GERALRELNOT  
003500*                                             AO FINAL DO         RELNOT  
003600*                                             RELATORIO           RELNOT  
003700*---------------------------------------------------------------- RELNOT  
003800                                                                  RELNOT  
003900 ENVIRONMENT DIVISION.                                            RELNOT  
004000 CONFIGURATION SECTION.                                           RELNOT  
004100 SPECIAL-NAMES.                                                   RELNOT  
004200     C01 IS TOP-OF-FORM                                           RELNOT  
004300     CLASS CLASSE-ALFA IS 'A' THRU 'Z'                            RELNOT  
004400     UPSI-0 ON STATUS IS RELNOT-MODO-TESTE.                       RELNOT  
004500 INPUT-OUTPUT SECTION.                                            RELNOT  
004600 FILE-CONTROL.                                                    RELNOT  
004700     SELECT ALUCAD  ASSIGN TO DISK                                RELNOT  
004800                    ORGANIZATION INDEXED                          RELNOT  
004900                    ACCESS MODE DYNAMIC                           RELNOT  
005000                    RECORD KEY ROLL-NO                            RELNOT  
005100                    FILE STATUS STATUS-ALU.                       RELNOT  
005200                                                                  RELNOT  
005300     SELECT ALOCCAD ASSIGN TO DISK                                RELNOT  
005400                    ORGANIZATION LINE SEQUENTIAL                  RELNOT  
005500                    FILE STATUS STATUS-ALOC.                      RELNOT  
005600                                                                  RELNOT  
005700     SELECT CARTREL ASSIGN TO DISK                                RELNOT  
005800                    ORGANIZATION LINE SEQUENTIAL                  RELNOT  
005900                    FILE STATUS STATUS-CART.                      RELNOT  
006000                                                                  RELNOT  
006100     SELECT RELCONS ASSIGN TO PRINTER.                            RELNOT  
006200                                                                  RELNOT  
006300     SELECT ARQ-ORDENACAO ASSIGN TO DISK.                         RELNOT  
006400                                                                  RELNOT  
006500 DATA DIVISION.                                                   RELNOT  
006600 FILE SECTION.                                                    RELNOT  
006700*---------------------------------------------------------------- RELNOT  
006800*    CADASTRO DE ALUNOS - CHAVE = ROLL-NO. LIDO APENAS PARA       RELNOT  
006900*    OBTER O DEPARTAMENTO DE CADA ALUNO ALOCADO                   RELNOT  
007000*---------------------------------------------------------------- RELNOT  
007100 FD  ALUCAD                                                       RELNOT  
007200     LABEL RECORD STANDARD                                        RELNOT  
007300     VALUE OF FILE-ID 'ALUNO.DAT'                                 RELNOT  
007400     RECORD CONTAINS 506 CHARACTERS.                              RELNOT  
007500                                                                  RELNOT  
007600 01  REG-ALUNO.                                                   RELNOT  
007700     05  ROLL-NO             PIC X(50).                           RELNOT  
007800     05  STUDENT-NAME        PIC X(100).                          RELNOT  
007900     05  DEPARTMENT          PIC X(50).                           RELNOT  
008000     05  CLASS-NAME          PIC X(50).                           RELNOT  
008100     05  SUBJECT-1           PIC X(50).                           RELNOT  
008200     05  SUBJECT-2           PIC X(50).                           RELNOT  
008300     05  SUBJECT-3           PIC X(50).                           RELNOT  
008400     05  SUBJECT-4           PIC X(50).                           RELNOT  
008500     05  SUBJECT-5           PIC X(50).                           RELNOT  
008600     05  IS-ALLOCATED        PIC 9(01).                           RELNOT  
008700     05  FILLER              PIC X(05) VALUE SPACES.              RELNOT  
008800                                                                  RELNOT  
008900*---------------------------------------------------------------- RELNOT  
009000*    MAPA DE PROVA GERADO PELO ENTNOTAS.COB - LIDO POR EXTENSAO,  RELNOT  
009100*    UMA LINHA POR ASSENTO OCUPADO                                RELNOT  
009200*---------------------------------------------------------------- RELNOT  
009300 FD  ALOCCAD                                                      RELNOT  
009400     LABEL RECORD OMITTED.                                        RELNOT  
009500 01  REG-ALOCACAO.                                                RELNOT  
009600     05  ALOC-ROLL-NO        PIC X(50).                           RELNOT  
009700     05  ALOC-ROOM-NO        PIC X(50).                           RELNOT  
009800     05  ALOC-SEAT-NO        PIC X(10).                           RELNOT  
009900     05  ALOC-SUBJECT        PIC X(50).                           RELNOT  
010000     05  ALOC-DATA           PIC 9(08).                           RELNOT  
010100     05  ALOC-NOME-MAPA      PIC X(100).                          RELNOT  
010200     05  FILLER              PIC X(10) VALUE SPACES.              RELNOT  
010300                                                                  RELNOT  
010400*---------------------------------------------------------------- RELNOT  
010500*    CARTAO DE PARAMETRO - UMA UNICA LINHA COM A DATA DO MAPA A   RELNOT  
010600*    SER RELATADO, NO FORMATO SECULO+ANO+MES+DIA (CCYYMMDD)       RELNOT  
010700*---------------------------------------------------------------- RELNOT  
010800 FD  CARTREL                                                      RELNOT  
010900     LABEL RECORD OMITTED.                                        RELNOT  
011000 01  REG-CARTREL              PIC X(08).                          RELNOT  
011100                                                                  RELNOT  
011200*---------------------------------------------------------------- RELNOT  
011300*    RELATORIO CONSOLIDADO IMPRESSO - CABECALHOS E LINHA DE       RELNOT  
011400*    DETALHE POR GRUPO SALA/DEPARTAMENTO                          RELNOT  
011500*---------------------------------------------------------------- RELNOT  
011600 FD  RELCONS                                                      RELNOT  
011700     LABEL RECORD OMITTED.                                        RELNOT  
011800 01  REG-ORELATO              PIC X(124).                         RELNOT  
011900                                                                  RELNOT  
012000 SD  ARQ-ORDENACAO.                                               RELNOT  
012100 01  REG-ORDENACAO.                                               RELNOT  
012200     05  ORD-ROOM-NO         PIC X(50).                           RELNOT  
012300     05  ORD-DEPARTMENT      PIC X(50).                           RELNOT  
012400     05  ORD-SEAT-NO         PIC X(10).                           RELNOT  
012500                                                                  RELNOT  
012600 WORKING-STORAGE SECTION.                                         RELNOT  
012700 01  STATUS-ALU              PIC X(02) VALUE SPACES.              RELNOT  
012800 01  STATUS-ALOC             PIC X(02) VALUE SPACES.              RELNOT  
012900 01  STATUS-CART             PIC X(02) VALUE SPACES.              RELNOT  
013000 01  RELNOT-MODO-TESTE       PIC X(01) VALUE 'N'.                 RELNOT  
013100                                                                  RELNOT  
013200*    CONTA LINHAS DE DETALHE GRAVADAS NO RELATORIO, USADO NA      RELNOT  
013300*    CONFERENCIA DE LOTE CONTRA A FOLHA DE CARGA DO CPD           RELNOT  
013400 77  WS-LINHA-IMPRESSA        PIC 9(04) COMP VALUE ZEROS.         RELNOT  
013500                                                                  RELNOT  
013600 01  WS-CONTADORES.                                               RELNOT  
013700     05  CONTLIN             PIC 9(02) COMP VALUE ZEROS.          RELNOT  
013800     05  CONTPAG             PIC 9(05) COMP VALUE ZEROS.          RELNOT  
013900     05  WS-QTD-GRUPO        PIC 9(04) COMP VALUE ZEROS.          RELNOT  
014000     05  WS-TOT-GERAL        PIC 9(06) COMP VALUE ZEROS.          RELNOT  
014100                                                                  RELNOT  
014200*    DATA-PARAMETRO LIDA DO CARTAO - MESMA QUEBRA DE SECULO       RELNOT  
014300*    USADA NO ENTNOTAS.COB PARA GRAVAR O MAPA                     RELNOT  
014400 01  WS-DATA-PARM             PIC 9(08) VALUE ZEROS.              RELNOT  
014500 01  WS-DATA-PARM-GRP REDEFINES WS-DATA-PARM.                     RELNOT  
014600     05  WS-PARM-SECULO       PIC 9(02).                          RELNOT  
014700     05  WS-PARM-ANO          PIC 9(02).                          RELNOT  
014800     05  WS-PARM-MES          PIC 9(02).                          RELNOT  
014900     05  WS-PARM-DIA          PIC 9(02).                          RELNOT  
015000 01  WS-DATA-EDITADA          PIC X(10) VALUE SPACES.             RELNOT  
015100 01  WS-MENSAGEM              PIC X(10) VALUE SPACES.             RELNOT  
015200                                                                  RELNOT  
015300 01  WS-FLAGS.                                                    RELNOT  
015400     05  WS-SEM-DATA          PIC X(01) VALUE 'N'.                RELNOT  
015500         88  SEM-DATA                  VALUE 'S'.                 RELNOT  
015600     05  WS-FIM-ORDENACAO     PIC X(01) VALUE 'N'.                RELNOT  
015700         88  FIM-ORDENACAO             VALUE 'S'.                 RELNOT  
015800     05  WS-PRIMEIRA-LINHA    PIC X(01) VALUE 'S'.                RELNOT  
015900         88  PRIMEIRA-LINHA            VALUE 'S'.                 RELNOT  
016000                                                                  RELNOT  
016100 01  WS-ROOM-ANT              PIC X(50) VALUE SPACES.             RELNOT  
016200 01  WS-DEPTO-ANT             PIC X(50) VALUE SPACES.             RELNOT  
016300 01  WS-SEAT-FROM             PIC X(10) VALUE SPACES.             RELNOT  
016400 01  WS-SEAT-TO               PIC X(10) VALUE SPACES.             RELNOT  
016500                                                                  RELNOT  
016600 01  CAB1.                                                        RELNOT  
016700     05  FILLER               PIC X(40) VALUE                     RELNOT  
016800         'EMPRESA S/A - MAPA DE PROVA CONSOLIDADO'.               RELNOT  
016900     05  FILLER               PIC X(10) VALUE SPACES.             RELNOT  
017000     05  FILLER               PIC X(15) VALUE 'DATA DO MAPA: '.   RELNOT  
017100     05  DATA-CAB1            PIC X(10).                          RELNOT  
017200     05  FILLER               PIC X(15) VALUE SPACES.             RELNOT  
017300     05  FILLER               PIC X(04) VALUE 'PAG.'.             RELNOT  
017400     05  PAG-CAB1             PIC ZZZZ9.                          RELNOT  
017500                                                                  RELNOT  
017600 01  CAB2.                                                        RELNOT  
017700     05  FILLER               PIC X(50) VALUE 'SALA'.             RELNOT  
017800     05  FILLER               PIC X(50) VALUE 'DEPARTAMENTO'.     RELNOT  
017900     05  FILLER               PIC X(10) VALUE 'DE'.               RELNOT  
018000     05  FILLER               PIC X(10) VALUE 'ATE'.              RELNOT  
018100     05  FILLER               PIC X(04) VALUE 'QTD.'.             RELNOT  
018200                                                                  RELNOT  
018300 01  DET1.                                                        RELNOT  
018400     05  ROOM-NO-DET1         PIC X(50).                          RELNOT  
018500     05  DEPARTMENT-DET1      PIC X(50).                          RELNOT  
018600     05  SEAT-FROM-DET1       PIC X(10).                          RELNOT  
018700     05  SEAT-TO-DET1         PIC X(10).                          RELNOT  
018800     05  TOTAL-COUNT-DET1     PIC ZZZ9.                           RELNOT  
018900                                                                  RELNOT  
019000*    LINHA DE TOTAL GERAL - ACRESCIDA A PEDIDO DA COORDENACAO DE  RELNOT  
019100*    PROVAS, SOMATORIO DE TODOS OS GRUPOS DO MAPA                 RELNOT  
019200 01  DET2.                                                        RELNOT  
019300     05  FILLER               PIC X(100) VALUE                    RELNOT  
019400         'TOTAL GERAL DE ALUNOS ALOCADOS NO MAPA:'.               RELNOT  
019500     05  TOTAL-GERAL-DET2     PIC ZZZ,ZZ9.                        RELNOT  
019600                                                                  RELNOT  
019700 PROCEDURE DIVISION.                                              RELNOT  
019800*---------------------------------------------------------------- RELNOT  
019900*    ROTINA PRINCIPAL - RELATORIO CONSOLIDADO DO MAPA DE PROVA    RELNOT  
020000*---------------------------------------------------------------- RELNOT  
020100 0100-ABRE-ARQUIVOS.                                              RELNOT  
020200     DISPLAY (01 01) ERASE.                                       RELNOT  
020300     DISPLAY (02 02) 'RELNOTAS - RELATORIO CONSOLIDADO POR SALA'. RELNOT  
020400     OPEN INPUT ALUCAD.                                           RELNOT  
020500     OPEN INPUT ALOCCAD.                                          RELNOT  
020600     OPEN INPUT CARTREL.                                          RELNOT  
020700     IF STATUS-ALU NOT = '00' OR STATUS-ALOC NOT = '00'           RELNOT  
020800        OR STATUS-CART NOT = '00'                                 RELNOT  
020900        DISPLAY (04 02) 'CADASTROS/CARTREL.DAT AUSENTES-ABORTADO' RELNOT  
021000        STOP RUN.                                                 RELNOT  
021100     OPEN OUTPUT RELCONS.                                         RELNOT  
021200     PERFORM 0150-LE-CARTAO THRU 0150-EXIT.                       RELNOT  
021300     IF SEM-DATA                                                  RELNOT  
021400        DISPLAY (04 02) 'CARTREL.DAT SEM DATA - ABORTADO'         RELNOT  
021500        GO TO 0900-TOTAIS.                                        RELNOT  
021600     STRING WS-PARM-DIA '/' WS-PARM-MES '/'                       RELNOT  
021700         WS-PARM-SECULO WS-PARM-ANO DELIMITED BY SIZE             RELNOT  
021800         INTO WS-DATA-EDITADA.                                    RELNOT  
021900     PERFORM 0300-EMITE-RELATORIO THRU 0300-EXIT.                 RELNOT  
022000     GO TO 0900-TOTAIS.                                           RELNOT  
022100                                                                  RELNOT  
022200*    LE A DATA-PARAMETRO NO CARTAO DE UMA UNICA LINHA             RELNOT  
022300 0150-LE-CARTAO.                                                  RELNOT  
022400     READ CARTREL                                                 RELNOT  
022500        AT END SET SEM-DATA TO TRUE.                              RELNOT  
022600     IF NOT SEM-DATA                                              RELNOT  
022700        MOVE REG-CARTREL TO WS-DATA-PARM.                         RELNOT  
022800 0150-EXIT.                                                       RELNOT  
022900     EXIT.                                                        RELNOT  
023000                                                                  RELNOT  
023100*---------------------------------------------------------------- RELNOT  
023200*    ORDENA OS REGISTROS DE ALOCACAO DA DATA POR SALA, DEPTO E    RELNOT  
023300*    ASSENTO (SORT), DE MODO QUE CADA GRUPO SALA/DEPTO FIQUE      RELNOT  
023400*    CONTIGUO E JA EM ORDEM DE ASSENTO PARA A FAIXA DE/ATE        RELNOT  
023500*---------------------------------------------------------------- RELNOT  
023600 0300-EMITE-RELATORIO.                                            RELNOT  
023700     SORT ARQ-ORDENACAO                                           RELNOT  
023800         ASCENDING KEY ORD-ROOM-NO ORD-DEPARTMENT ORD-SEAT-NO     RELNOT  
023900         INPUT PROCEDURE 0400-SELECIONA-ALOC                      RELNOT  
024000         OUTPUT PROCEDURE 0500-IMPRIME-GRUPOS.                    RELNOT  
024100 0300-EXIT.                                                       RELNOT  
024200     EXIT.                                                        RELNOT  
024300                                                                  RELNOT  
024400*    SELECIONA OS REGISTROS DO MAPA CUJA DATA BATE COM O CARTAO,  RELNOT  
024500*    BUSCA O DEPARTAMENTO DO ALUNO E LIBERA PARA O SORT           RELNOT  
024600 0400-SELECIONA-ALOC SECTION.                                     RELNOT  
024700 0410-LE-ALOCCAD.                                                 RELNOT  
024800     READ ALOCCAD                                                 RELNOT  
024900        AT END GO TO 0410-FIM.                                    RELNOT  
025000     IF ALOC-DATA NOT = WS-DATA-PARM                              RELNOT  
025100        GO TO 0410-LE-ALOCCAD.                                    RELNOT  
025200     MOVE ALOC-ROLL-NO TO ROLL-NO.                                RELNOT  
025300     READ ALUCAD                                                  RELNOT  
025400        INVALID KEY MOVE SPACES TO DEPARTMENT.                    RELNOT  
025500     MOVE ALOC-ROOM-NO TO ORD-ROOM-NO.                            RELNOT  
025600     MOVE DEPARTMENT TO ORD-DEPARTMENT.                           RELNOT  
025700     MOVE ALOC-SEAT-NO TO ORD-SEAT-NO.                            RELNOT  
025800     RELEASE REG-ORDENACAO.                                       RELNOT  
025900     GO TO 0410-LE-ALOCCAD.                                       RELNOT  
026000 0410-FIM.                                                        RELNOT  
026100     EXIT.                                                        RELNOT  
026200                                                                  RELNOT  
026300*    LE A FILA JA ORDENADA E EMITE UMA LINHA POR QUEBRA DE        RELNOT  
026400*    SALA/DEPARTAMENTO, COM A FAIXA DE ASSENTOS DE/ATE            RELNOT  
026500 0500-IMPRIME-GRUPOS SECTION.                                     RELNOT  
026600 0510-LE-SORT.                                                    RELNOT  
026700     RETURN ARQ-ORDENACAO                                         RELNOT  
026800        AT END SET FIM-ORDENACAO TO TRUE.                         RELNOT  
026900     IF FIM-ORDENACAO                                             RELNOT  
027000        IF NOT PRIMEIRA-LINHA                                     RELNOT  
027100           PERFORM 0540-IMPRIME-LINHA THRU 0540-EXIT              RELNOT  
027200        END-IF                                                    RELNOT  
027300        PERFORM 0560-TOTAL-GERAL THRU 0560-EXIT                   RELNOT  
027400        GO TO 0510-FIM.                                           RELNOT  
027500     IF PRIMEIRA-LINHA                                            RELNOT  
027600        PERFORM 0530-INICIA-GRUPO THRU 0530-EXIT                  RELNOT  
027700        GO TO 0510-LE-SORT.                                       RELNOT  
027800     IF ORD-ROOM-NO NOT = WS-ROOM-ANT                             RELNOT  
027900        OR ORD-DEPARTMENT NOT = WS-DEPTO-ANT                      RELNOT  
028000        PERFORM 0540-IMPRIME-LINHA THRU 0540-EXIT                 RELNOT  
028100        PERFORM 0530-INICIA-GRUPO THRU 0530-EXIT                  RELNOT  
028200        GO TO 0510-LE-SORT.                                       RELNOT  
028300     MOVE ORD-SEAT-NO TO WS-SEAT-TO.                              RELNOT  
028400     ADD 1 TO WS-QTD-GRUPO.                                       RELNOT  
028500     GO TO 0510-LE-SORT.                                          RELNOT  
028600 0510-FIM.                                                        RELNOT  
028700     EXIT.                                                        RELNOT  
028800                                                                  RELNOT  
028900*    ABRE UM NOVO GRUPO SALA/DEPARTAMENTO A PARTIR DO REGISTRO    RELNOT  
029000*    CORRENTE DO SORT                                             RELNOT  
029100 0530-INICIA-GRUPO.                                               RELNOT  
029200     MOVE ORD-ROOM-NO TO WS-ROOM-ANT.                             RELNOT  
029300     MOVE ORD-DEPARTMENT TO WS-DEPTO-ANT.                         RELNOT  
029400     MOVE ORD-SEAT-NO TO WS-SEAT-FROM.                            RELNOT  
029500     MOVE ORD-SEAT-NO TO WS-SEAT-TO.                              RELNOT  
029600     MOVE 1 TO WS-QTD-GRUPO.                                      RELNOT  
029700     MOVE 'N' TO WS-PRIMEIRA-LINHA.                               RELNOT  
029800 0530-EXIT.                                                       RELNOT  
029900     EXIT.                                                        RELNOT  
030000                                                                  RELNOT  
030100*    IMPRIME A LINHA DE DETALHE DO GRUPO FECHADO E ACUMULA O      RELNOT  
030200*    TOTAL GERAL                                                  RELNOT  
030300 0540-IMPRIME-LINHA.                                              RELNOT  
030400     ADD CONTLIN 1 GIVING CONTLIN.                                RELNOT  
030500     IF CONTLIN > 50                                              RELNOT  
030600        PERFORM 0550-CABECALHO THRU 0550-EXIT.                    RELNOT  
030700     MOVE WS-ROOM-ANT TO ROOM-NO-DET1.                            RELNOT  
030800     MOVE WS-DEPTO-ANT TO DEPARTMENT-DET1.                        RELNOT  
030900     MOVE WS-SEAT-FROM TO SEAT-FROM-DET1.                         RELNOT  
031000     MOVE WS-SEAT-TO TO SEAT-TO-DET1.                             RELNOT  
031100     MOVE WS-QTD-GRUPO TO TOTAL-COUNT-DET1.                       RELNOT  
031200     WRITE REG-ORELATO FROM DET1 AFTER 1.                         RELNOT  
031300     ADD 1 TO WS-LINHA-IMPRESSA.                                  RELNOT  
031400     ADD WS-QTD-GRUPO TO WS-TOT-GERAL.                            RELNOT  
031500 0540-EXIT.                                                       RELNOT  
031600     EXIT.                                                        RELNOT  
031700                                                                  RELNOT  
031800*    QUEBRA DE PAGINA - REIMPRIME OS CABECALHOS                   RELNOT  
031900 0550-CABECALHO.                                                  RELNOT  
032000     ADD 1 TO CONTPAG.                                            RELNOT  
032100     MOVE CONTPAG TO PAG-CAB1.                                    RELNOT  
032200     MOVE WS-DATA-EDITADA TO DATA-CAB1.                           RELNOT  
032300     WRITE REG-ORELATO FROM CAB1 AFTER PAGE.                      RELNOT  
032400     WRITE REG-ORELATO FROM CAB2 AFTER 2.                         RELNOT  
032500     MOVE ZEROS TO CONTLIN.                                       RELNOT  
032600 0550-EXIT.                                                       RELNOT  
032700     EXIT.                                                        RELNOT  
032800                                                                  RELNOT  
032900*    1.4 30/11/2001 ENZO CH-0531 - INCLUIDA A LINHA DE TOTAL GERALRELNOT  
033000*    A PEDIDO DA COORDENACAO DE PROVAS                            RELNOT  
033100 0560-TOTAL-GERAL.                                                RELNOT  
033200     MOVE WS-TOT-GERAL TO TOTAL-GERAL-DET2.                       RELNOT  
033300     WRITE REG-ORELATO FROM DET2 AFTER 2.                         RELNOT  
033400 0560-EXIT.                                                       RELNOT  
033500     EXIT.                                                        RELNOT  
033600                                                                  RELNOT  
033700*---------------------------------------------------------------- RELNOT  
033800*    ENCERRAMENTO                                                 RELNOT  
033900*---------------------------------------------------------------- RELNOT  
034000 0900-TOTAIS.                                                     RELNOT  
034100     CLOSE ALUCAD ALOCCAD CARTREL RELCONS.                        RELNOT  
034200     DISPLAY (14 02) 'RELATORIO CONSOLIDADO EMITIDO'.             RELNOT  
034300     DISPLAY (15 02) 'LINHAS IMPRESSAS : ' WS-LINHA-IMPRESSA.     RELNOT  
034400     DISPLAY (17 02) '[ENTER] PARA VOLTAR AO MENU'.               RELNOT  
034500     ACCEPT (17 30) WS-MENSAGEM.                                  RELNOT  
034600     CHAIN 'mcursos.EXE'.                                         RELNOT  
034700 0900-EXIT.                                                       RELNOT  
034800     EXIT.                                                        RELNOT  
