000100 IDENTIFICATION DIVISION.                                         MNOTAS  
000200 PROGRAM-ID.    MNOTAS-COB.                                       MNOTAS  
000300 AUTHOR.        JAMILE.                                           MNOTAS  
000400 INSTALLATION.  EMPRESA S/A - CENTRO DE PROCESSAMENTO DE DADOS.   MNOTAS  
000500 DATE-WRITTEN.  10/05/1990.                                       MNOTAS  
000600 DATE-COMPILED.                                                   MNOTAS  
000700 SECURITY.      USO INTERNO - ACESSO RESTRITO AO CPD.             MNOTAS  
000800*---------------------------------------------------------------- MNOTAS  
000900*    SISTEMAS DE COMPUTACAO                                       MNOTAS  
001000*    ANALISTA         :JAMILE                                     MNOTAS  
001100*    PROGRAMADOR(A)   :JAMILE                                     MNOTAS  
001200*    FINALIDADE       :SUBMENU DE CADASTROS                       MNOTAS  
001300*                      - IMPORTACAO DE ALUNOS                     MNOTAS  
001400*                      - IMPORTACAO DE SALAS                      MNOTAS  
001500*                      - ZERAMENTO DE ALOCACAO                    MNOTAS  
001600*---------------------------------------------------------------- MNOTAS  
001700*    HISTORICO DE ALTERACOES                                      MNOTAS  
001800*    VRS   DATA        PROGRAMADOR  CHAMADO   DESCRICAO           MNOTAS  
001900*    1.0  10/05/1990   ENZO         CH-0200   IMPLANTACAO         MNOTAS  
002000*    1.1  14/02/1993   JAMILE       CH-0289   REFORMULACAO PARA O MNOTAS  
002100*                                             SISTEMA DE ALOCACAO MNOTAS  
002200*                                             DE SALAS DE PROVA   MNOTAS  
002300*    1.2  06/08/1996   ENZO         CH-0412   INCLUI A OPCAO DE   MNOTAS  
002400*                                             ZERAMENTO DE        MNOTAS  
002500*                                             ALOCACAO NO SUBMENU MNOTAS  
002600*---------------------------------------------------------------- MNOTAS  
002700                                                                  MNOTAS  
002800 ENVIRONMENT DIVISION.                                            MNOTAS  
002900 CONFIGURATION SECTION.                                           MNOTAS  
003000 SPECIAL-NAMES.                                                   MNOTAS  
003100     C01 IS TOP-OF-FORM                                           MNOTAS  
003200     CLASS CLASSE-ALFA IS 'A' THRU 'Z'                            MNOTAS  
003300     UPSI-0 ON STATUS IS MNOTAS-MODO-TESTE.                       MNOTAS  
003400                                                                  MNOTAS  
003500 DATA DIVISION.                                                   MNOTAS  
003600 WORKING-STORAGE SECTION.                                         MNOTAS  
003700 01  MNOTAS-MODO-TESTE        PIC X(01) VALUE 'N'.                MNOTAS  
003800                                                                  MNOTAS  
003900*    CONTA QUANTAS VEZES O SUBMENU FOI REDESENHADO NESTA SESSAO,  MNOTAS  
004000*    USADO NA CONFERENCIA DE LOTE DO LOG DE OPERACAO              MNOTAS  
004100 77  WS-QTD-TELAS             PIC 9(04) COMP VALUE ZEROS.         MNOTAS  
004200                                                                  MNOTAS  
004300 01  WS-RESPOSTAS.                                                MNOTAS  
004400     05  WS-OPCAO             PIC X(01) VALUE SPACES.             MNOTAS  
004500     05  WS-RESP              PIC X(01) VALUE SPACES.             MNOTAS  
004600     05  FILLER               PIC X(08) VALUE SPACES.             MNOTAS  
004700                                                                  MNOTAS  
004800 01  WS-LIMPA-TELA            PIC X(70) VALUE SPACES.             MNOTAS  
004900                                                                  MNOTAS  
005000 01  WS-CONTADORES.                                               MNOTAS  
005100     05  WS-TENTATIVAS        PIC 9(04) COMP VALUE ZEROS.         MNOTAS  
005200     05  FILLER               PIC X(06) VALUE SPACES.             MNOTAS  
005300                                                                  MNOTAS  
005400*    DATA DE HOJE, EXIBIDA NO CANTO DO MENU - JANELA DE SECULO    MNOTAS  
005500*    SOBRE OS 2 DIGITOS DO ANO DEVOLVIDOS PELO RELOGIO DO SISTEMA MNOTAS  
005600 01  WS-DATA-SISTEMA.                                             MNOTAS  
005700     05  WS-SIS-ANO           PIC 9(02).                          MNOTAS  
005800     05  WS-SIS-MES           PIC 9(02).                          MNOTAS  
005900     05  WS-SIS-DIA           PIC 9(02).                          MNOTAS  
006000 01  WS-DATA-EXECUCAO         PIC 9(08) VALUE ZEROS.              MNOTAS  
006100 01  WS-DATA-EXECUCAO-GRP REDEFINES WS-DATA-EXECUCAO.             MNOTAS  
006200     05  WS-EXEC-SECULO       PIC 9(02).                          MNOTAS  
006300     05  WS-EXEC-ANO          PIC 9(02).                          MNOTAS  
006400     05  WS-EXEC-MES          PIC 9(02).                          MNOTAS  
006500     05  WS-EXEC-DIA          PIC 9(02).                          MNOTAS  
006600 01  WS-DATA-EDITADA          PIC X(10) VALUE SPACES.             MNOTAS  
006700                                                                  MNOTAS  
006800 SCREEN SECTION.                                                  MNOTAS  
006900 01  TELA-MENU.                                                   MNOTAS  
007000     05  BLANK SCREEN.                                            MNOTAS  
007100     05  LINE 02  COLUMN 02  VALUE 'SISTEMA - FACAD'.             MNOTAS  
007200     05  LINE 02  COLUMN 29  VALUE 'ALOCACAO DE SALAS DE PROVA'.  MNOTAS  
007300     05  LINE 02  COLUMN 72  VALUE 'VRS 2.0'.                     MNOTAS  
007400     05  LINE 05  COLUMN 20  VALUE 'C A D A S T R O S  D E  A P O MNOTAS  
007500-                              'I O'.                             MNOTAS  
007600     05  LINE 08  COLUMN 10  VALUE 'A L U N O S ----------------- MNOTAS  
007700-                              '------------------[ ]'.           MNOTAS  
007800     05  LINE 10  COLUMN 10  VALUE 'S A L A S ------------------- MNOTAS  
007900-                              '------------------[ ]'.           MNOTAS  
008000     05  LINE 12  COLUMN 10  VALUE 'Z E R A R  A L O C A C A O ---MNOTAS  
008100-                              '------------------[ ]'.           MNOTAS  
008200     05  LINE 14  COLUMN 10  VALUE 'V O L T A R ------------------MNOTAS  
008300-                              '------------------[ ]'.           MNOTAS  
008400     05  LINE 20  COLUMN 25  VALUE 'MARQUE COM UM <X> A OPCAO'.   MNOTAS  
008500                                                                  MNOTAS  
008600 PROCEDURE DIVISION.                                              MNOTAS  
008700*---------------------------------------------------------------- MNOTAS  
008800*    SUBMENU DE CADASTROS - IMPORTACAO DE ALUNOS/SALAS E          MNOTAS  
008900*    ZERAMENTO DA ALOCACAO                                        MNOTAS  
009000*---------------------------------------------------------------- MNOTAS  
009100 0100-INICIO.                                                     MNOTAS  
009200     ADD 1 TO WS-QTD-TELAS.                                       MNOTAS  
009300     PERFORM 0110-OBTEM-DATA THRU 0110-EXIT.                      MNOTAS  
009400     DISPLAY TELA-MENU.                                           MNOTAS  
009500     DISPLAY (02 60) WS-DATA-EDITADA.                             MNOTAS  
009600                                                                  MNOTAS  
009700 0110-OBTEM-DATA.                                                 MNOTAS  
009800     ACCEPT WS-DATA-SISTEMA FROM DATE.                            MNOTAS  
009900     IF WS-SIS-ANO < 50                                           MNOTAS  
010000        MOVE 20 TO WS-EXEC-SECULO                                 MNOTAS  
010100     ELSE                                                         MNOTAS  
010200        MOVE 19 TO WS-EXEC-SECULO.                                MNOTAS  
010300     MOVE WS-SIS-ANO TO WS-EXEC-ANO.                              MNOTAS  
010400     MOVE WS-SIS-MES TO WS-EXEC-MES.                              MNOTAS  
010500     MOVE WS-SIS-DIA TO WS-EXEC-DIA.                              MNOTAS  
010600     STRING WS-EXEC-DIA '/' WS-EXEC-MES '/'                       MNOTAS  
010700         WS-EXEC-SECULO WS-EXEC-ANO DELIMITED BY SIZE             MNOTAS  
010800         INTO WS-DATA-EDITADA.                                    MNOTAS  
010900 0110-EXIT.                                                       MNOTAS  
011000     EXIT.                                                        MNOTAS  
011100                                                                  MNOTAS  
011200 0200-ALUNOS.                                                     MNOTAS  
011300     ACCEPT (08 66) WS-OPCAO WITH PROMPT AUTO-SKIP.               MNOTAS  
011400     DISPLAY (23 03) WS-LIMPA-TELA.                               MNOTAS  
011500     IF WS-OPCAO = 'X' OR 'x'                                     MNOTAS  
011600        CHAIN 'incalu.EXE'.                                       MNOTAS  
011700     IF WS-OPCAO = SPACES                                         MNOTAS  
011800        GO TO 0300-SALAS.                                         MNOTAS  
011900     DISPLAY (23 29) 'RESPOSTA INVALIDA'.                         MNOTAS  
012000     ADD 1 TO WS-TENTATIVAS.                                      MNOTAS  
012100     GO TO 0200-ALUNOS.                                           MNOTAS  
012200                                                                  MNOTAS  
012300 0300-SALAS.                                                      MNOTAS  
012400     ACCEPT (10 66) WS-OPCAO WITH PROMPT AUTO-SKIP.               MNOTAS  
012500     DISPLAY (23 03) WS-LIMPA-TELA.                               MNOTAS  
012600     IF WS-OPCAO = 'X' OR 'x'                                     MNOTAS  
012700        CHAIN 'caddisci.EXE'.                                     MNOTAS  
012800     IF WS-OPCAO = SPACES                                         MNOTAS  
012900        GO TO 0400-ZERA-ALOCACAO.                                 MNOTAS  
013000     DISPLAY (23 29) 'RESPOSTA INVALIDA'.                         MNOTAS  
013100     ADD 1 TO WS-TENTATIVAS.                                      MNOTAS  
013200     GO TO 0300-SALAS.                                            MNOTAS  
013300                                                                  MNOTAS  
013400 0400-ZERA-ALOCACAO.                                              MNOTAS  
013500     ACCEPT (12 66) WS-OPCAO WITH PROMPT AUTO-SKIP.               MNOTAS  
013600     DISPLAY (23 03) WS-LIMPA-TELA.                               MNOTAS  
013700     IF WS-OPCAO = 'X' OR 'x'                                     MNOTAS  
013800        CHAIN 'altcur.EXE'.                                       MNOTAS  
013900     IF WS-OPCAO = SPACES                                         MNOTAS  
014000        GO TO 0600-SAIR.                                          MNOTAS  
014100     DISPLAY (23 29) 'RESPOSTA INVALIDA'.                         MNOTAS  
014200     ADD 1 TO WS-TENTATIVAS.                                      MNOTAS  
014300     GO TO 0400-ZERA-ALOCACAO.                                    MNOTAS  
014400                                                                  MNOTAS  
014500 0600-SAIR.                                                       MNOTAS  
014600     ACCEPT (14 66) WS-OPCAO WITH PROMPT AUTO-SKIP.               MNOTAS  
014700     DISPLAY (23 03) WS-LIMPA-TELA.                               MNOTAS  
014800     IF WS-OPCAO = 'X' OR 'x'                                     MNOTAS  
014900        CHAIN 'FACAD.EXE'.                                        MNOTAS  
015000     IF WS-OPCAO = SPACES                                         MNOTAS  
015100        GO TO 0200-ALUNOS.                                        MNOTAS  
015200     DISPLAY (23 29) 'RESPOSTA INVALIDA'.                         MNOTAS  
015300     GO TO 0600-SAIR.                                             MNOTAS  
