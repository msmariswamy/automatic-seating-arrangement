000100 IDENTIFICATION DIVISION.                                         ALTCUR  
000200 PROGRAM-ID.    ALTCUR-COB.                                       ALTCUR  
000300 AUTHOR.        JAMILE.                                           ALTCUR  
000400 INSTALLATION.  EMPRESA S/A - CENTRO DE PROCESSAMENTO DE DADOS.   ALTCUR  
000500 DATE-WRITTEN.  14/11/1994.                                       ALTCUR  
000600 DATE-COMPILED.                                                   ALTCUR  
000700 SECURITY.      USO INTERNO - ACESSO RESTRITO AO CPD.             ALTCUR  
000800*---------------------------------------------------------------- ALTCUR  
000900*    SISTEMAS DE COMPUTACAO                                       ALTCUR  
001000*    ANALISTA         :JAMILE                                     ALTCUR  
001100*    PROGRAMADOR(A)   :JAMILE                                     ALTCUR  
001200*    FINALIDADE       :UTILITARIO AVULSO DE RESET - ZERA A        ALTCUR  
001300*                      OCUPACAO DE TODOS OS ASSENTOS E A MARCA    ALTCUR  
001400*                      DE ALOCADO DE TODOS OS ALUNOS, SEM         ALTCUR  
001500*                      PRECISAR RODAR UMA GERACAO DE MAPA. USADO  ALTCUR  
001600*                      QUANDO O MAPA GERADO PRECISA SER DESFEITO  ALTCUR  
001700*                      NA MAO (CARTAO ERRADO, SALA TROCADA ETC).  ALTCUR  
001800*---------------------------------------------------------------- ALTCUR  
001900*    HISTORICO DE ALTERACOES                                      ALTCUR  
002000*    VRS   DATA        PROGRAMADOR  CHAMADO   DESCRICAO           ALTCUR  
002100*    1.0  14/11/1994   JAMILE       CH-0356   IMPLANTACAO         ALTCUR  
002200*    1.1  30/06/1997   ENZO         CH-0421   CONFIRMACAO S/N     ALTCUR  
002300*                                             ANTES DE EXECUTAR   ALTCUR  
002400*                                             O RESET             ALTCUR  
002500*    1.2  23/01/1999   JAMILE       CH-0488   AJUSTE ANO 2000 -   ALTCUR  
002600*                                             DATA DE EXECUCAO    ALTCUR  
002700*                                             COM SECULO          ALTCUR  
002800*    1.3  18/05/2001   ENZO         CH-0519   MOSTRA TOTAIS DE    ALTCUR  
002900*                                             ALUNOS E ASSENTOS   ALTCUR  
003000*                                             ZERADOS AO FINAL    ALTCUR  
003100*---------------------------------------------------------------- ALTCUR  
003200                                                                  ALTCUR  
003300 ENVIRONMENT DIVISION.                                            ALTCUR  
003400 CONFIGURATION SECTION.                                           ALTCUR  
003500 SPECIAL-NAMES.                                                   ALTCUR  
003600     C01 IS TOP-OF-FORM                                           ALTCUR  
003700     CLASS CLASSE-ALFA IS 'A' THRU 'Z'                            ALTCUR  
003800     UPSI-0 ON STATUS IS ALTCUR-MODO-TESTE.                       ALTCUR  
003900 INPUT-OUTPUT SECTION.                                            ALTCUR  
004000 FILE-CONTROL.                                                    ALTCUR  
004100     SELECT ALUCAD  ASSIGN TO DISK                                ALTCUR  
004200                    ORGANIZATION INDEXED                          ALTCUR  
004300                    ACCESS MODE DYNAMIC                           ALTCUR  
004400                    RECORD KEY ROLL-NO                            ALTCUR  
004500                    FILE STATUS STATUS-ALU.                       ALTCUR  
004600                                                                  ALTCUR  
004700     SELECT ASSCAD  ASSIGN TO DISK                                ALTCUR  
004800                    ORGANIZATION INDEXED                          ALTCUR  
004900                    ACCESS MODE DYNAMIC                           ALTCUR  
005000                    RECORD KEY CHAVE-ASSENTO                      ALTCUR  
005100                    FILE STATUS STATUS-ASS.                       ALTCUR  
005200                                                                  ALTCUR  
005300 DATA DIVISION.                                                   ALTCUR  
005400 FILE SECTION.                                                    ALTCUR  
005500*---------------------------------------------------------------- ALTCUR  
005600*    CADASTRO DE ALUNOS - CHAVE = ROLL-NO                         ALTCUR  
005700*---------------------------------------------------------------- ALTCUR  
005800 FD  ALUCAD                                                       ALTCUR  
005900     LABEL RECORD STANDARD                                        ALTCUR  
006000     VALUE OF FILE-ID 'ALUNO.DAT'                                 ALTCUR  
006100     RECORD CONTAINS 506 CHARACTERS.                              ALTCUR  
006200                                                                  ALTCUR  
006300 01  REG-ALUNO.                                                   ALTCUR  
006400     05  ROLL-NO             PIC X(50).                           ALTCUR  
006500     05  STUDENT-NAME        PIC X(100).                          ALTCUR  
006600     05  DEPARTMENT          PIC X(50).                           ALTCUR  
006700     05  CLASS-NAME          PIC X(50).                           ALTCUR  
006800     05  SUBJECT-1           PIC X(50).                           ALTCUR  
006900     05  SUBJECT-2           PIC X(50).                           ALTCUR  
007000     05  SUBJECT-3           PIC X(50).                           ALTCUR  
007100     05  SUBJECT-4           PIC X(50).                           ALTCUR  
007200     05  SUBJECT-5           PIC X(50).                           ALTCUR  
007300     05  IS-ALLOCATED        PIC 9(01).                           ALTCUR  
007400     05  FILLER              PIC X(05) VALUE SPACES.              ALTCUR  
007500                                                                  ALTCUR  
007600*---------------------------------------------------------------- ALTCUR  
007700*    CADASTRO DE ASSENTOS - CHAVE = ROOM-NO + SEAT-NO             ALTCUR  
007800*---------------------------------------------------------------- ALTCUR  
007900 FD  ASSCAD                                                       ALTCUR  
008000     LABEL RECORD STANDARD                                        ALTCUR  
008100     VALUE OF FILE-ID 'ASSENTO.DAT'                               ALTCUR  
008200     RECORD CONTAINS 71 CHARACTERS.                               ALTCUR  
008300                                                                  ALTCUR  
008400 01  REG-ASSENTO.                                                 ALTCUR  
008500     05  CHAVE-ASSENTO.                                           ALTCUR  
008600         10  ROOM-NO-A       PIC X(50).                           ALTCUR  
008700         10  SEAT-NO         PIC X(10).                           ALTCUR  
008800     05  POSITION-CODE       PIC X(01).                           ALTCUR  
008900     05  BENCH-NO            PIC 9(04).                           ALTCUR  
009000     05  IS-OCCUPIED         PIC 9(01).                           ALTCUR  
009100     05  FILLER              PIC X(05) VALUE SPACES.              ALTCUR  
009200                                                                  ALTCUR  
009300 WORKING-STORAGE SECTION.                                         ALTCUR  
009400 01  STATUS-ALU              PIC X(02) VALUE SPACES.              ALTCUR  
009500 01  STATUS-ASS              PIC X(02) VALUE SPACES.              ALTCUR  
009600 01  ALTCUR-MODO-TESTE       PIC X(01) VALUE 'N'.                 ALTCUR  
009700                                                                  ALTCUR  
009800*    CONTA QUANTAS VEZES A CONFIRMACAO S/N FOI RESPONDIDA COM     ALTCUR  
009900*    OPCAO INVALIDA, USADO NA CONFERENCIA DE LOTE DO LOG          ALTCUR  
010000 77  WS-TENTATIVAS           PIC 9(04) COMP VALUE ZEROS.          ALTCUR  
010100                                                                  ALTCUR  
010200 01  WS-CONTADORES.                                               ALTCUR  
010300     05  WS-TOT-ALUNOS-ZERADOS   PIC 9(06) COMP VALUE ZEROS.      ALTCUR  
010400     05  WS-TOT-ASSENTOS-ZERADOS PIC 9(06) COMP VALUE ZEROS.      ALTCUR  
010500                                                                  ALTCUR  
010600 01  WS-FLAGS.                                                    ALTCUR  
010700     05  WS-FIM-ALUCAD        PIC X(01) VALUE 'N'.                ALTCUR  
010800         88  FIM-ALUCAD                VALUE 'S'.                 ALTCUR  
010900     05  WS-FIM-ASSCAD        PIC X(01) VALUE 'N'.                ALTCUR  
011000         88  FIM-ASSCAD                VALUE 'S'.                 ALTCUR  
011100                                                                  ALTCUR  
011200 01  WS-RESP                  PIC X(01) VALUE SPACES.             ALTCUR  
011300 01  WS-MENSAGEM              PIC X(60) VALUE SPACES.             ALTCUR  
011400 01  LINHA-BRANCO             PIC X(60) VALUE SPACES.             ALTCUR  
011500                                                                  ALTCUR  
011600*    DATA DE EXECUCAO - CCYYMMDD - JANELA DE SECULO SOBRE OS 2    ALTCUR  
011700*    DIGITOS DO ANO DEVOLVIDOS PELO RELOGIO DO SISTEMA            ALTCUR  
011800 01  WS-DATA-SISTEMA.                                             ALTCUR  
011900     05  WS-SIS-ANO           PIC 9(02).                          ALTCUR  
012000     05  WS-SIS-MES           PIC 9(02).                          ALTCUR  
012100     05  WS-SIS-DIA           PIC 9(02).                          ALTCUR  
012200 01  WS-DATA-EXECUCAO         PIC 9(08) VALUE ZEROS.              ALTCUR  
012300 01  WS-DATA-EXECUCAO-GRP REDEFINES WS-DATA-EXECUCAO.             ALTCUR  
012400     05  WS-EXEC-SECULO       PIC 9(02).                          ALTCUR  
012500     05  WS-EXEC-ANO          PIC 9(02).                          ALTCUR  
012600     05  WS-EXEC-MES          PIC 9(02).                          ALTCUR  
012700     05  WS-EXEC-DIA          PIC 9(02).                          ALTCUR  
012800                                                                  ALTCUR  
012900 PROCEDURE DIVISION.                                              ALTCUR  
013000*---------------------------------------------------------------- ALTCUR  
013100*    ROTINA PRINCIPAL - CONFIRMA E EXECUTA O RESET AVULSO         ALTCUR  
013200*---------------------------------------------------------------- ALTCUR  
013300 0100-ABRE-ARQUIVOS.                                              ALTCUR  
013400     DISPLAY (01 01) ERASE.                                       ALTCUR  
013500     DISPLAY (02 02) 'ALTCUR - RESET DE ALOCACAO'.                ALTCUR  
013600     PERFORM 0110-OBTEM-DATA THRU 0110-EXIT.                      ALTCUR  
013700     OPEN I-O ALUCAD.                                             ALTCUR  
013800     OPEN I-O ASSCAD.                                             ALTCUR  
013900     IF STATUS-ALU NOT = '00' OR STATUS-ASS NOT = '00'            ALTCUR  
014000        DISPLAY (04 02) 'CADASTROS BASICOS AUSENTES - ABORTADO'   ALTCUR  
014100        STOP RUN.                                                 ALTCUR  
014200     DISPLAY (08 02) 'CONFIRMA O RESET DE TODOS OS ASSENTOS E'.   ALTCUR  
014300     DISPLAY (09 02) 'ALUNOS ALOCADOS ? S/N [ ]'.                 ALTCUR  
014400 0150-CONFIRMA.                                                   ALTCUR  
014500     ACCEPT (09 27) WS-RESP WITH PROMPT AUTO-SKIP.                ALTCUR  
014600     DISPLAY (11 02) LINHA-BRANCO.                                ALTCUR  
014700     IF WS-RESP = 'N' OR WS-RESP = 'n'                            ALTCUR  
014800        GO TO 0900-TOTAIS.                                        ALTCUR  
014900     IF WS-RESP NOT = 'S' AND WS-RESP NOT = 's'                   ALTCUR  
015000        DISPLAY (11 02) 'RESPOSTA INVALIDA'                       ALTCUR  
015100        ADD 1 TO WS-TENTATIVAS                                    ALTCUR  
015200        GO TO 0150-CONFIRMA.                                      ALTCUR  
015300     PERFORM 0200-RESET-ALUNOS THRU 0200-EXIT.                    ALTCUR  
015400     PERFORM 0300-RESET-ASSENTOS THRU 0300-EXIT.                  ALTCUR  
015500     GO TO 0900-TOTAIS.                                           ALTCUR  
015600                                                                  ALTCUR  
015700*---------------------------------------------------------------- ALTCUR  
015800*    1.2 23/01/1999 JAMILE CH-0488 - MONTA A DATA DE EXECUCAO JA  ALTCUR  
015900*    COM O SECULO CORRETO, SEM DEPENDER DO CLOCK DO EQUIPAMENTO   ALTCUR  
016000*    TRAZER O ANO EM 4 POSICOES                                   ALTCUR  
016100*---------------------------------------------------------------- ALTCUR  
016200 0110-OBTEM-DATA.                                                 ALTCUR  
016300     ACCEPT WS-DATA-SISTEMA FROM DATE.                            ALTCUR  
016400     IF WS-SIS-ANO < 50                                           ALTCUR  
016500        MOVE 20 TO WS-EXEC-SECULO                                 ALTCUR  
016600     ELSE                                                         ALTCUR  
016700        MOVE 19 TO WS-EXEC-SECULO.                                ALTCUR  
016800     MOVE WS-SIS-ANO TO WS-EXEC-ANO.                              ALTCUR  
016900     MOVE WS-SIS-MES TO WS-EXEC-MES.                              ALTCUR  
017000     MOVE WS-SIS-DIA TO WS-EXEC-DIA.                              ALTCUR  
017100 0110-EXIT.                                                       ALTCUR  
017200     EXIT.                                                        ALTCUR  
017300                                                                  ALTCUR  
017400*---------------------------------------------------------------- ALTCUR  
017500*    RESET INCONDICIONAL DE IS-ALLOCATED - MESMA LOGICA DO        ALTCUR  
017600*    ENTNOTAS.COB (0300-RESET-ALOCACAO), REPETIDA AQUI PORQUE A   ALTCUR  
017700*    CASA NAO USA COPY                                            ALTCUR  
017800*---------------------------------------------------------------- ALTCUR  
017900 0200-RESET-ALUNOS.                                               ALTCUR  
018000     MOVE LOW-VALUES TO ROLL-NO.                                  ALTCUR  
018100     START ALUCAD KEY NOT LESS THAN ROLL-NO                       ALTCUR  
018200         INVALID KEY SET FIM-ALUCAD TO TRUE.                      ALTCUR  
018300     IF NOT FIM-ALUCAD                                            ALTCUR  
018400        READ ALUCAD NEXT RECORD                                   ALTCUR  
018500            AT END SET FIM-ALUCAD TO TRUE.                        ALTCUR  
018600 0200-LOOP.                                                       ALTCUR  
018700     IF FIM-ALUCAD                                                ALTCUR  
018800        GO TO 0200-EXIT.                                          ALTCUR  
018900     MOVE ZEROS TO IS-ALLOCATED.                                  ALTCUR  
019000     REWRITE REG-ALUNO.                                           ALTCUR  
019100     ADD 1 TO WS-TOT-ALUNOS-ZERADOS.                              ALTCUR  
019200     READ ALUCAD NEXT RECORD                                      ALTCUR  
019300         AT END SET FIM-ALUCAD TO TRUE.                           ALTCUR  
019400     GO TO 0200-LOOP.                                             ALTCUR  
019500 0200-EXIT.                                                       ALTCUR  
019600     EXIT.                                                        ALTCUR  
019700                                                                  ALTCUR  
019800*    RESET INCONDICIONAL DE IS-OCCUPIED, MESMO ESQUEMA ACIMA      ALTCUR  
019900 0300-RESET-ASSENTOS.                                             ALTCUR  
020000     MOVE LOW-VALUES TO CHAVE-ASSENTO.                            ALTCUR  
020100     START ASSCAD KEY NOT LESS THAN CHAVE-ASSENTO                 ALTCUR  
020200         INVALID KEY SET FIM-ASSCAD TO TRUE.                      ALTCUR  
020300     IF NOT FIM-ASSCAD                                            ALTCUR  
020400        READ ASSCAD NEXT RECORD                                   ALTCUR  
020500            AT END SET FIM-ASSCAD TO TRUE.                        ALTCUR  
020600 0300-LOOP.                                                       ALTCUR  
020700     IF FIM-ASSCAD                                                ALTCUR  
020800        GO TO 0300-EXIT.                                          ALTCUR  
020900     MOVE ZEROS TO IS-OCCUPIED.                                   ALTCUR  
021000     REWRITE REG-ASSENTO.                                         ALTCUR  
021100     ADD 1 TO WS-TOT-ASSENTOS-ZERADOS.                            ALTCUR  
021200     READ ASSCAD NEXT RECORD                                      ALTCUR  
021300         AT END SET FIM-ASSCAD TO TRUE.                           ALTCUR  
021400     GO TO 0300-LOOP.                                             ALTCUR  
021500 0300-EXIT.                                                       ALTCUR  
021600     EXIT.                                                        ALTCUR  
021700                                                                  ALTCUR  
021800*---------------------------------------------------------------- ALTCUR  
021900*    1.3 18/05/2001 ENZO CH-0519 - ENCERRAMENTO COM TOTAIS        ALTCUR  
022000*---------------------------------------------------------------- ALTCUR  
022100 0900-TOTAIS.                                                     ALTCUR  
022200     CLOSE ALUCAD ASSCAD.                                         ALTCUR  
022300     DISPLAY (14 02) 'ALUNOS ZERADOS   : ' WS-TOT-ALUNOS-ZERADOS. ALTCUR  
022400     DISPLAY (15 02) 'ASSENTOS ZERADOS : '                        ALTCUR  
022500         WS-TOT-ASSENTOS-ZERADOS.                                 ALTCUR  
022600     DISPLAY (16 02) 'DATA DE EXECUCAO : ' WS-DATA-EXECUCAO.      ALTCUR  
022700     DISPLAY (17 02) '[ENTER] PARA VOLTAR AO MENU'.               ALTCUR  
022800     ACCEPT (17 30) WS-MENSAGEM.                                  ALTCUR  
022900     CHAIN 'mnotas.EXE'.                                          ALTCUR  
023000 0900-EXIT.                                                       ALTCUR  
023100     EXIT.                                                        ALTCUR  
